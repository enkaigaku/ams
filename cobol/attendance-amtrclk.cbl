000100*****************************************************************
000200*                                                                *
000300*                     Time Record Engine                        *
000400*                                                                *
000500*    One entry point per clock action (in, out, break start/    *
000600*    end) plus a read-only period-statistics entry, all against  *
000700*    the one Time-Record master keyed on Employee-Id + Record-   *
000800*    Date.  Every write goes through amvalid first and amtotcp   *
000900*    for the hours/status recompute, so a correction posted via  *
001000*    amtmod ends up totalled exactly the same way.                *
001100*                                                                *
001200****************************************************************
001300*
001400 identification          division.
001500*================================
001600*
001700      program-id.         amtrclk.
001800      author.             K D Pang.
001900      installation.       Attendance Management Systems Group.
002000      date-written.       29/05/94.
002100      date-compiled.
002200      security.           Company-confidential. Internal use only.
002300*
002400*    Remarks.            Clock-in, clock-out, start/end break and
002500*                        period statistics against the Time-
002600*                        Record master.  Descended from the old
002700*                        clock-room transaction poster, rebuilt
002800*                        for badge-reader input in the mid 90s
002900*                        and now the core of the attendance
003000*                        system proper.
003100*
003200*    Version.            See Prog-Name in WS.
003300*
003400*    Called Modules.     amvalid (eligibility rules).
003500*                        amtotcp (hours/status compute).
003600*                        amalert (late-arrival alert, dedup'd).
003700*
003800*    Files Used.         Time-Record master (indexed, this
003900*                        program), Param record (indexed).
004000*
004100*    Error messages used.
004200*                        AM101 - AM136 (returned by amvalid).
004300*
004400* Changes:
004500* 29/05/94 kdp - 1.0.00 Created - clock-in/out against the punch-
004600*                       card summary file, badge readers still
004700*                       two years off at this point.
004800* 11/01/96 rgh -    .01 Start/end-break entry points added when
004900*                       the canteen badge points went live.
005000* 08/07/98 jpt - 1.1.00 Y2K remediation - clock timestamps already
005100*                       carry full CCYY, confirmed clean, logged
005200*                       for the audit.
005300* 19/02/02 jpt -    .01 Period-statistics entry point added for
005400*                       the first on-screen attendance summary.
005500* 12/09/09 dms -    .02 Late-arrival alert call added - used to
005600*                       be a nightly report, managers wanted it
005700*                       same-day.
005800* 26/11/25 kdp - 1.0.00 Rewritten for the new Attendance
005900*                       Management System - master record layout
006000*                       replaced wholesale, rules moved out to
006100*                       amvalid, hours/status compute moved out
006200*                       to amtotcp.
006300* 03/12/25 kdp -    .01 Clock-out now auto-closes an open break
006400*                       before posting, per the new validator
006500*                       spec - was leaving Break-End zero and
006600*                       under-counting the break deduction.
006700* 14/12/25 kdp -    .02 Period-statistics average now divides by
006800*                       records-found, not days-in-range - was
006900*                       diluting the average on days with no
007000*                       record at all.
007100*
007200 environment             division.
007300*================================
007400*
007500 configuration           section.
007600 copy "copybooks-amcenv.cob".
007700*
007800 input-output            section.
007900 file-control.
008000     select   AM-Trc-File   assign to dynamic AM-File-03
008100              organization  indexed
008200              access mode   dynamic
008300              record key    Trc-Key
008400              file status   WS-Trc-Status.
008500     select   AM-Prm-File   assign to dynamic AM-File-07
008600              organization  indexed
008700              access mode   dynamic
008800              record key    WS-Prm-Dummy-Key
008900              file status   WS-Prm-Status.
009000*
009100 data                    division.
009200*================================
009300*
009400 file section.
009500*
009600 fd  AM-Trc-File.
009700 01  AM-Time-Record.
009800     03  Trc-Key.
009900         05  Trc-Employee-Id          pic x(20).
010000         05  Trc-Record-Date          pic 9(8).
010100     03  Trc-Clock-In             pic 9(14).
010200     03  Trc-Clock-Out            pic 9(14).
010300     03  Trc-Break-Start          pic 9(14).
010400     03  Trc-Break-End            pic 9(14).
010500     03  Trc-Total-Hours          pic s9(2)v9(2) comp-3.
010600     03  Trc-Status               pic x(11).
010700         88  Trc-Present                  value "PRESENT    ".
010800         88  Trc-Absent                   value "ABSENT     ".
010900         88  Trc-Late                     value "LATE       ".
011000         88  Trc-Early-Leave               value "EARLY_LEAVE".
011100     03  Trc-Notes                pic x(500).
011200     03  filler                   pic x(22).
011300*
011400 fd  AM-Prm-File.
011500 01  AM-Param-Record.
011600     03  WS-Prm-Dummy-Key           pic x(1).
011700     03  Prm-Standard-Start-HHMM    pic 9(4)     comp.
011800     03  Prm-Late-Threshold-Mins    pic 9(3)     comp.
011900     03  Prm-Min-Clock-Out-Mins     pic 9(3)     comp.
012000     03  Prm-Min-Clock-In-Hour      pic 99       comp.
012100     03  Prm-Max-Clock-In-Hour      pic 99       comp.
012200     03  Prm-Alert-Retention-Days   pic 9(3)     comp.
012300     03  Prm-Annual-Leave-Max-Days  pic 99       comp.
012400     03  Prm-Paid-Leave-Max-Days    pic 99       comp.
012500     03  Prm-Tmr-Max-Back-Days      pic 99       comp.
012600     03  Prm-Tmr-Max-Span-Mins      pic 9(4)     comp.
012700     03  Prm-Run-Date               pic 9(8).
012800     03  Prm-Date-Form              pic 9.
012900     03  filler                    pic x(92).
013000*
013100 working-storage         section.
013200*-----------------------
013300 77  Prog-Name               pic x(17) value "AMTRCLK (1.0.02)".
013400*
013500 01  WS-File-Status-Group.
013600     03  WS-Trc-Status         pic xx   comp.
013700         88  WS-Trc-Ok                value "00".
013800         88  WS-Trc-Not-Found          value "23".
013900     03  WS-Prm-Status         pic xx   comp.
014000     03  filler                pic x(4).
014100*
014200*    Redefine of Now into its date/time parts kept from the days
014300*    before reference modification was trusted on this shop's
014400*    compiler; Trclk-Record-Date usually makes this unnecessary
014500*    now but the badge-reader exception path still wants it.
014600*
014700 01  WS-Work-Fields.
014800     03  WS-Now                pic 9(14).
014900     03  WS-Now-Brk redefines WS-Now.
015000         05  WS-Now-Date       pic 9(8).
015100         05  WS-Now-HH         pic 99.
015200         05  WS-Now-MM         pic 99.
015300         05  WS-Now-SS         pic 99.
015400     03  WS-Already-In-Flag    pic x.
015500     03  WS-Leave-Cover-Flag   pic x.
015600     03  WS-Overlap-Flag       pic x.
015700     03  WS-Span-Minutes       pic s9(7)   comp.
015800     03  WS-Rec-Count          pic 9(5)    comp.
015900     03  WS-Present-Count      pic 9(5)    comp.
016000     03  WS-Late-Count         pic 9(5)    comp.
016100     03  WS-Absent-Count       pic 9(5)    comp.
016200     03  WS-Hours-Total        pic s9(5)v9(2) comp-3.
016300     03  WS-Hours-Avg-x100     pic s9(7)   comp.
016400     03  filler                pic x(6).
016500*
016600 01  WS-Time-Breakdown.
016700     03  WS-TB-CCYYMMDD        pic 9(8).
016800     03  WS-TB-HH              pic 99.
016900     03  WS-TB-MM              pic 99.
017000     03  WS-TB-SS              pic 99.
017100 01  WS-Time-Breakdown-9  redefines WS-Time-Breakdown
017200                          pic 9(14).
017300*
017400*    Alternate byte view of the average-hours accumulator kept
017500*    for the old audit-dump utility which peeked at this field's
017600*    raw bytes - the utility is long retired but nobody has ever
017700*    been brave enough to take the redefine out.
017800*
017900 01  WS-Average-Work.
018000     03  WS-Avg-Hours-x100     pic s9(7)   comp.
018100 01  WS-Average-Work-Dump redefines WS-Average-Work.
018200     03  WS-Avg-Dump-Bytes     pic x(4).
018300*
018400 01  WS-Val-Parms.
018500     03  WS-Val-Function            pic 9.
018600     03  WS-Val-Today               pic 9(8).
018700     03  WS-Val-Record-Date         pic 9(8).
018800     03  WS-Val-Already-Clocked-In  pic x.
018900     03  WS-Val-Approved-Leave-Cov  pic x.
019000     03  WS-Val-Clock-In-Cand       pic 9(14).
019100     03  WS-Val-Clock-Out-Cand      pic 9(14).
019200     03  WS-Val-Min-Clock-In-Hour   pic 99.
019300     03  WS-Val-Max-Clock-In-Hour   pic 99.
019400     03  WS-Val-Min-Clock-Out-Mins  pic 9(3).
019500     03  WS-Val-Leave-Type          pic x(9).
019600     03  WS-Val-Start-Date          pic 9(8).
019700     03  WS-Val-End-Date            pic 9(8).
019800     03  WS-Val-Overlap-Flag        pic x.
019900     03  WS-Val-Annual-Days-Used    pic 9(3).
020000     03  WS-Val-Annual-Leave-Max    pic 99.
020100     03  WS-Val-Req-Date            pic 9(8).
020200     03  WS-Val-Tmr-Dup-Flag        pic x.
020300     03  WS-Val-Tmr-Req-Clock-In    pic 9(14).
020400     03  WS-Val-Tmr-Req-Clock-Out   pic 9(14).
020500     03  WS-Val-Tmr-Max-Back-Days   pic 99.
020600     03  WS-Val-Tmr-Max-Span-Mins   pic 9(4).
020700     03  WS-Val-Result              pic x.
020800     03  WS-Val-Reason-Code         pic x(6).
020900     03  filler                     pic x(6).
021000*
021100 01  WS-Totcp-Rec.
021200     03  WS-Tot-Employee-Id          pic x(20).
021300     03  WS-Tot-Record-Date          pic 9(8).
021400     03  WS-Tot-Clock-In             pic 9(14).
021500     03  WS-Tot-Clock-Out            pic 9(14).
021600     03  WS-Tot-Break-Start          pic 9(14).
021700     03  WS-Tot-Break-End            pic 9(14).
021800     03  WS-Tot-Total-Hours          pic s9(2)v9(2) comp-3.
021900     03  WS-Tot-Status               pic x(11).
022000     03  WS-Tot-Notes                pic x(500).
022100     03  filler                      pic x(22).
022200*
022300 01  WS-Totcp-Parms.
022400     03  WS-Totcp-Now              pic 9(14).
022500     03  WS-Totcp-Std-Start-HHMM   pic 9(4).
022600     03  WS-Totcp-Late-Grace-Mins  pic 9(3).
022700     03  filler                    pic x(3).
022800*
022900 01  WS-Alert-Parms.
023000     03  WS-Alr-Function            pic 9.
023100     03  WS-Alr-Alert-Type          pic x(17).
023200     03  WS-Alr-Employee-Id         pic x(20).
023300     03  WS-Alr-Alert-Date          pic 9(8).
023400     03  WS-Alr-Clock-In            pic 9(14).
023500     03  WS-Alr-Overtime-Hours      pic s9(2)v9(1).
023600     03  WS-Alr-Employee-Name       pic x(100).
023700     03  WS-Alr-Run-Now             pic 9(14).
023800     03  WS-Alr-Retention-Days      pic 9(3).
023900     03  WS-Alr-Created-Flag        pic x.
024000     03  filler                     pic x(10).
024100*
024200 linkage                 section.
024300*-----------------------
024400*
024500 01  AM-Trclk-Parms.
024600     03  Trclk-Function             pic 9.
024700         88  Trclk-Clock-In                value 1.
024800         88  Trclk-Clock-Out               value 2.
024900         88  Trclk-Start-Break              value 3.
025000         88  Trclk-End-Break                value 4.
025100         88  Trclk-Period-Statistics        value 5.
025200     03  Trclk-Employee-Id           pic x(20).
025300     03  Trclk-Employee-Name        pic x(100).
025400     03  Trclk-Record-Date           pic 9(8).
025500     03  Trclk-Start-Date            pic 9(8).
025600     03  Trclk-End-Date              pic 9(8).
025700     03  Trclk-Event-Time            pic 9(14).
025800     03  Trclk-Already-Has-Leave    pic x.
025900     03  Trclk-Result                pic x.
026000         88  Trclk-Passed                   value "Y".
026100         88  Trclk-Failed                   value "N".
026200     03  Trclk-Reason-Code            pic x(6).
026300     03  Trclk-Out-Present-Count      pic 9(5).
026400     03  Trclk-Out-Late-Count         pic 9(5).
026500     03  Trclk-Out-Absent-Count       pic 9(5).
026600     03  Trclk-Out-Total-Hours        pic s9(5)v9(2).
026700     03  Trclk-Out-Average-Hours      pic s9(3)v9(2).
026800     03  filler                       pic x(9).
026900*
027000 procedure division using AM-Trclk-Parms.
027100*=========================================
027200*
027300 aa000-Main                  section.
027400*************************************
027500*
027600     move     spaces to Trclk-Result.
027700     set      Trclk-Passed to true.
027800     move     spaces to Trclk-Reason-Code.
027900     accept   WS-Now from date YYYYMMDDHHMMSS end-accept.
028000     perform  zz800-Open-Files.
028100     perform  zz850-Read-Param-Record.
028200*
028300     evaluate true
028400         when Trclk-Clock-In
028500              perform aa100-Clock-In thru aa100-Exit
028600         when Trclk-Clock-Out
028700              perform aa200-Clock-Out thru aa200-Exit
028800         when Trclk-Start-Break
028900              perform aa300-Start-Break thru aa300-Exit
029000         when Trclk-End-Break
029100              perform aa400-End-Break thru aa400-Exit
029200         when Trclk-Period-Statistics
029300              perform aa500-Period-Statistics thru aa500-Exit
029400     end-evaluate.
029500*
029600     perform  zz900-Close-Files.
029700*
029800 aa000-Exit.
029900     goback.
030000*
030100 aa100-Clock-In                 section.
030200*****************************************
030300*
030400     move     Trclk-Employee-Id to Trc-Employee-Id.
030500     move     Trclk-Record-Date to Trc-Record-Date.
030600     read     AM-Trc-File key is Trc-Key
030700              invalid key
030800              move spaces to AM-Time-Record
030900              move Trclk-Employee-Id to Trc-Employee-Id
031000              move Trclk-Record-Date to Trc-Record-Date
031100              move zero to Trc-Clock-In Trc-Clock-Out
031200                           Trc-Break-Start Trc-Break-End
031300              move "N" to WS-Already-In-Flag
031400     not invalid key
031500              if   Trc-Clock-In not = zero
031600                   move "Y" to WS-Already-In-Flag
031700              else
031800                   move "N" to WS-Already-In-Flag
031900              end-if
032000     end-read.
032100*
032200     move     WS-Now(1:8) to WS-Val-Today.
032300     move     Trclk-Record-Date to WS-Val-Record-Date.
032400     move     WS-Already-In-Flag to WS-Val-Already-Clocked-In.
032500     move     Trclk-Already-Has-Leave to WS-Val-Approved-Leave-Cov.
032600     move     Trclk-Event-Time to WS-Val-Clock-In-Cand.
032700     move     Prm-Min-Clock-In-Hour to WS-Val-Min-Clock-In-Hour.
032800     move     Prm-Max-Clock-In-Hour to WS-Val-Max-Clock-In-Hour.
032900     move     1 to WS-Val-Function.
033000     call     "amvalid" using WS-Val-Parms.
033100     if       WS-Val-Result = "N"
033200              move "N" to Trclk-Result
033300              move WS-Val-Reason-Code to Trclk-Reason-Code
033400              go to aa100-Exit
033500     end-if.
033600*
033700     move     Trclk-Event-Time to Trc-Clock-In.
033800     perform  zz700-Recompute-Hours.
033900     perform  zz750-Write-Or-Rewrite.
034000*
034100     if       Trc-Late
034200              move 1 to WS-Alr-Function
034300              move "LATE             " to WS-Alr-Alert-Type
034400              move Trclk-Employee-Id to WS-Alr-Employee-Id
034500              move Trclk-Employee-Name to WS-Alr-Employee-Name
034600              move Trclk-Record-Date to WS-Alr-Alert-Date
034700              move Trc-Clock-In to WS-Alr-Clock-In
034800              move WS-Now to WS-Alr-Run-Now
034900              call "amalert" using WS-Alert-Parms
035000     end-if.
035100*
035200 aa100-Exit.
035300     exit     section.
035400*
035500 aa200-Clock-Out                section.
035600*****************************************
035700*
035800     move     Trclk-Employee-Id to Trc-Employee-Id.
035900     move     Trclk-Record-Date to Trc-Record-Date.
036000     read     AM-Trc-File key is Trc-Key
036100              invalid key
036200              move "N" to WS-Already-In-Flag
036300     not invalid key
036400              if   Trc-Clock-In not = zero
036500                   move "Y" to WS-Already-In-Flag
036600              else
036700                   move "N" to WS-Already-In-Flag
036800              end-if
036900     end-read.
037000*
037100     move     WS-Now(1:8) to WS-Val-Today.
037200     move     Trclk-Record-Date to WS-Val-Record-Date.
037300     move     WS-Already-In-Flag to WS-Val-Already-Clocked-In.
037400     move     Trc-Clock-In to WS-Val-Clock-In-Cand.
037500     move     Trclk-Event-Time to WS-Val-Clock-Out-Cand.
037600     move     Prm-Min-Clock-Out-Mins to WS-Val-Min-Clock-Out-Mins.
037700     move     2 to WS-Val-Function.
037800     call     "amvalid" using WS-Val-Parms.
037900     if       WS-Val-Result = "N"
038000              move "N" to Trclk-Result
038100              move WS-Val-Reason-Code to Trclk-Reason-Code
038200              go to aa200-Exit
038300     end-if.
038400*
038500*    An open break is auto-closed at the moment of clock-out -
038600*    the employee plainly is not still on their break.
038700*
038800     if       Trc-Break-Start not = zero and Trc-Break-End = zero
038900              move Trclk-Event-Time to Trc-Break-End
039000     end-if.
039100*
039200     move     Trclk-Event-Time to Trc-Clock-Out.
039300     perform  zz700-Recompute-Hours.
039400     perform  zz750-Write-Or-Rewrite.
039500*
039600 aa200-Exit.
039700     exit     section.
039800*
039900 aa300-Start-Break               section.
040000*****************************************
040100*
040200     move     Trclk-Employee-Id to Trc-Employee-Id.
040300     move     Trclk-Record-Date to Trc-Record-Date.
040400     read     AM-Trc-File key is Trc-Key
040500              invalid key
040600              move "N" to Trclk-Result
040700              move "AM-201" to Trclk-Reason-Code
040800              go to aa300-Exit
040900     end-read.
041000*
041100     if       Trc-Clock-In = zero or Trc-Clock-Out not = zero
041200              move "N" to Trclk-Result
041300              move "AM-202" to Trclk-Reason-Code
041400              go to aa300-Exit
041500     end-if.
041600*
041700     move     Trclk-Event-Time to Trc-Break-Start.
041800     move     zero to Trc-Break-End.
041900     perform  zz700-Recompute-Hours.
042000     perform  zz750-Write-Or-Rewrite.
042100*
042200 aa300-Exit.
042300     exit     section.
042400*
042500 aa400-End-Break                 section.
042600*****************************************
042700*
042800     move     Trclk-Employee-Id to Trc-Employee-Id.
042900     move     Trclk-Record-Date to Trc-Record-Date.
043000     read     AM-Trc-File key is Trc-Key
043100              invalid key
043200              move "N" to Trclk-Result
043300              move "AM-201" to Trclk-Reason-Code
043400              go to aa400-Exit
043500     end-read.
043600*
043700     if       Trc-Break-Start = zero or Trclk-Event-Time not > Trc-Break-Start
043800              move "N" to Trclk-Result
043900              move "AM-203" to Trclk-Reason-Code
044000              go to aa400-Exit
044100     end-if.
044200*
044300     move     Trclk-Event-Time to Trc-Break-End.
044400     perform  zz700-Recompute-Hours.
044500     perform  zz750-Write-Or-Rewrite.
044600*
044700 aa400-Exit.
044800     exit     section.
044900*
045000 aa500-Period-Statistics         section.
045100*****************************************
045200*
045300     move     zero to WS-Rec-Count WS-Present-Count WS-Late-Count
045400                       WS-Absent-Count WS-Hours-Total.
045500     move     Trclk-Employee-Id to Trc-Employee-Id.
045600     move     Trclk-Start-Date  to Trc-Record-Date.
045700     start    AM-Trc-File key is not less than Trc-Key
045800              invalid key
045900              go to aa500-Report
046000     end-start.
046100*
046200 aa510-Read-Next.
046300     read     AM-Trc-File next record
046400              at end
046500              go to aa500-Report
046600     end-read.
046700     if       Trc-Employee-Id not = Trclk-Employee-Id
046800              go to aa500-Report
046900     end-if.
047000     if       Trc-Record-Date > Trclk-End-Date
047100              go to aa500-Report
047200     end-if.
047300     add      1 to WS-Rec-Count.
047400     add      Trc-Total-Hours to WS-Hours-Total.
047500     evaluate true
047600         when Trc-Present   add 1 to WS-Present-Count
047700         when Trc-Late       add 1 to WS-Late-Count
047800         when Trc-Absent     add 1 to WS-Absent-Count
047900         when other          continue
048000     end-evaluate.
048100     go to aa510-Read-Next.
048200*
048300 aa500-Report.
048400     move     WS-Present-Count to Trclk-Out-Present-Count.
048500     move     WS-Late-Count    to Trclk-Out-Late-Count.
048600     move     WS-Absent-Count  to Trclk-Out-Absent-Count.
048700     move     WS-Hours-Total   to Trclk-Out-Total-Hours.
048800     if       WS-Rec-Count = zero
048900              move zero to Trclk-Out-Average-Hours
049000     else
049100              compute Trclk-Out-Average-Hours rounded =
049200                      WS-Hours-Total / WS-Rec-Count
049300     end-if.
049400*
049500 aa500-Exit.
049600     exit     section.
049700*
049800 zz700-Recompute-Hours           section.
049900*****************************************
050000*
050100     move     Trc-Employee-Id  to WS-Tot-Employee-Id.
050200     move     Trc-Record-Date  to WS-Tot-Record-Date.
050300     move     Trc-Clock-In     to WS-Tot-Clock-In.
050400     move     Trc-Clock-Out    to WS-Tot-Clock-Out.
050500     move     Trc-Break-Start  to WS-Tot-Break-Start.
050600     move     Trc-Break-End    to WS-Tot-Break-End.
050700     move     WS-Now           to WS-Totcp-Now.
050800     move     Prm-Standard-Start-HHMM to WS-Totcp-Std-Start-HHMM.
050900     move     Prm-Late-Threshold-Mins to WS-Totcp-Late-Grace-Mins.
051000     call     "amtotcp" using WS-Totcp-Rec WS-Totcp-Parms.
051100     move     WS-Tot-Total-Hours to Trc-Total-Hours.
051200     move     WS-Tot-Status      to Trc-Status.
051300*
051400 zz700-Exit.
051500     exit     section.
051600*
051700 zz750-Write-Or-Rewrite          section.
051800*****************************************
051900*
052000     write    AM-Time-Record
052100              invalid key
052200              rewrite AM-Time-Record
052300              invalid key
052400              move "N" to Trclk-Result
052500              move "AM-299" to Trclk-Reason-Code
052600     end-write.
052700*
052800 zz750-Exit.
052900     exit     section.
053000*
053100 zz800-Open-Files                section.
053200*****************************************
053300*
053400     open     i-o AM-Trc-File.
053500     open     input AM-Prm-File.
053600*
053700 zz800-Exit.
053800     exit     section.
053900*
054000 zz850-Read-Param-Record         section.
054100*****************************************
054200*
054300     move     low-values to WS-Prm-Dummy-Key.
054400     read     AM-Prm-File key is WS-Prm-Dummy-Key.
054500*
054600 zz850-Exit.
054700     exit     section.
054800*
054900 zz900-Close-Files               section.
055000*****************************************
055100*
055200     close    AM-Trc-File.
055300     close    AM-Prm-File.
055400*
055500 zz900-Exit.
055600     exit     section.
055700*
