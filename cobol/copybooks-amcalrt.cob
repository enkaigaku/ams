000100********************************************
000200*                                          *
000300*  Record Definition For Alert File        *
000400*     Uses Alr-Alert-Id as key             *
000500*     Dedup key is Alr-Employee-Id +        *
000600*       Alr-Alert-Type + Alr-Alert-Date     *
000700*******************************************
000800* File size 598 bytes.
000900*
001000* 17/11/25 kdp - Created.
001100* 24/11/25 kdp - Alert-Type widened from x(12) to x(17) so
001200*                MISSING_CLOCK_OUT fits without truncation -
001300*                it was wrapping round into the message field.
001400*
001500 01  AM-Alert-Record.
001600     03  Alr-Alert-Id              pic x(36).
001700     03  Alr-Alert-Type            pic x(17).
001800         88  Alr-Late                       value "LATE             ".
001900         88  Alr-Absent                     value "ABSENT           ".
002000         88  Alr-Missing-Clock-Out           value "MISSING_CLOCK_OUT".
002100         88  Alr-Overtime                    value "OVERTIME         ".
002200         88  Alr-Long-Break                   value "LONG_BREAK       ".
002300     03  Alr-Employee-Id            pic x(20).
002400     03  Alr-Alert-Date             pic 9(8).
002500     03  Alr-Message                pic x(500).
002600     03  Alr-Is-Read                pic x.
002700         88  Alr-Read                        value "Y".
002800         88  Alr-Unread                      value "N".
002900     03  Alr-Created-At              pic 9(14).
003000     03  filler                      pic x(6).
003100*
