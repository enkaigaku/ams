000100*****************************************************************
000200*                                                                *
000300*                    Leave Request Engine                       *
000400*                                                                *
000500*    Submit / approve / reject / cancel against the Leave-      *
000600*    Request file, plus the period-count readers the manager    *
000700*    dashboard and the CSV export job both lean on.  Approval    *
000800*    never touches the Time-Record master - leave is tracked     *
000900*    independently of clocked attendance, per the personnel      *
001000*    department's own rules.                                    *
001100*                                                                *
001200****************************************************************
001300*
001400 identification          division.
001500*================================
001600*
001700      program-id.         amleave.
001800      author.             R G Hollis.
001900      installation.       Attendance Management Systems Group.
002000      date-written.       03/03/91.
002100      date-compiled.
002200      security.           Company-confidential. Internal use only.
002300*
002400*    Remarks.            Holiday/leave request intake and manager
002500*                        decision.  The paper holiday-request
002600*                        form this replaced lived in Personnel
002700*                        for over a decade before it finally got
002800*                        put on the system.
002900*
003000*    Version.            See Prog-Name in WS.
003100*
003200*    Called Modules.     amvalid (eligibility rules).
003300*                        amdtcv (date arithmetic, advance notice).
003400*
003500*    Files Used.         Leave-Request (indexed, this program),
003600*                        User master, Department master (both
003700*                        indexed, read-only here).
003800*
003900*    Error messages used.
004000*                        AM121 - AM127 (returned by amvalid),
004100*                        AM301 - AM309 (this program's own).
004200*
004300* Changes:
004400* 03/03/91 rgh - 1.0.00 Created - annual and sick leave only, the
004500*                       rest of today's leave types did not exist
004600*                       yet as separate categories.
004700* 14/08/93 rgh -    .01 Special and unpaid leave types added.
004800* 21/11/97 jpt -    .02 Maternity leave notice period extended
004900*                       from 7 to 14 days per the new statutory
005000*                       minimum.
005100* 05/10/98 jpt - 1.1.00 Y2K remediation - all dates here already
005200*                       CCYY, nothing to change, logged for the
005300*                       audit.
005400* 11/04/03 dms -    .01 Paternity leave type added.
005500* 26/09/12 dms -    .02 Overlap check widened to cover PENDING as
005600*                       well as APPROVED requests - a second
005700*                       pending request for the same dates was
005800*                       getting approved right behind the first.
005900* 01/12/25 kdp - 1.0.00 Rewritten for the new Attendance
006000*                       Management System - record layout and
006100*                       rule plumbing moved to the new Business
006200*                       Rule Validator, this program now only
006300*                       does the request-level checks that sit
006400*                       above the validator.
006500* 09/12/25 kdp -    .01 PAID-type balance check added, independent
006600*                       of the validator's ANNUAL balance check.
006700* 18/12/25 kdp -    .02 Cancel now checked owner-only - a manager
006800*                       script was cancelling other people's
006900*                       pending requests by mistake.
007000*
007100 environment             division.
007200*================================
007300*
007400 configuration           section.
007500 copy "copybooks-amcenv.cob".
007600*
007700 input-output            section.
007800 file-control.
007900     select   AM-Lve-File   assign to dynamic AM-File-04
008000              organization  indexed
008100              access mode   dynamic
008200              record key    Lve-Request-Id
008300              file status   WS-Lve-Status.
008400     select   AM-Usr-File   assign to dynamic AM-File-01
008500              organization  indexed
008600              access mode   dynamic
008700              record key    Usr-Employee-Id
008800              file status   WS-Usr-Status.
008900     select   AM-Dpt-File   assign to dynamic AM-File-02
009000              organization  indexed
009100              access mode   dynamic
009200              record key    Dpt-Department-Id
009300              file status   WS-Dpt-Status.
009400     select   AM-Prm-File   assign to dynamic AM-File-07
009500              organization  indexed
009600              access mode   dynamic
009700              record key    WS-Prm-Dummy-Key
009800              file status   WS-Prm-Status.
009900*
010000 data                    division.
010100*================================
010200*
010300 file section.
010400*
010500 fd  AM-Lve-File.
010600 copy "copybooks-amclve.cob".
010700*
010800 fd  AM-Usr-File.
010900 copy "copybooks-amcuser.cob".
011000*
011100 fd  AM-Dpt-File.
011200 copy "copybooks-amcdept.cob".
011300*
011400 fd  AM-Prm-File.
011500 01  AM-Param-Record.
011600     03  WS-Prm-Dummy-Key           pic x(1).
011700     03  Prm-Standard-Start-HHMM    pic 9(4)     comp.
011800     03  Prm-Late-Threshold-Mins    pic 9(3)     comp.
011900     03  Prm-Min-Clock-Out-Mins     pic 9(3)     comp.
012000     03  Prm-Min-Clock-In-Hour      pic 99       comp.
012100     03  Prm-Max-Clock-In-Hour      pic 99       comp.
012200     03  Prm-Alert-Retention-Days   pic 9(3)     comp.
012300     03  Prm-Annual-Leave-Max-Days  pic 99       comp.
012400     03  Prm-Paid-Leave-Max-Days    pic 99       comp.
012500     03  Prm-Tmr-Max-Back-Days      pic 99       comp.
012600     03  Prm-Tmr-Max-Span-Mins      pic 9(4)     comp.
012700     03  Prm-Run-Date               pic 9(8).
012800     03  Prm-Date-Form              pic 9.
012900     03  filler                    pic x(92).
013000*
013100 working-storage         section.
013200*-----------------------
013300 77  Prog-Name               pic x(17) value "AMLEAVE (1.0.02)".
013400*
013500 01  WS-File-Status-Group.
013600     03  WS-Lve-Status         pic xx   comp.
013700     03  WS-Usr-Status         pic xx   comp.
013800     03  WS-Dpt-Status         pic xx   comp.
013900     03  filler                pic x(2).
014000*
014100 01  WS-Work-Fields.
014200     03  WS-Today               pic 9(8).
014300     03  WS-Now                 pic 9(14).
014400     03  WS-Day-Count           pic s9(5)  comp.
014500     03  WS-Year-Total-Used     pic 9(3)   comp.
014600     03  WS-Overlap-Flag        pic x.
014700     03  WS-Manager-Ok-Flag     pic x.
014800     03  WS-Pending-Count       pic 9(5)   comp.
014900     03  WS-Approver-Dept-Id    pic x(36).
015000     03  WS-Annual-Total-Used   pic 9(3)   comp.
015100     03  WS-Balance-Leave-Type  pic x(9).
015200     03  WS-Prm-Status          pic xx     comp.
015300     03  filler                 pic x(4).
015400*
015500*    Cruft below from the old single-balance-field version, before
015600*    ANNUAL and PAID grew their own WS- fields above - left as a
015700*    REDEFINES rather than ripped out in case the 2012 overlap
015800*    fix (see Changes) needs re-checking against it again.
015900*
016000 01  WS-Year-Total-Brk redefines WS-Work-Fields.
016100     03  filler                 pic x(90).
016200*
016300 01  WS-Dtcv-Parms.
016400     03  WS-Dtcv-Function     pic 9.
016500     03  WS-Dtcv-Date-1       pic 9(8).
016600     03  WS-Dtcv-Date-2       pic 9(8).
016700     03  WS-Dtcv-Signed-Days  pic s9(5).
016800     03  WS-Dtcv-Result-Date  pic 9(8).
016900     03  WS-Dtcv-Result-Days  pic s9(5).
017000     03  WS-Dtcv-Result-Dow   pic 9.
017100     03  WS-Dtcv-Weekend-Flag pic x.
017200     03  filler               pic x(4).
017300 01  WS-Dtcv-Year-Brk redefines WS-Dtcv-Parms.
017400     03  filler                pic x.
017500     03  WS-Dtcv-Yr-CCYY       pic 9(4).
017600     03  filler                pic x(19).
017700*
017800 01  WS-Val-Parms.
017900     03  WS-Val-Function            pic 9.
018000     03  WS-Val-Today               pic 9(8).
018100     03  WS-Val-Record-Date         pic 9(8).
018200     03  WS-Val-Already-Clocked-In  pic x.
018300     03  WS-Val-Approved-Leave-Cov  pic x.
018400     03  WS-Val-Clock-In-Cand       pic 9(14).
018500     03  WS-Val-Clock-Out-Cand      pic 9(14).
018600     03  WS-Val-Min-Clock-In-Hour   pic 99.
018700     03  WS-Val-Max-Clock-In-Hour   pic 99.
018800     03  WS-Val-Min-Clock-Out-Mins  pic 9(3).
018900     03  WS-Val-Leave-Type          pic x(9).
019000     03  WS-Val-Start-Date          pic 9(8).
019100     03  WS-Val-End-Date            pic 9(8).
019200     03  WS-Val-Overlap-Flag        pic x.
019300     03  WS-Val-Annual-Days-Used    pic 9(3).
019400     03  WS-Val-Annual-Leave-Max    pic 99.
019500     03  WS-Val-Req-Date            pic 9(8).
019600     03  WS-Val-Tmr-Dup-Flag        pic x.
019700     03  WS-Val-Tmr-Req-Clock-In    pic 9(14).
019800     03  WS-Val-Tmr-Req-Clock-Out   pic 9(14).
019900     03  WS-Val-Tmr-Max-Back-Days   pic 99.
020000     03  WS-Val-Tmr-Max-Span-Mins   pic 9(4).
020100     03  WS-Val-Result              pic x.
020200     03  WS-Val-Reason-Code         pic x(6).
020300     03  filler                     pic x(6).
020400 01  WS-Val-Parms-Alt redefines WS-Val-Parms.
020500     03  filler                     pic x(73).
020600*
020700 linkage                 section.
020800*-----------------------
020900*
021000 01  AM-Leave-Parms.
021100     03  Lve-P-Function             pic 9.
021200         88  Lve-P-Submit                 value 1.
021300         88  Lve-P-Approve                 value 2.
021400         88  Lve-P-Reject                   value 3.
021500         88  Lve-P-Cancel                   value 4.
021600         88  Lve-P-Pending-Count             value 5.
021700     03  Lve-P-Request-Id           pic x(36).
021800     03  Lve-P-Employee-Id          pic x(20).
021900     03  Lve-P-Leave-Type           pic x(9).
022000     03  Lve-P-Start-Date           pic 9(8).
022100     03  Lve-P-End-Date             pic 9(8).
022200     03  Lve-P-Reason               pic x(1000).
022300     03  Lve-P-Approver-Id          pic x(20).
022400     03  Lve-P-Rejection-Reason     pic x(500).
022500     03  Lve-P-Out-Pending-Count    pic 9(5).
022600     03  Lve-P-Result                pic x.
022700         88  Lve-P-Passed                  value "Y".
022800         88  Lve-P-Failed                   value "N".
022900     03  Lve-P-Reason-Code            pic x(6).
023000     03  filler                       pic x(4).
023100*
023200 procedure division using AM-Leave-Parms.
023300*=========================================
023400*
023500 aa000-Main                  section.
023600*************************************
023700*
023800     move     spaces to Lve-P-Result Lve-P-Reason-Code.
023900     set      Lve-P-Passed to true.
024000     accept   WS-Now from date YYYYMMDDHHMMSS end-accept.
024100     move     WS-Now(1:8) to WS-Today.
024200     perform  zz800-Open-Files.
024300*
024400     evaluate true
024500         when Lve-P-Submit
024600              perform aa100-Submit thru aa100-Exit
024700         when Lve-P-Approve
024800              perform aa200-Decide thru aa200-Exit
024900         when Lve-P-Reject
025000              perform aa200-Decide thru aa200-Exit
025100         when Lve-P-Cancel
025200              perform aa300-Cancel thru aa300-Exit
025300         when Lve-P-Pending-Count
025400              perform aa400-Pending-Count thru aa400-Exit
025500     end-evaluate.
025600*
025700     perform  zz900-Close-Files.
025800*
025900 aa000-Exit.
026000     goback.
026100*
026200 aa100-Submit                   section.
026300*****************************************
026400*
026500     if       Lve-P-Start-Date = zero or Lve-P-End-Date = zero
026600              move "N" to Lve-P-Result
026700              move "AM-301" to Lve-P-Reason-Code
026800              go to aa100-Exit
026900     end-if.
027000     if       Lve-P-Start-Date > Lve-P-End-Date
027100              move "N" to Lve-P-Result
027200              move "AM-302" to Lve-P-Reason-Code
027300              go to aa100-Exit
027400     end-if.
027500     if       Lve-P-Start-Date < WS-Today
027600              move "N" to Lve-P-Result
027700              move "AM-303" to Lve-P-Reason-Code
027800              go to aa100-Exit
027900     end-if.
028000     move     3 to WS-Dtcv-Function.
028100     move     WS-Today to WS-Dtcv-Date-1.
028200     move     Lve-P-Start-Date to WS-Dtcv-Date-2.
028300     call     "amdtcv" using WS-Dtcv-Parms.
028400     if       WS-Dtcv-Result-Days > 30
028500              move "N" to Lve-P-Result
028600              move "AM-304" to Lve-P-Reason-Code
028700              go to aa100-Exit
028800     end-if.
028900*
029000     perform  zz200-Check-Overlap.
029100     if       WS-Overlap-Flag = "Y"
029200              move "N" to Lve-P-Result
029300              move "AM-305" to Lve-P-Reason-Code
029400              go to aa100-Exit
029500     end-if.
029600*
029700     move     zero to WS-Val-Annual-Days-Used.
029800     move     Prm-Annual-Leave-Max-Days to WS-Val-Annual-Leave-Max.
029900     if       Lve-P-Leave-Type = "ANNUAL   "
030000              move "ANNUAL   " to WS-Balance-Leave-Type
030100              perform zz400-Check-Year-Balance
030200              move WS-Annual-Total-Used to WS-Val-Annual-Days-Used
030300     end-if.
030400*
030500     move     WS-Today to WS-Val-Today.
030600     move     Lve-P-Leave-Type to WS-Val-Leave-Type.
030700     move     Lve-P-Start-Date to WS-Val-Start-Date.
030800     move     Lve-P-End-Date   to WS-Val-End-Date.
030900     move     WS-Overlap-Flag  to WS-Val-Overlap-Flag.
031000     move     3 to WS-Val-Function.
031100     perform  zz300-Call-Validator-Leave.
031200     if       WS-Val-Result = "N"
031300              move "N" to Lve-P-Result
031400              move WS-Val-Reason-Code to Lve-P-Reason-Code
031500              go to aa100-Exit
031600     end-if.
031700*
031800     if       Lve-P-Leave-Type = "PAID     "
031900              move "PAID     " to WS-Balance-Leave-Type
032000              perform zz400-Check-Year-Balance
032100              if   WS-Annual-Total-Used > Prm-Paid-Leave-Max-Days
032200                   move "N" to Lve-P-Result
032300                   move "AM-306" to Lve-P-Reason-Code
032400                   go to aa100-Exit
032500              end-if
032600     end-if.
032700*
032800     move     spaces to AM-Leave-Request-Record.
032900     move     Lve-P-Request-Id to Lve-Request-Id.
033000     move     Lve-P-Employee-Id to Lve-Employee-Id.
033100     move     Lve-P-Leave-Type to Lve-Leave-Type.
033200     move     Lve-P-Start-Date to Lve-Start-Date.
033300     move     Lve-P-End-Date   to Lve-End-Date.
033400     move     Lve-P-Reason     to Lve-Reason.
033500     set      Lve-Pending to true.
033600     move     WS-Now to Lve-Created-At.
033700     write    AM-Leave-Request-Record
033800              invalid key
033900              move "N" to Lve-P-Result
034000              move "AM-399" to Lve-P-Reason-Code
034100     end-write.
034200*
034300 aa100-Exit.
034400     exit     section.
034500*
034600 aa200-Decide                   section.
034700*****************************************
034800*
034900     move     Lve-P-Request-Id to Lve-Request-Id.
035000     read     AM-Lve-File
035100              invalid key
035200              move "N" to Lve-P-Result
035300              move "AM-311" to Lve-P-Reason-Code
035400              go to aa200-Exit
035500     end-read.
035600*
035700     if       not Lve-Pending
035800              move "N" to Lve-P-Result
035900              move "AM-312" to Lve-P-Reason-Code
036000              go to aa200-Exit
036100     end-if.
036200*
036300     perform  zz500-Check-Manager-Authority.
036400     if       WS-Manager-Ok-Flag not = "Y"
036500              move "N" to Lve-P-Result
036600              move "AM-313" to Lve-P-Reason-Code
036700              go to aa200-Exit
036800     end-if.
036900*
037000     evaluate true
037100         when Lve-P-Approve
037200              if   Lve-Start-Date < WS-Today
037300                   move "N" to Lve-P-Result
037400                   move "AM-314" to Lve-P-Reason-Code
037500                   go to aa200-Exit
037600              end-if
037700              set  Lve-Approved to true
037800         when Lve-P-Reject
037900              if   Lve-P-Rejection-Reason = spaces
038000                   move "N" to Lve-P-Result
038100                   move "AM-315" to Lve-P-Reason-Code
038200                   go to aa200-Exit
038300              end-if
038400              set  Lve-Rejected to true
038500              move Lve-P-Rejection-Reason to Lve-Rejection-Reason
038600     end-evaluate.
038700*
038800     move     Lve-P-Approver-Id to Lve-Approved-By.
038900     move     WS-Now to Lve-Approved-At.
039000     rewrite  AM-Leave-Request-Record
039100              invalid key
039200              move "N" to Lve-P-Result
039300              move "AM-398" to Lve-P-Reason-Code
039400     end-rewrite.
039500*
039600 aa200-Exit.
039700     exit     section.
039800*
039900 aa300-Cancel                   section.
040000*****************************************
040100*
040200     move     Lve-P-Request-Id to Lve-Request-Id.
040300     read     AM-Lve-File
040400              invalid key
040500              move "N" to Lve-P-Result
040600              move "AM-311" to Lve-P-Reason-Code
040700              go to aa300-Exit
040800     end-read.
040900*
041000     if       Lve-Employee-Id not = Lve-P-Employee-Id
041100              move "N" to Lve-P-Result
041200              move "AM-316" to Lve-P-Reason-Code
041300              go to aa300-Exit
041400     end-if.
041500     if       not Lve-Pending
041600              move "N" to Lve-P-Result
041700              move "AM-312" to Lve-P-Reason-Code
041800              go to aa300-Exit
041900     end-if.
042000*
042100     delete   AM-Lve-File record
042200              invalid key
042300              move "N" to Lve-P-Result
042400              move "AM-397" to Lve-P-Reason-Code
042500     end-delete.
042600*
042700 aa300-Exit.
042800     exit     section.
042900*
043000 aa400-Pending-Count            section.
043100*****************************************
043200*
043300     move     zero to WS-Pending-Count.
043400     move     low-values to Lve-Request-Id.
043500     start    AM-Lve-File key is not less than Lve-Request-Id
043600              invalid key
043700              go to aa400-Report
043800     end-start.
043900*
044000 aa410-Read-Next.
044100     read     AM-Lve-File next record
044200              at end
044300              go to aa400-Report
044400     end-read.
044500     if       Lve-Pending
044600              add 1 to WS-Pending-Count
044700     end-if.
044800     go to aa410-Read-Next.
044900*
045000 aa400-Report.
045100     move     WS-Pending-Count to Lve-P-Out-Pending-Count.
045200*
045300 aa400-Exit.
045400     exit     section.
045500*
045600 zz200-Check-Overlap             section.
045700*****************************************
045800*
045900*    Straight sequential scan - the leave file has no secondary
046000*    index on Employee-Id, the volumes here have never justified
046100*    building one.
046200*
046300     move     "N" to WS-Overlap-Flag.
046400     move     low-values to Lve-Request-Id.
046500     start    AM-Lve-File key is not less than Lve-Request-Id
046600              invalid key
046700              go to zz200-Exit
046800     end-start.
046900*
047000 zz210-Read-Next.
047100     read     AM-Lve-File next record
047200              at end
047300              go to zz200-Exit
047400     end-read.
047500     if       Lve-Employee-Id = Lve-P-Employee-Id
047600              and (Lve-Pending or Lve-Approved)
047700              and Lve-Start-Date not > Lve-P-End-Date
047800              and Lve-End-Date not < Lve-P-Start-Date
047900              move "Y" to WS-Overlap-Flag
048000              go to zz200-Exit
048100     end-if.
048200     go to zz210-Read-Next.
048300*
048400 zz200-Exit.
048500     exit     section.
048600*
048700 zz300-Call-Validator-Leave      section.
048800*****************************************
048900*
049000     call     "amvalid" using WS-Val-Parms.
049100*
049200 zz300-Exit.
049300     exit     section.
049400*
049500 zz400-Check-Year-Balance        section.
049600*****************************************
049700*
049800*    Sums already-Approved days of WS-Balance-Leave-Type for this
049900*    employee within the calendar year of the requested start
050000*    date, then adds the days now being requested.  Shared by
050100*    the ANNUAL check (feeds the validator) and the PAID check
050200*    (this program's own rule, independent of the validator).
050300*
050400     move     zero to WS-Annual-Total-Used.
050500     move     low-values to Lve-Request-Id.
050600     start    AM-Lve-File key is not less than Lve-Request-Id
050700              invalid key
050800              go to zz400-Add-Requested
050900     end-start.
051000*
051100 zz410-Read-Next.
051200     read     AM-Lve-File next record
051300              at end
051400              go to zz400-Add-Requested
051500     end-read.
051600     if       Lve-Employee-Id = Lve-P-Employee-Id
051700              and Lve-Leave-Type = WS-Balance-Leave-Type
051800              and Lve-Approved
051900              move Lve-Start-Date to WS-Dtcv-Year-Brk
052000              if   WS-Dtcv-Yr-CCYY = Lve-P-Start-Date(1:4)
052100                   move 3 to WS-Dtcv-Function
052200                   move Lve-End-Date   to WS-Dtcv-Date-1
052300                   move Lve-Start-Date to WS-Dtcv-Date-2
052400                   call "amdtcv" using WS-Dtcv-Parms
052500                   add  1 WS-Dtcv-Result-Days giving WS-Day-Count
052600                   add  WS-Day-Count to WS-Annual-Total-Used
052700              end-if
052800     end-if.
052900     go to zz410-Read-Next.
053000*
053100 zz400-Add-Requested.
053200     move     3 to WS-Dtcv-Function.
053300     move     Lve-P-End-Date   to WS-Dtcv-Date-1.
053400     move     Lve-P-Start-Date to WS-Dtcv-Date-2.
053500     call     "amdtcv" using WS-Dtcv-Parms.
053600     add      1 WS-Dtcv-Result-Days giving WS-Day-Count.
053700     add      WS-Day-Count to WS-Annual-Total-Used.
053800*
053900 zz400-Exit.
054000     exit     section.
054100*
054200 zz500-Check-Manager-Authority   section.
054300*****************************************
054400*
054500     move     "N" to WS-Manager-Ok-Flag.
054600     move     Lve-P-Approver-Id to Usr-Employee-Id.
054700     read     AM-Usr-File
054800              invalid key
054900              go to zz500-Exit
055000     end-read.
055100     if       not Usr-Is-Manager
055200              go to zz500-Exit
055300     end-if.
055400     move     Lve-Employee-Id   to Usr-Employee-Id.
055500     read     AM-Usr-File
055600              invalid key
055700              go to zz500-Exit
055800     end-read.
055900     move     Usr-Department-Id to WS-Approver-Dept-Id.
056000     move     WS-Approver-Dept-Id to Dpt-Department-Id.
056100     read     AM-Dpt-File
056200              invalid key
056300              go to zz500-Exit
056400     end-read.
056500     if       Dpt-Manager-Id = Lve-P-Approver-Id
056600              move "Y" to WS-Manager-Ok-Flag
056700     end-if.
056800*
056900 zz500-Exit.
057000     exit     section.
057100*
057200 zz800-Open-Files                section.
057300*****************************************
057400*
057500     open     i-o AM-Lve-File.
057600     open     input AM-Usr-File.
057700     open     input AM-Dpt-File.
057800     open     input AM-Prm-File.
057900     move     low-values to WS-Prm-Dummy-Key.
058000     read     AM-Prm-File key is WS-Prm-Dummy-Key.
058100*
058200 zz800-Exit.
058300     exit     section.
058400*
058500 zz900-Close-Files               section.
058600*****************************************
058700*
058800     close    AM-Lve-File.
058900     close    AM-Usr-File.
059000     close    AM-Dpt-File.
059100     close    AM-Prm-File.
059200*
059300 zz900-Exit.
059400     exit     section.
059500*
