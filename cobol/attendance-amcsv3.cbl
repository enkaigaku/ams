000100*****************************************************************
000200*                                                                *
000300*              Time Modification Requests CSV Export            *
000400*                                                                *
000500*    Same shape as the other two extracts - one manager's        *
000600*    team, one date range (by target date), every time-mod       *
000700*    request written out as a comma row, original punch next     *
000800*    to the requested one the way the approval screen shows it.  *
000900*                                                                *
001000****************************************************************
001100*
001200 identification          division.
001300*================================
001400*
001500      program-id.         amcsv3.
001600      author.             K D Pang.
001700      installation.       Attendance Management Systems Group.
001800      date-written.       26/05/95.
001900      date-compiled.
002000      security.           Company-confidential. Internal use only.
002100*
002200*    Remarks.            Flat, unbroken list of Time-Mod-Request
002300*                        records for one manager's team over a
002400*                        target-date range, written as a comma
002500*                        file for the reporting front end.
002600*
002700*    Version.            See Prog-Name in WS.
002800*
002900*    Called Modules.     None.
003000*
003100*    Files Used.         User master, Department master, Time-
003200*                        Mod-Request master (all indexed, read-
003300*                        only), Csv-File (line sequential,
003400*                        output).
003500*
003600*    Error messages used.
003700*                        AM701 (manager has no department).
003800*
003900* Changes:
004000* 26/05/95 kdp - 1.0.00 Created - third of the four extract
004100*                       jobs.
004200* 10/09/97 kdp -    .01 Rejection-reason column added, same as
004300*                       the leave extract got the week before.
004400* 28/01/99 jpt - 1.1.00 Y2K remediation - all date/time fields
004500*                       here already full CCYYMMDD/CCYYMMDDHHMMSS,
004600*                       confirmed clean, logged for the audit.
004700* 03/12/25 kdp - 1.0.00 Rewritten for the new Attendance
004800*                       Management System - output moved from
004900*                       the line printer to a comma file, fields
005000*                       now CSV-escaped per the reporting
005100*                       front end's own spec.
005200*
005300 environment             division.
005400*================================
005500*
005600 configuration           section.
005700 copy "copybooks-amcenv.cob".
005800*
005900 input-output            section.
006000 file-control.
006100     select   AM-Usr-File   assign to dynamic AM-File-01
006200              organization  indexed
006300              access mode   dynamic
006400              record key    Usr-Employee-Id
006500              file status   WS-Usr-Status.
006600     select   AM-Dpt-File   assign to dynamic AM-File-02
006700              organization  indexed
006800              access mode   dynamic
006900              record key    Dpt-Department-Id
007000              file status   WS-Dpt-Status.
007100     select   AM-Tmr-File   assign to dynamic AM-File-05
007200              organization  indexed
007300              access mode   dynamic
007400              record key    Tmr-Request-Id
007500              file status   WS-Tmr-Status.
007600     select   AM-Csv-File   assign to dynamic AM-File-10
007700              organization  line sequential
007800              file status   WS-Csv-Status.
007900*
008000 data                    division.
008100*================================
008200*
008300 file section.
008400*
008500 fd  AM-Usr-File.
008600 copy "copybooks-amcuser.cob".
008700*
008800 fd  AM-Dpt-File.
008900 copy "copybooks-amcdept.cob".
009000*
009100 fd  AM-Tmr-File.
009200 copy "copybooks-amctmr.cob".
009300*
009400 fd  AM-Csv-File.
009500 01  AM-Csv-Line.
009600     03  AM-Csv-Text              pic x(1990).
009700     03  filler                   pic x(10).
009800*
009900 working-storage         section.
010000*-----------------------
010100 77  Prog-Name               pic x(17) value "AMCSV3  (1.0.01)".
010200*
010300 01  WS-File-Status-Group.
010400     03  WS-Usr-Status         pic xx   comp.
010500     03  WS-Dpt-Status         pic xx   comp.
010600     03  WS-Tmr-Status         pic xx   comp.
010700     03  WS-Csv-Status         pic xx   comp.
010800     03  filler                pic x(6).
010900*
011000 01  WS-Work-Fields.
011100     03  WS-Dept-Id               pic x(36).
011200     03  WS-Dept-Found-Flag       pic x.
011300     03  WS-Team-Count            pic 9(5)   comp.
011400     03  WS-Team-Idx              pic 9(5)   comp.
011500     03  WS-Row-Count             pic 9(7)   comp.
011600     03  WS-Line-Ptr              pic 9(4)   comp.
011700     03  filler                   pic x(26).
011800*
011900 01  WS-Work-Fields-Alt redefines WS-Work-Fields.
012000     03  filler                   pic x(48).
012100*
012200 01  WS-Team-Table.
012300     03  WS-Team-Entry            occurs 200 times
012400                                   indexed by WS-Team-Ix.
012500         05  WS-Team-Employee-Id        pic x(20).
012600         05  WS-Team-Employee-Name      pic x(100).
012700         05  filler                     pic x(10).
012800*
012900 01  WS-Field-Work.
013000     03  WS-Raw-Field              pic x(1000).
013100     03  WS-Raw-Len                pic 9(4)   comp.
013200     03  WS-Escaped-Field          pic x(2010).
013300     03  WS-Esc-Len                pic 9(4)   comp.
013400     03  WS-Has-Special            pic x.
013500     03  WS-Scan-Ix                pic 9(4)   comp.
013600     03  WS-Dst-Ix                 pic 9(4)   comp.
013700     03  filler                    pic x(20).
013800*
013900 01  WS-Field-Work-Alt redefines WS-Field-Work.
014000     03  filler                    pic x(3043).
014100*
014200 01  WS-Ts-Parts.
014300     03  WS-Ts-CCYY                pic 9(4).
014400     03  WS-Ts-MM                  pic 99.
014500     03  WS-Ts-DD                  pic 99.
014600     03  WS-Ts-HH                  pic 99.
014700     03  WS-Ts-Mi                  pic 99.
014800     03  WS-Ts-SS                  pic 99.
014900     03  WS-Stamp-Value            pic 9(14).
015000     03  WS-Date-Value             pic 9(8).
015100     03  filler                    pic x(10).
015200*
015300 01  WS-Ts-Parts-Alt redefines WS-Ts-Parts.
015400     03  filler                    pic x(46).
015500*
015600 linkage                 section.
015700*-----------------------
015800*
015900 01  AM-Csv-Parms.
016000     03  Csv-Manager-Id            pic x(20).
016100     03  Csv-Start-Date            pic 9(8).
016200     03  Csv-End-Date              pic 9(8).
016300     03  Csv-Result                pic x.
016400         88  Csv-Passed                   value "Y".
016500         88  Csv-Failed                   value "N".
016600     03  Csv-Reason-Code           pic x(6).
016700     03  filler                    pic x(4).
016800*
016900 procedure division using AM-Csv-Parms.
017000*=========================================
017100*
017200 aa000-Main                  section.
017300*************************************
017400*
017500     move     "Y" to Csv-Result.
017600     move     spaces to Csv-Reason-Code.
017700     perform  zz800-Open-Files.
017800*
017900     perform  zz100-Find-Department.
018000     if       WS-Dept-Found-Flag not = "Y"
018100              move "N" to Csv-Result
018200              move "AM-701" to Csv-Reason-Code
018300              go to aa000-Close
018400     end-if.
018500*
018600     perform  zz200-Build-Team.
018700     perform  zz300-Write-Header.
018800*
018900     move     1 to WS-Team-Ix.
019000 aa010-Each-Member.
019100     if       WS-Team-Ix > WS-Team-Count
019200              go to aa000-Close
019300     end-if.
019400     perform  aa100-Each-Request thru aa100-Exit.
019500     set      WS-Team-Ix up by 1.
019600     go to aa010-Each-Member.
019700*
019800 aa000-Close.
019900     perform  zz900-Close-Files.
020000*
020100 aa000-Exit.
020200     goback.
020300*
020400 aa100-Each-Request               section.
020500*****************************************
020600*     Time-Mod-Request has no alternate index on employee-id in
020700*     this shop, so we scan the whole file once per team member -
020800*     the table is small and this only runs on demand.
020900*
021000     move     low-values to Tmr-Request-Id.
021100     start    AM-Tmr-File key is not less than Tmr-Request-Id
021200              invalid key
021300              go to aa100-Exit
021400     end-start.
021500*
021600 aa110-Read-Next.
021700     read     AM-Tmr-File next record
021800              at end
021900              go to aa100-Exit
022000     end-read.
022100     if       Tmr-Employee-Id not = WS-Team-Employee-Id(WS-Team-Ix)
022200              go to aa110-Read-Next
022300     end-if.
022400     if       Tmr-Request-Date < Csv-Start-Date or
022500              Tmr-Request-Date > Csv-End-Date
022600              go to aa110-Read-Next
022700     end-if.
022800     perform  zz500-Write-Detail-Row.
022900     go to aa110-Read-Next.
023000*
023100 aa100-Exit.
023200     exit     section.
023300*
023400 zz100-Find-Department             section.
023500*****************************************
023600*
023700     move     "N" to WS-Dept-Found-Flag.
023800     move     low-values to Dpt-Department-Id.
023900     start    AM-Dpt-File key is not less than Dpt-Department-Id
024000              invalid key
024100              go to zz100-Exit
024200     end-start.
024300*
024400 zz110-Read-Next.
024500     read     AM-Dpt-File next record
024600              at end
024700              go to zz100-Exit
024800     end-read.
024900     if       Dpt-Manager-Id = Csv-Manager-Id
025000              move Dpt-Department-Id to WS-Dept-Id
025100              move "Y" to WS-Dept-Found-Flag
025200              go to zz100-Exit
025300     end-if.
025400     go to zz110-Read-Next.
025500*
025600 zz100-Exit.
025700     exit     section.
025800*
025900 zz200-Build-Team                  section.
026000*****************************************
026100*
026200     move     zero to WS-Team-Count.
026300     move     low-values to Usr-Employee-Id.
026400     start    AM-Usr-File key is not less than Usr-Employee-Id
026500              invalid key
026600              go to zz200-Exit
026700     end-start.
026800*
026900 zz210-Read-Next.
027000     read     AM-Usr-File next record
027100              at end
027200              go to zz200-Exit
027300     end-read.
027400     if       Usr-Department-Id = WS-Dept-Id and
027500              WS-Team-Count < 200
027600              add 1 to WS-Team-Count
027700              move Usr-Employee-Id to
027800                   WS-Team-Employee-Id(WS-Team-Count)
027900              move Usr-Name to
028000                   WS-Team-Employee-Name(WS-Team-Count)
028100     end-if.
028200     go to zz210-Read-Next.
028300*
028400 zz200-Exit.
028500     exit     section.
028600*
028700 zz300-Write-Header                section.
028800*****************************************
028900*
029000     move     spaces to AM-Csv-Line.
029100     string   "申請ID" delimited by size
029200              "," delimited by size
029300              "従業員ID" delimited by size
029400              "," delimited by size
029500              "氏名" delimited by size
029600              "," delimited by size
029700              "対象日" delimited by size
029800              "," delimited by size
029900              "元の出勤時刻" delimited by size
030000              "," delimited by size
030100              "元の退勤時刻" delimited by size
030200              "," delimited by size
030300              "修正後出勤時刻" delimited by size
030400              "," delimited by size
030500              "修正後退勤時刻" delimited by size
030600              "," delimited by size
030700              "理由" delimited by size
030800              "," delimited by size
030900              "状況" delimited by size
031000              "," delimited by size
031100              "申請日" delimited by size
031200              "," delimited by size
031300              "承認者" delimited by size
031400              "," delimited by size
031500              "承認日" delimited by size
031600              "," delimited by size
031700              "却下理由" delimited by size
031800         into AM-Csv-Line.
031900     write    AM-Csv-Line.
032000*
032100 zz300-Exit.
032200     exit     section.
032300*
032400 zz400-Fmt-Date                    section.
032500*****************************************
032600*     Splits a yyyyMMdd date into a printable yyyy-MM-dd
032700*     string, or spaces if the date is zero (not set).
032800*
032900     if       WS-Date-Value = zero
033000              move spaces to WS-Raw-Field
033100              go to zz400-Exit
033200     end-if.
033300     move     WS-Date-Value(1:4) to WS-Ts-CCYY.
033400     move     WS-Date-Value(5:2) to WS-Ts-MM.
033500     move     WS-Date-Value(7:2) to WS-Ts-DD.
033600     move     spaces to WS-Raw-Field.
033700     string   WS-Ts-CCYY delimited by size
033800              "-" delimited by size
033900              WS-Ts-MM delimited by size
034000              "-" delimited by size
034100              WS-Ts-DD delimited by size
034200         into WS-Raw-Field.
034300*
034400 zz400-Exit.
034500     exit     section.
034600*
034700 zz410-Fmt-Stamp                    section.
034800*****************************************
034900*     Splits a yyyyMMddHHmmss timestamp into a printable
035000*     yyyy-MM-dd HH:mm:ss string, or spaces if the timestamp is
035100*     zero (no original punch, or no decision yet).
035200*
035300     if       WS-Stamp-Value = zero
035400              move spaces to WS-Raw-Field
035500              go to zz410-Exit
035600     end-if.
035700     move     WS-Stamp-Value(1:4) to WS-Ts-CCYY.
035800     move     WS-Stamp-Value(5:2) to WS-Ts-MM.
035900     move     WS-Stamp-Value(7:2) to WS-Ts-DD.
036000     move     WS-Stamp-Value(9:2) to WS-Ts-HH.
036100     move     WS-Stamp-Value(11:2) to WS-Ts-Mi.
036200     move     WS-Stamp-Value(13:2) to WS-Ts-SS.
036300     move     spaces to WS-Raw-Field.
036400     string   WS-Ts-CCYY delimited by size
036500              "-" delimited by size
036600              WS-Ts-MM delimited by size
036700              "-" delimited by size
036800              WS-Ts-DD delimited by size
036900              " " delimited by size
037000              WS-Ts-HH delimited by size
037100              ":" delimited by size
037200              WS-Ts-Mi delimited by size
037300              ":" delimited by size
037400              WS-Ts-SS delimited by size
037500         into WS-Raw-Field.
037600*
037700 zz410-Exit.
037800     exit     section.
037900*
038000 zz500-Write-Detail-Row             section.
038100*****************************************
038200*
038300     move     1 to WS-Line-Ptr.
038400     move     spaces to AM-Csv-Line.
038500*
038600     move     Tmr-Request-Id to WS-Raw-Field.
038700     perform  zz800-Escape-Field.
038800     perform  zz850-Append-Field-And-Comma.
038900*
039000     move     WS-Team-Employee-Id(WS-Team-Ix) to WS-Raw-Field.
039100     perform  zz800-Escape-Field.
039200     perform  zz850-Append-Field-And-Comma.
039300*
039400     move     WS-Team-Employee-Name(WS-Team-Ix) to WS-Raw-Field.
039500     perform  zz800-Escape-Field.
039600     perform  zz850-Append-Field-And-Comma.
039700*
039800     move     Tmr-Request-Date to WS-Date-Value.
039900     perform  zz400-Fmt-Date.
040000     perform  zz800-Escape-Field.
040100     perform  zz850-Append-Field-And-Comma.
040200*
040300     move     Tmr-Original-Clock-In to WS-Stamp-Value.
040400     perform  zz410-Fmt-Stamp.
040500     perform  zz800-Escape-Field.
040600     perform  zz850-Append-Field-And-Comma.
040700*
040800     move     Tmr-Original-Clock-Out to WS-Stamp-Value.
040900     perform  zz410-Fmt-Stamp.
041000     perform  zz800-Escape-Field.
041100     perform  zz850-Append-Field-And-Comma.
041200*
041300     move     Tmr-Requested-Clock-In to WS-Stamp-Value.
041400     perform  zz410-Fmt-Stamp.
041500     perform  zz800-Escape-Field.
041600     perform  zz850-Append-Field-And-Comma.
041700*
041800     move     Tmr-Requested-Clock-Out to WS-Stamp-Value.
041900     perform  zz410-Fmt-Stamp.
042000     perform  zz800-Escape-Field.
042100     perform  zz850-Append-Field-And-Comma.
042200*
042300     move     Tmr-Reason to WS-Raw-Field.
042400     perform  zz800-Escape-Field.
042500     perform  zz850-Append-Field-And-Comma.
042600*
042700     move     Tmr-Status to WS-Raw-Field.
042800     perform  zz800-Escape-Field.
042900     perform  zz850-Append-Field-And-Comma.
043000*
043100     move     Tmr-Created-At(1:8) to WS-Date-Value.
043200     perform  zz400-Fmt-Date.
043300     perform  zz800-Escape-Field.
043400     perform  zz850-Append-Field-And-Comma.
043500*
043600     move     Tmr-Approved-By to WS-Raw-Field.
043700     perform  zz800-Escape-Field.
043800     perform  zz850-Append-Field-And-Comma.
043900*
044000     move     Tmr-Approved-At to WS-Stamp-Value.
044100     perform  zz410-Fmt-Stamp.
044200     perform  zz800-Escape-Field.
044300     perform  zz850-Append-Field-And-Comma.
044400*
044500     move     Tmr-Rejection-Reason to WS-Raw-Field.
044600     perform  zz800-Escape-Field.
044700     if       WS-Esc-Len > zero
044800              move WS-Escaped-Field(1:WS-Esc-Len)
044900                   to AM-Csv-Line(WS-Line-Ptr:WS-Esc-Len)
045000     end-if.
045100*
045200     write    AM-Csv-Line.
045300     add      1 to WS-Row-Count.
045400*
045500 zz500-Exit.
045600     exit     section.
045700*
045800 zz700-Trim-Length                  section.
045900*****************************************
046000*     Finds the length of WS-Raw-Field with trailing spaces
046100*     stripped off, not embedded ones.
046200*
046300     move     1000 to WS-Raw-Len.
046400 zz710-Back-Up.
046500     if       WS-Raw-Len = zero
046600              go to zz700-Exit
046700     end-if.
046800     if       WS-Raw-Field(WS-Raw-Len:1) not = space
046900              go to zz700-Exit
047000     end-if.
047100     subtract 1 from WS-Raw-Len.
047200     go to zz710-Back-Up.
047300*
047400 zz700-Exit.
047500     exit     section.
047600*
047700 zz800-Escape-Field                 section.
047800*****************************************
047900*     Wraps WS-Raw-Field in quotes and doubles any embedded
048000*     quotes when the value holds a comma, a quote or a
048100*     newline.
048200*
048300     perform  zz700-Trim-Length.
048400     move     "N" to WS-Has-Special.
048500     move     1 to WS-Scan-Ix.
048600 zz810-Each-Char.
048700     if       WS-Scan-Ix > WS-Raw-Len
048800              go to zz820-Checked
048900     end-if.
049000     if       WS-Raw-Field(WS-Scan-Ix:1) = ","
049100        or    WS-Raw-Field(WS-Scan-Ix:1) = '"'
049200              move "Y" to WS-Has-Special
049300     end-if.
049400     add      1 to WS-Scan-Ix.
049500     go to zz810-Each-Char.
049600*
049700 zz820-Checked.
049800     if       WS-Has-Special not = "Y"
049900              if WS-Raw-Len > zero
050000                 move WS-Raw-Field(1:WS-Raw-Len) to WS-Escaped-Field
050100              else
050200                 move spaces to WS-Escaped-Field
050300              end-if
050400              move WS-Raw-Len to WS-Esc-Len
050500              go to zz800-Exit
050600     end-if.
050700*
050800     move     spaces to WS-Escaped-Field.
050900     move     '"' to WS-Escaped-Field(1:1).
051000     move     2 to WS-Dst-Ix.
051100     move     1 to WS-Scan-Ix.
051200 zz830-Each-Char.
051300     if       WS-Scan-Ix > WS-Raw-Len
051400              go to zz840-Close-Quote
051500     end-if.
051600     if       WS-Raw-Field(WS-Scan-Ix:1) = '"'
051700              move '"' to WS-Escaped-Field(WS-Dst-Ix:1)
051800              add 1 to WS-Dst-Ix
051900     end-if.
052000     move     WS-Raw-Field(WS-Scan-Ix:1) to WS-Escaped-Field(WS-Dst-Ix:1).
052100     add      1 to WS-Dst-Ix.
052200     add      1 to WS-Scan-Ix.
052300     go to zz830-Each-Char.
052400*
052500 zz840-Close-Quote.
052600     move     '"' to WS-Escaped-Field(WS-Dst-Ix:1).
052700     move     WS-Dst-Ix to WS-Esc-Len.
052800*
052900 zz800-Exit.
053000     exit     section.
053100*
053200 zz850-Append-Field-And-Comma       section.
053300*****************************************
053400*     A blank field (no approver yet, no rejection reason)
053500*     trims down to zero length - skip the copy or a zero-
053600*     length reference modification blows up at run time.
053700*
053800     if       WS-Esc-Len > zero
053900              move WS-Escaped-Field(1:WS-Esc-Len)
054000                   to AM-Csv-Line(WS-Line-Ptr:WS-Esc-Len)
054100              add  WS-Esc-Len to WS-Line-Ptr
054200     end-if.
054300     move     "," to AM-Csv-Line(WS-Line-Ptr:1).
054400     add      1 to WS-Line-Ptr.
054500*
054600 zz850-Exit.
054700     exit     section.
054800*
054900 zz800-Open-Files                   section.
055000*****************************************
055100*
055200     move     zero to WS-Row-Count.
055300     open     input AM-Usr-File.
055400     open     input AM-Dpt-File.
055500     open     input AM-Tmr-File.
055600     open     output AM-Csv-File.
055700*
055800 zz801-Exit.
055900     exit     section.
056000*
056100 zz900-Close-Files                   section.
056200*****************************************
056300*
056400     close    AM-Usr-File.
056500     close    AM-Dpt-File.
056600     close    AM-Tmr-File.
056700     close    AM-Csv-File.
056800*
056900 zz900-Exit.
057000     exit     section.
057100*
