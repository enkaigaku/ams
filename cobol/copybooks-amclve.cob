000100********************************************
000200*                                          *
000300*  Record Definition For Leave-Request     *
000400*           File                           *
000500*     Uses Lve-Request-Id as key           *
000600*******************************************
000700* File size 1928 bytes.
000800*
000900* 15/11/25 kdp - Created from the old pay-history layout, trimmed
001000*                right down - a leave request is a lot smaller
001100*                than a pay history line ever was.
001200* 22/11/25 kdp - Rejection-Reason widened to match the other
001300*                request files (was x(250) - Personnel kept
001400*                running out of room explaining a declined
001500*                request and the field was bumped to x(500)).
001600*
001700 01  AM-Leave-Request-Record.
001800     03  Lve-Request-Id           pic x(36).
001900     03  Lve-Employee-Id          pic x(20).
002000     03  Lve-Leave-Type           pic x(9).
002100         88  Lve-Annual                   value "ANNUAL   ".
002200         88  Lve-Special                  value "SPECIAL  ".
002300         88  Lve-Maternity                 value "MATERNITY".
002400         88  Lve-Paternity                 value "PATERNITY".
002500         88  Lve-Paid                      value "PAID     ".
002600         88  Lve-Sick                      value "SICK     ".
002700         88  Lve-Personal                  value "PERSONAL ".
002800     03  Lve-Start-Date            pic 9(8).
002900     03  Lve-End-Date              pic 9(8).
003000     03  Lve-Reason                pic x(1000).
003100     03  Lve-Status                pic x(8).
003200         88  Lve-Pending                   value "PENDING ".
003300         88  Lve-Approved                  value "APPROVED".
003400         88  Lve-Rejected                  value "REJECTED".
003500     03  Lve-Approved-By            pic x(20).
003600     03  Lve-Approved-At            pic 9(14).
003700     03  Lve-Rejection-Reason       pic x(500).
003800     03  Lve-Created-At             pic 9(14).
003900     03  filler                     pic x(10).
004000*
