000100*****************************************************************
000200*                                                                *
000300*                  AMS  -  Shared Environment Block             *
000400*           Configuration / Special-Names used by every         *
000500*                  Attendance Management program                *
000600*                                                                *
000700*****************************************************************
000800*
000900* 11/11/25 kdp - Created, split out of individual programs so
001000*                the printer/switch setup stays in one place.
001100* 02/12/25 kdp - Added UPSI-0 AMS-Test-Run switch for cold-start
001200*                testing against copy files.
001300*
001400 SOURCE-COMPUTER.        GENERIC-HOST.
001500 OBJECT-COMPUTER.        GENERIC-HOST.
001600 SPECIAL-NAMES.
001700     C01 IS TOP-OF-FORM
001800     UPSI-0 IS AMS-TEST-RUN
001900         ON STATUS IS AMS-TEST-RUN-REQUESTED
002000     CLASS AMS-NUMERIC-CLASS IS "0123456789".
