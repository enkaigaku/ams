000100*****************************************************************
000200*                                                                *
000300*                 Attendance Records CSV Export                *
000400*                                                                *
000500*    One team, one date range, one comma file - walks the       *
000600*    manager's people and prints every Time-Record in the       *
000700*    window, oldest member first, oldest record first, no       *
000800*    totals.  The web side's download button is this file.      *
000900*                                                                *
001000****************************************************************
001100*
001200 identification          division.
001300*================================
001400*
001500      program-id.         amcsv1.
001600      author.             K D Pang.
001700      installation.       Attendance Management Systems Group.
001800      date-written.       11/05/95.
001900      date-compiled.
002000      security.           Company-confidential. Internal use only.
002100*
002200*    Remarks.            Flat, unbroken list of Time-Records for
002300*                        one manager's team over a date range,
002400*                        written as a comma-separated file for
002500*                        the reporting front end to pick up.
002600*
002700*    Version.            See Prog-Name in WS.
002800*
002900*    Called Modules.     None.
003000*
003100*    Files Used.         User master, Department master, Time-
003200*                        Record master (all indexed, read-only),
003300*                        Csv-File (line sequential, output).
003400*
003500*    Error messages used.
003600*                        AM701 (manager has no department).
003700*
003800* Changes:
003900* 11/05/95 kdp - 1.0.00 Created - first of the four extract jobs,
004000*                       asked for by payroll so they can pull a
004100*                       quarter's attendance into a spreadsheet
004200*                       instead of keying it off the green-bar.
004300* 14/08/97 kdp -    .01 Notes field added to the printed line -
004400*                       payroll wanted the clock-out override
004500*                       reason carried through, not just the
004600*                       times.
004700* 22/01/99 jpt - 1.1.00 Y2K remediation - Csv-Start-Date/
004800*                       Csv-End-Date already full CCYYMMDD,
004900*                       confirmed clean, logged for the audit.
005000* 03/12/25 kdp - 1.0.00 Rewritten for the new Attendance
005100*                       Management System - output moved from
005200*                       the line printer to a comma file, fields
005300*                       now CSV-escaped per the reporting
005400*                       front end's own spec instead of fixed
005500*                       column positions.
005600* 10/12/25 kdp -    .01 Break-time and total-hours columns added
005700*                       after payroll asked why the extract
005800*                       didn't carry what the screen shows.
005900*
006000 environment             division.
006100*================================
006200*
006300 configuration           section.
006400 copy "copybooks-amcenv.cob".
006500*
006600 input-output            section.
006700 file-control.
006800     select   AM-Usr-File   assign to dynamic AM-File-01
006900              organization  indexed
007000              access mode   dynamic
007100              record key    Usr-Employee-Id
007200              file status   WS-Usr-Status.
007300     select   AM-Dpt-File   assign to dynamic AM-File-02
007400              organization  indexed
007500              access mode   dynamic
007600              record key    Dpt-Department-Id
007700              file status   WS-Dpt-Status.
007800     select   AM-Trc-File   assign to dynamic AM-File-03
007900              organization  indexed
008000              access mode   dynamic
008100              record key    Trc-Key
008200              file status   WS-Trc-Status.
008300     select   AM-Csv-File   assign to dynamic AM-File-08
008400              organization  line sequential
008500              file status   WS-Csv-Status.
008600*
008700 data                    division.
008800*================================
008900*
009000 file section.
009100*
009200 fd  AM-Usr-File.
009300 copy "copybooks-amcuser.cob".
009400*
009500 fd  AM-Dpt-File.
009600 copy "copybooks-amcdept.cob".
009700*
009800 fd  AM-Trc-File.
009900 01  AM-Time-Record.
010000     03  Trc-Key.
010100         05  Trc-Employee-Id          pic x(20).
010200         05  Trc-Record-Date          pic 9(8).
010300     03  Trc-Clock-In             pic 9(14).
010400     03  Trc-Clock-Out            pic 9(14).
010500     03  Trc-Break-Start          pic 9(14).
010600     03  Trc-Break-End            pic 9(14).
010700     03  Trc-Total-Hours          pic s9(2)v9(2) comp-3.
010800     03  Trc-Status               pic x(11).
010900         88  Trc-Present                  value "PRESENT    ".
011000         88  Trc-Absent                   value "ABSENT     ".
011100         88  Trc-Late                     value "LATE       ".
011200         88  Trc-Early-Leave               value "EARLY_LEAVE".
011300     03  Trc-Notes                pic x(500).
011400     03  filler                   pic x(22).
011500*
011600 fd  AM-Csv-File.
011700 01  AM-Csv-Line.
011800     03  AM-Csv-Text              pic x(1990).
011900     03  filler                   pic x(10).
012000*
012100 working-storage         section.
012200*-----------------------
012300 77  Prog-Name               pic x(17) value "AMCSV1  (1.0.02)".
012400*
012500 01  WS-File-Status-Group.
012600     03  WS-Usr-Status         pic xx   comp.
012700     03  WS-Dpt-Status         pic xx   comp.
012800     03  WS-Trc-Status         pic xx   comp.
012900     03  WS-Csv-Status         pic xx   comp.
013000     03  filler                pic x(6).
013100*
013200 01  WS-Work-Fields.
013300     03  WS-Dept-Id               pic x(36).
013400     03  WS-Dept-Found-Flag       pic x.
013500     03  WS-Team-Count            pic 9(5)   comp.
013600     03  WS-Team-Idx              pic 9(5)   comp.
013700     03  WS-Row-Count             pic 9(7)   comp.
013800     03  WS-Line-Ptr              pic 9(4)   comp.
013900     03  filler                   pic x(26).
014000*
014100*    Single-view overlay - no byte breakdown needed, kept for
014200*    the same reason the other CSV-side programs keep one.
014300*
014400 01  WS-Work-Fields-Alt redefines WS-Work-Fields.
014500     03  filler                   pic x(48).
014600*
014700 01  WS-Team-Table.
014800     03  WS-Team-Entry            occurs 200 times
014900                                   indexed by WS-Team-Ix.
015000         05  WS-Team-Employee-Id        pic x(20).
015100         05  WS-Team-Employee-Name      pic x(100).
015200         05  filler                     pic x(10).
015300*
015400 01  WS-Field-Work.
015500     03  WS-Raw-Field              pic x(500).
015600     03  WS-Raw-Len                pic 9(4)   comp.
015700     03  WS-Escaped-Field          pic x(1010).
015800     03  WS-Esc-Len                pic 9(4)   comp.
015900     03  WS-Has-Special            pic x.
016000     03  WS-Scan-Ix                pic 9(4)   comp.
016100     03  WS-Dst-Ix                 pic 9(4)   comp.
016200     03  filler                    pic x(20).
016300*
016400 01  WS-Field-Work-Alt redefines WS-Field-Work.
016500     03  filler                    pic x(1553).
016600*
016700 01  WS-Ts-Parts.
016800     03  WS-Ts-CCYY                pic 9(4).
016900     03  WS-Ts-MM                  pic 99.
017000     03  WS-Ts-DD                  pic 99.
017100     03  WS-Ts-HH                  pic 99.
017200     03  WS-Ts-Mi                  pic 99.
017300     03  WS-Ts-SS                  pic 99.
017400     03  filler                    pic x(10).
017500*
017600 01  WS-Ts-Parts-Alt redefines WS-Ts-Parts.
017700     03  filler                    pic x(24).
017800*
017900 01  WS-Numeric-Edit.
018000     03  WS-Hours-Edit             pic --9.99.
018100     03  WS-Minutes-Edit           pic ---9.
018200     03  filler                    pic x(10).
018300*
018400 01  WS-Break-Fields.
018500     03  WS-Break-Start-Min        pic s9(5)  comp.
018600     03  WS-Break-End-Min          pic s9(5)  comp.
018700     03  WS-Break-Minutes          pic s9(5)  comp.
018800     03  WS-Stamp-Value            pic 9(14).
018900     03  filler                    pic x(10).
019000*
019100 linkage                 section.
019200*-----------------------
019300*
019400 01  AM-Csv-Parms.
019500     03  Csv-Manager-Id            pic x(20).
019600     03  Csv-Start-Date            pic 9(8).
019700     03  Csv-End-Date              pic 9(8).
019800     03  Csv-Result                pic x.
019900         88  Csv-Passed                   value "Y".
020000         88  Csv-Failed                   value "N".
020100     03  Csv-Reason-Code           pic x(6).
020200     03  filler                    pic x(4).
020300*
020400 procedure division using AM-Csv-Parms.
020500*=========================================
020600*
020700 aa000-Main                  section.
020800*************************************
020900*
021000     move     "Y" to Csv-Result.
021100     move     spaces to Csv-Reason-Code.
021200     perform  zz800-Open-Files.
021300*
021400     perform  zz100-Find-Department.
021500     if       WS-Dept-Found-Flag not = "Y"
021600              move "N" to Csv-Result
021700              move "AM-701" to Csv-Reason-Code
021800              go to aa000-Close
021900     end-if.
022000*
022100     perform  zz200-Build-Team.
022200     perform  zz300-Write-Header.
022300*
022400     move     1 to WS-Team-Ix.
022500 aa010-Each-Member.
022600     if       WS-Team-Ix > WS-Team-Count
022700              go to aa000-Close
022800     end-if.
022900     perform  aa100-Each-Record thru aa100-Exit.
023000     set      WS-Team-Ix up by 1.
023100     go to aa010-Each-Member.
023200*
023300 aa000-Close.
023400     perform  zz900-Close-Files.
023500*
023600 aa000-Exit.
023700     goback.
023800*
023900 aa100-Each-Record               section.
024000*****************************************
024100*
024200     move     WS-Team-Employee-Id(WS-Team-Ix) to Trc-Employee-Id.
024300     move     Csv-Start-Date to Trc-Record-Date.
024400     start    AM-Trc-File key is not less than Trc-Key
024500              invalid key
024600              go to aa100-Exit
024700     end-start.
024800*
024900 aa110-Read-Next.
025000     read     AM-Trc-File next record
025100              at end
025200              go to aa100-Exit
025300     end-read.
025400     if       Trc-Employee-Id not = WS-Team-Employee-Id(WS-Team-Ix)
025500              go to aa100-Exit
025600     end-if.
025700     if       Trc-Record-Date > Csv-End-Date
025800              go to aa100-Exit
025900     end-if.
026000     perform  zz500-Write-Detail-Row.
026100     go to aa110-Read-Next.
026200*
026300 aa100-Exit.
026400     exit     section.
026500*
026600 zz100-Find-Department           section.
026700*****************************************
026800*
026900     move     "N" to WS-Dept-Found-Flag.
027000     move     low-values to Dpt-Department-Id.
027100     start    AM-Dpt-File key is not less than Dpt-Department-Id
027200              invalid key
027300              go to zz100-Exit
027400     end-start.
027500*
027600 zz110-Read-Next.
027700     read     AM-Dpt-File next record
027800              at end
027900              go to zz100-Exit
028000     end-read.
028100     if       Dpt-Manager-Id = Csv-Manager-Id
028200              move Dpt-Department-Id to WS-Dept-Id
028300              move "Y" to WS-Dept-Found-Flag
028400              go to zz100-Exit
028500     end-if.
028600     go to zz110-Read-Next.
028700*
028800 zz100-Exit.
028900     exit     section.
029000*
029100 zz200-Build-Team                section.
029200*****************************************
029300*
029400     move     zero to WS-Team-Count.
029500     move     low-values to Usr-Employee-Id.
029600     start    AM-Usr-File key is not less than Usr-Employee-Id
029700              invalid key
029800              go to zz200-Exit
029900     end-start.
030000*
030100 zz210-Read-Next.
030200     read     AM-Usr-File next record
030300              at end
030400              go to zz200-Exit
030500     end-read.
030600     if       Usr-Department-Id = WS-Dept-Id and
030700              WS-Team-Count < 200
030800              add 1 to WS-Team-Count
030900              move Usr-Employee-Id to
031000                   WS-Team-Employee-Id(WS-Team-Count)
031100              move Usr-Name to
031200                   WS-Team-Employee-Name(WS-Team-Count)
031300     end-if.
031400     go to zz210-Read-Next.
031500*
031600 zz200-Exit.
031700     exit     section.
031800*
031900 zz300-Write-Header               section.
032000*****************************************
032100*
032200     move     spaces to AM-Csv-Line.
032300     string   "従業員ID" delimited by size
032400              "," delimited by size
032500              "氏名" delimited by size
032600              "," delimited by size
032700              "部署" delimited by size
032800              "," delimited by size
032900              "日付" delimited by size
033000              "," delimited by size
033100              "出勤時刻" delimited by size
033200              "," delimited by size
033300              "退勤時刻" delimited by size
033400              "," delimited by size
033500              "休憩時間" delimited by size
033600              "," delimited by size
033700              "総労働時間" delimited by size
033800              "," delimited by size
033900              "出勤状況" delimited by size
034000              "," delimited by size
034100              "備考" delimited by size
034200         into AM-Csv-Line.
034300     write    AM-Csv-Line.
034400*
034500 zz300-Exit.
034600     exit     section.
034700*
034800 zz400-Fmt-Date                  section.
034900*****************************************
035000*     Splits a yyyyMMdd date into WS-Ts-* parts for printing.
035100*
035200     move     Trc-Record-Date(1:4) to WS-Ts-CCYY.
035300     move     Trc-Record-Date(5:2) to WS-Ts-MM.
035400     move     Trc-Record-Date(7:2) to WS-Ts-DD.
035500     move     spaces to WS-Raw-Field.
035600     string   WS-Ts-CCYY delimited by size
035700              "-" delimited by size
035800              WS-Ts-MM delimited by size
035900              "-" delimited by size
036000              WS-Ts-DD delimited by size
036100         into WS-Raw-Field.
036200*
036300 zz400-Exit.
036400     exit     section.
036500*
036600 zz410-Fmt-Stamp                 section.
036700*****************************************
036800*     Splits a yyyyMMddHHmmss timestamp into a printable
036900*     yyyy-MM-dd HH:mm:ss string, or spaces if the timestamp is
037000*     unset (no clock punch yet).
037100*
037200     if       WS-Stamp-Value = zero
037300              move spaces to WS-Raw-Field
037400              go to zz410-Exit
037500     end-if.
037600     move     WS-Stamp-Value(1:4) to WS-Ts-CCYY.
037700     move     WS-Stamp-Value(5:2) to WS-Ts-MM.
037800     move     WS-Stamp-Value(7:2) to WS-Ts-DD.
037900     move     WS-Stamp-Value(9:2) to WS-Ts-HH.
038000     move     WS-Stamp-Value(11:2) to WS-Ts-Mi.
038100     move     WS-Stamp-Value(13:2) to WS-Ts-SS.
038200     move     spaces to WS-Raw-Field.
038300     string   WS-Ts-CCYY delimited by size
038400              "-" delimited by size
038500              WS-Ts-MM delimited by size
038600              "-" delimited by size
038700              WS-Ts-DD delimited by size
038800              " " delimited by size
038900              WS-Ts-HH delimited by size
039000              ":" delimited by size
039100              WS-Ts-Mi delimited by size
039200              ":" delimited by size
039300              WS-Ts-SS delimited by size
039400         into WS-Raw-Field.
039500*
039600 zz410-Exit.
039700     exit     section.
039800*
039900 zz420-Fmt-Break-Minutes         section.
040000*****************************************
040100*
040200     if       Trc-Break-Start = zero or Trc-Break-End = zero
040300              move "0" to WS-Raw-Field(1:1)
040400              move spaces to WS-Raw-Field(2:499)
040500              go to zz420-Exit
040600     end-if.
040700     move     Trc-Break-Start(9:2) to WS-Ts-HH.
040800     move     Trc-Break-Start(11:2) to WS-Ts-Mi.
040900     compute  WS-Break-Start-Min = WS-Ts-HH * 60 + WS-Ts-Mi.
041000     move     Trc-Break-End(9:2) to WS-Ts-HH.
041100     move     Trc-Break-End(11:2) to WS-Ts-Mi.
041200     compute  WS-Break-End-Min = WS-Ts-HH * 60 + WS-Ts-Mi.
041300     compute  WS-Break-Minutes = WS-Break-End-Min - WS-Break-Start-Min.
041400     if       WS-Break-Minutes < zero
041500              move zero to WS-Break-Minutes
041600     end-if.
041700     move     WS-Break-Minutes to WS-Minutes-Edit.
041800     move     spaces to WS-Raw-Field.
041900     move     WS-Minutes-Edit to WS-Raw-Field(1:4).
042000*
042100 zz420-Exit.
042200     exit     section.
042300*
042400 zz430-Fmt-Hours                 section.
042500*****************************************
042600*
042700     move     Trc-Total-Hours to WS-Hours-Edit.
042800     move     spaces to WS-Raw-Field.
042900     move     WS-Hours-Edit to WS-Raw-Field(1:6).
043000*
043100 zz430-Exit.
043200     exit     section.
043300*
043400 zz500-Write-Detail-Row          section.
043500*****************************************
043600*
043700     move     1 to WS-Line-Ptr.
043800     move     spaces to AM-Csv-Line.
043900*
044000     move     WS-Team-Employee-Id(WS-Team-Ix) to WS-Raw-Field.
044100     perform  zz800-Escape-Field.
044200     perform  zz850-Append-Field-And-Comma.
044300*
044400     move     WS-Team-Employee-Name(WS-Team-Ix) to WS-Raw-Field.
044500     perform  zz800-Escape-Field.
044600     perform  zz850-Append-Field-And-Comma.
044700*
044800     move     Dpt-Name to WS-Raw-Field.
044900     perform  zz800-Escape-Field.
045000     perform  zz850-Append-Field-And-Comma.
045100*
045200     perform  zz400-Fmt-Date.
045300     perform  zz800-Escape-Field.
045400     perform  zz850-Append-Field-And-Comma.
045500*
045600     move     Trc-Clock-In to WS-Stamp-Value.
045700     perform  zz410-Fmt-Stamp.
045800     perform  zz800-Escape-Field.
045900     perform  zz850-Append-Field-And-Comma.
046000*
046100     move     Trc-Clock-Out to WS-Stamp-Value.
046200     perform  zz410-Fmt-Stamp.
046300     perform  zz800-Escape-Field.
046400     perform  zz850-Append-Field-And-Comma.
046500*
046600     perform  zz420-Fmt-Break-Minutes.
046700     perform  zz800-Escape-Field.
046800     perform  zz850-Append-Field-And-Comma.
046900*
047000     perform  zz430-Fmt-Hours.
047100     perform  zz800-Escape-Field.
047200     perform  zz850-Append-Field-And-Comma.
047300*
047400     move     Trc-Status to WS-Raw-Field.
047500     perform  zz800-Escape-Field.
047600     perform  zz850-Append-Field-And-Comma.
047700*
047800     move     Trc-Notes to WS-Raw-Field.
047900     perform  zz800-Escape-Field.
048000     if       WS-Esc-Len > zero
048100              move WS-Escaped-Field(1:WS-Esc-Len)
048200                   to AM-Csv-Line(WS-Line-Ptr:WS-Esc-Len)
048300     end-if.
048400*
048500     write    AM-Csv-Line.
048600     add      1 to WS-Row-Count.
048700*
048800 zz500-Exit.
048900     exit     section.
049000*
049100 zz700-Trim-Length                section.
049200*****************************************
049300*     Finds the length of WS-Raw-Field with trailing spaces
049400*     stripped off, not embedded ones - a name can have a space
049500*     in the middle and still needs the whole thing kept.
049600*
049700     move     500 to WS-Raw-Len.
049800 zz710-Back-Up.
049900     if       WS-Raw-Len = zero
050000              go to zz700-Exit
050100     end-if.
050200     if       WS-Raw-Field(WS-Raw-Len:1) not = space
050300              go to zz700-Exit
050400     end-if.
050500     subtract 1 from WS-Raw-Len.
050600     go to zz710-Back-Up.
050700*
050800 zz700-Exit.
050900     exit     section.
051000*
051100 zz800-Escape-Field               section.
051200*****************************************
051300*     Wraps WS-Raw-Field in quotes and doubles any embedded
051400*     quotes when the value holds a comma, a quote or (nobody
051500*     has ever actually tried this one) a newline.
051600*
051700     perform  zz700-Trim-Length.
051800     move     "N" to WS-Has-Special.
051900     move     1 to WS-Scan-Ix.
052000 zz810-Each-Char.
052100     if       WS-Scan-Ix > WS-Raw-Len
052200              go to zz820-Checked
052300     end-if.
052400     if       WS-Raw-Field(WS-Scan-Ix:1) = ","
052500        or    WS-Raw-Field(WS-Scan-Ix:1) = '"'
052600              move "Y" to WS-Has-Special
052700     end-if.
052800     add      1 to WS-Scan-Ix.
052900     go to zz810-Each-Char.
053000*
053100 zz820-Checked.
053200     if       WS-Has-Special not = "Y"
053300              if WS-Raw-Len > zero
053400                 move WS-Raw-Field(1:WS-Raw-Len) to WS-Escaped-Field
053500              else
053600                 move spaces to WS-Escaped-Field
053700              end-if
053800              move WS-Raw-Len to WS-Esc-Len
053900              go to zz800-Exit
054000     end-if.
054100*
054200     move     spaces to WS-Escaped-Field.
054300     move     '"' to WS-Escaped-Field(1:1).
054400     move     2 to WS-Dst-Ix.
054500     move     1 to WS-Scan-Ix.
054600 zz830-Each-Char.
054700     if       WS-Scan-Ix > WS-Raw-Len
054800              go to zz840-Close-Quote
054900     end-if.
055000     if       WS-Raw-Field(WS-Scan-Ix:1) = '"'
055100              move '"' to WS-Escaped-Field(WS-Dst-Ix:1)
055200              add 1 to WS-Dst-Ix
055300     end-if.
055400     move     WS-Raw-Field(WS-Scan-Ix:1) to WS-Escaped-Field(WS-Dst-Ix:1).
055500     add      1 to WS-Dst-Ix.
055600     add      1 to WS-Scan-Ix.
055700     go to zz830-Each-Char.
055800*
055900 zz840-Close-Quote.
056000     move     '"' to WS-Escaped-Field(WS-Dst-Ix:1).
056100     move     WS-Dst-Ix to WS-Esc-Len.
056200*
056300 zz800-Exit.
056400     exit     section.
056500*
056600 zz850-Append-Field-And-Comma     section.
056700*****************************************
056800*     A field with nothing in it (Notes left blank, no clock
056900*     punch yet) trims down to zero length - skip the copy or
057000*     a zero-length reference modification blows up at run time.
057100*
057200     if       WS-Esc-Len > zero
057300              move WS-Escaped-Field(1:WS-Esc-Len)
057400                   to AM-Csv-Line(WS-Line-Ptr:WS-Esc-Len)
057500              add  WS-Esc-Len to WS-Line-Ptr
057600     end-if.
057700     move     "," to AM-Csv-Line(WS-Line-Ptr:1).
057800     add      1 to WS-Line-Ptr.
057900*
058000 zz850-Exit.
058100     exit     section.
058200*
058300 zz800-Open-Files                section.
058400*****************************************
058500*
058600     move     zero to WS-Row-Count.
058700     open     input AM-Usr-File.
058800     open     input AM-Dpt-File.
058900     open     input AM-Trc-File.
059000     open     output AM-Csv-File.
059100*
059200 zz801-Exit.
059300     exit     section.
059400*
059500 zz900-Close-Files                section.
059600*****************************************
059700*
059800     close    AM-Usr-File.
059900     close    AM-Dpt-File.
060000     close    AM-Trc-File.
060100     close    AM-Csv-File.
060200*
060300 zz900-Exit.
060400     exit     section.
060500*
