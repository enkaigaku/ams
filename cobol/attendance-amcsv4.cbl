000100*****************************************************************
000200*                                                                *
000300*                   Team Summary CSV Export                     *
000400*                                                                *
000500*    Fourth of the four extract jobs - one manager's team, one   *
000600*    date range, one row per team member with the totals the    *
000700*    other three extracts only give you one record at a time.   *
000800*    Closest in shape to the old payroll register - read every   *
000900*    employee once, accumulate as you go, print the totals.      *
001000*                                                                *
001100****************************************************************
001200*
001300 identification          division.
001400*================================
001500*
001600      program-id.         amcsv4.
001700      author.             K D Pang.
001800      installation.       Attendance Management Systems Group.
001900      date-written.       02/06/95.
002000      date-compiled.
002100      security.           Company-confidential. Internal use only.
002200*
002300*    Remarks.            Per-employee attendance totals for one
002400*                        manager's team over a date range -
002500*                        total hours, average hours, present/
002600*                        late/absent day counts - written as a
002700*                        comma file for the reporting front end.
002800*
002900*    Version.            See Prog-Name in WS.
003000*
003100*    Called Modules.     None.
003200*
003300*    Files Used.         User master, Department master, Time-
003400*                        Record master (all indexed, read-only),
003500*                        Csv-File (line sequential, output).
003600*
003700*    Error messages used.
003800*                        AM701 (manager has no department).
003900*
004000* Changes:
004100* 02/06/95 kdp - 1.0.00 Created - last of the four extract jobs,
004200*                       modelled on the old quarterly register
004300*                       read+accumulate+print loop but writing a
004400*                       comma file instead of the green-bar.
004500* 17/09/97 kdp -    .01 Average-hours column added - payroll
004600*                       wanted it next to the total, not a
004700*                       separate request.
004800* 04/02/99 jpt - 1.1.00 Y2K remediation - Csv-Start-Date/
004900*                       Csv-End-Date already full CCYYMMDD,
005000*                       confirmed clean, logged for the audit.
005100* 03/12/25 kdp - 1.0.00 Rewritten for the new Attendance
005200*                       Management System - output moved from
005300*                       the line printer to a comma file, fields
005400*                       now CSV-escaped per the reporting
005500*                       front end's own spec.
005600*
005700 environment             division.
005800*================================
005900*
006000 configuration           section.
006100 copy "copybooks-amcenv.cob".
006200*
006300 input-output            section.
006400 file-control.
006500     select   AM-Usr-File   assign to dynamic AM-File-01
006600              organization  indexed
006700              access mode   dynamic
006800              record key    Usr-Employee-Id
006900              file status   WS-Usr-Status.
007000     select   AM-Dpt-File   assign to dynamic AM-File-02
007100              organization  indexed
007200              access mode   dynamic
007300              record key    Dpt-Department-Id
007400              file status   WS-Dpt-Status.
007500     select   AM-Trc-File   assign to dynamic AM-File-03
007600              organization  indexed
007700              access mode   dynamic
007800              record key    Trc-Key
007900              file status   WS-Trc-Status.
008000     select   AM-Csv-File   assign to dynamic AM-File-11
008100              organization  line sequential
008200              file status   WS-Csv-Status.
008300*
008400 data                    division.
008500*================================
008600*
008700 file section.
008800*
008900 fd  AM-Usr-File.
009000 copy "copybooks-amcuser.cob".
009100*
009200 fd  AM-Dpt-File.
009300 copy "copybooks-amcdept.cob".
009400*
009500 fd  AM-Trc-File.
009600 01  AM-Time-Record.
009700     03  Trc-Key.
009800         05  Trc-Employee-Id          pic x(20).
009900         05  Trc-Record-Date          pic 9(8).
010000     03  Trc-Clock-In             pic 9(14).
010100     03  Trc-Clock-Out            pic 9(14).
010200     03  Trc-Break-Start          pic 9(14).
010300     03  Trc-Break-End            pic 9(14).
010400     03  Trc-Total-Hours          pic s9(2)v9(2) comp-3.
010500     03  Trc-Status               pic x(11).
010600         88  Trc-Present                  value "PRESENT    ".
010700         88  Trc-Absent                   value "ABSENT     ".
010800         88  Trc-Late                     value "LATE       ".
010900         88  Trc-Early-Leave               value "EARLY_LEAVE".
011000     03  Trc-Notes                pic x(500).
011100     03  filler                   pic x(22).
011200*
011300 fd  AM-Csv-File.
011400 01  AM-Csv-Line.
011500     03  AM-Csv-Text              pic x(1990).
011600     03  filler                   pic x(10).
011700*
011800 working-storage         section.
011900*-----------------------
012000 77  Prog-Name               pic x(17) value "AMCSV4  (1.0.01)".
012100*
012200 01  WS-File-Status-Group.
012300     03  WS-Usr-Status         pic xx   comp.
012400     03  WS-Dpt-Status         pic xx   comp.
012500     03  WS-Trc-Status         pic xx   comp.
012600     03  WS-Csv-Status         pic xx   comp.
012700     03  filler                pic x(6).
012800*
012900 01  WS-Work-Fields.
013000     03  WS-Dept-Id               pic x(36).
013100     03  WS-Dept-Found-Flag       pic x.
013200     03  WS-Team-Count            pic 9(5)   comp.
013300     03  WS-Team-Idx              pic 9(5)   comp.
013400     03  WS-Row-Count             pic 9(7)   comp.
013500     03  WS-Line-Ptr              pic 9(4)   comp.
013600     03  filler                   pic x(26).
013700*
013800 01  WS-Work-Fields-Alt redefines WS-Work-Fields.
013900     03  filler                   pic x(48).
014000*
014100 01  WS-Team-Table.
014200     03  WS-Team-Entry            occurs 200 times
014300                                   indexed by WS-Team-Ix.
014400         05  WS-Team-Employee-Id        pic x(20).
014500         05  WS-Team-Employee-Name      pic x(100).
014600         05  WS-Team-Present-Days       pic 9(5)   comp.
014700         05  WS-Team-Late-Days          pic 9(5)   comp.
014800         05  WS-Team-Absent-Days        pic 9(5)   comp.
014900         05  WS-Team-Hours-Total        pic s9(7)v9(2) comp-3.
015000         05  WS-Team-Hours-Count        pic 9(5)   comp.
015100         05  filler                     pic x(8).
015200*
015300 01  WS-Field-Work.
015400     03  WS-Raw-Field              pic x(500).
015500     03  WS-Raw-Len                pic 9(4)   comp.
015600     03  WS-Escaped-Field          pic x(1010).
015700     03  WS-Esc-Len                pic 9(4)   comp.
015800     03  WS-Has-Special            pic x.
015900     03  WS-Scan-Ix                pic 9(4)   comp.
016000     03  WS-Dst-Ix                 pic 9(4)   comp.
016100     03  filler                    pic x(20).
016200*
016300 01  WS-Field-Work-Alt redefines WS-Field-Work.
016400     03  filler                    pic x(1553).
016500*
016600 01  WS-Numeric-Edit.
016700     03  WS-Avg-Hours              pic s9(5)v9(2) comp-3.
016800     03  WS-Hours-Edit             pic ----9.99.
016900     03  WS-Count-Edit             pic zzzz9.
017000     03  filler                    pic x(10).
017100*
017200*    Single-view overlay - no byte breakdown needed, kept for
017300*    the same reason the other CSV-side programs keep one.
017400*
017500 01  WS-Numeric-Edit-Alt redefines WS-Numeric-Edit.
017600     03  filler                    pic x(21).
017700*
017800 linkage                 section.
017900*-----------------------
018000*
018100 01  AM-Csv-Parms.
018200     03  Csv-Manager-Id            pic x(20).
018300     03  Csv-Start-Date            pic 9(8).
018400     03  Csv-End-Date              pic 9(8).
018500     03  Csv-Result                pic x.
018600         88  Csv-Passed                   value "Y".
018700         88  Csv-Failed                   value "N".
018800     03  Csv-Reason-Code           pic x(6).
018900     03  filler                    pic x(4).
019000*
019100 procedure division using AM-Csv-Parms.
019200*=========================================
019300*
019400 aa000-Main                  section.
019500*************************************
019600*
019700     move     "Y" to Csv-Result.
019800     move     spaces to Csv-Reason-Code.
019900     perform  zz800-Open-Files.
020000*
020100     perform  zz100-Find-Department.
020200     if       WS-Dept-Found-Flag not = "Y"
020300              move "N" to Csv-Result
020400              move "AM-701" to Csv-Reason-Code
020500              go to aa000-Close
020600     end-if.
020700*
020800     perform  zz200-Build-Team.
020900*
021000     move     1 to WS-Team-Ix.
021100 aa010-Each-Member.
021200     if       WS-Team-Ix > WS-Team-Count
021300              go to aa020-Write-Header
021400     end-if.
021500     perform  zz300-Scan-Member-Range.
021600     set      WS-Team-Ix up by 1.
021700     go to aa010-Each-Member.
021800*
021900 aa020-Write-Header.
022000     perform  zz400-Write-Header.
022100     move     1 to WS-Team-Ix.
022200 aa030-Write-Each-Member.
022300     if       WS-Team-Ix > WS-Team-Count
022400              go to aa000-Close
022500     end-if.
022600     perform  zz500-Write-Detail-Row.
022700     set      WS-Team-Ix up by 1.
022800     go to aa030-Write-Each-Member.
022900*
023000 aa000-Close.
023100     perform  zz900-Close-Files.
023200*
023300 aa000-Exit.
023400     goback.
023500*
023600 zz100-Find-Department            section.
023700*****************************************
023800*
023900     move     "N" to WS-Dept-Found-Flag.
024000     move     low-values to Dpt-Department-Id.
024100     start    AM-Dpt-File key is not less than Dpt-Department-Id
024200              invalid key
024300              go to zz100-Exit
024400     end-start.
024500*
024600 zz110-Read-Next.
024700     read     AM-Dpt-File next record
024800              at end
024900              go to zz100-Exit
025000     end-read.
025100     if       Dpt-Manager-Id = Csv-Manager-Id
025200              move Dpt-Department-Id to WS-Dept-Id
025300              move "Y" to WS-Dept-Found-Flag
025400              go to zz100-Exit
025500     end-if.
025600     go to zz110-Read-Next.
025700*
025800 zz100-Exit.
025900     exit     section.
026000*
026100 zz200-Build-Team                 section.
026200*****************************************
026300*
026400     move     zero to WS-Team-Count.
026500     move     low-values to Usr-Employee-Id.
026600     start    AM-Usr-File key is not less than Usr-Employee-Id
026700              invalid key
026800              go to zz200-Exit
026900     end-start.
027000*
027100 zz210-Read-Next.
027200     read     AM-Usr-File next record
027300              at end
027400              go to zz200-Exit
027500     end-read.
027600     if       Usr-Department-Id = WS-Dept-Id and
027700              WS-Team-Count < 200
027800              add 1 to WS-Team-Count
027900              move Usr-Employee-Id to
028000                   WS-Team-Employee-Id(WS-Team-Count)
028100              move Usr-Name to
028200                   WS-Team-Employee-Name(WS-Team-Count)
028300              move zero to WS-Team-Present-Days(WS-Team-Count)
028400              move zero to WS-Team-Late-Days(WS-Team-Count)
028500              move zero to WS-Team-Absent-Days(WS-Team-Count)
028600              move zero to WS-Team-Hours-Total(WS-Team-Count)
028700              move zero to WS-Team-Hours-Count(WS-Team-Count)
028800     end-if.
028900     go to zz210-Read-Next.
029000*
029100 zz200-Exit.
029200     exit     section.
029300*
029400 zz300-Scan-Member-Range          section.
029500*****************************************
029600*     Walks one team member's Time-Records across the date
029700*     range, tallying day counts and hours into that member's
029800*     own slot in the team table.
029900*
030000     move     WS-Team-Employee-Id(WS-Team-Ix) to Trc-Employee-Id.
030100     move     Csv-Start-Date to Trc-Record-Date.
030200     start    AM-Trc-File key is not less than Trc-Key
030300              invalid key
030400              go to zz300-Exit
030500     end-start.
030600*
030700 zz310-Read-Next.
030800     read     AM-Trc-File next record
030900              at end
031000              go to zz300-Exit
031100     end-read.
031200     if       Trc-Employee-Id not = WS-Team-Employee-Id(WS-Team-Ix)
031300              go to zz300-Exit
031400     end-if.
031500     if       Trc-Record-Date > Csv-End-Date
031600              go to zz300-Exit
031700     end-if.
031800     evaluate true
031900         when  Trc-Present
032000               add 1 to WS-Team-Present-Days(WS-Team-Ix)
032100         when  Trc-Late
032200               add 1 to WS-Team-Late-Days(WS-Team-Ix)
032300         when  Trc-Absent
032400               add 1 to WS-Team-Absent-Days(WS-Team-Ix)
032500         when  other
032600               continue
032700     end-evaluate.
032800     if       Trc-Clock-In not = zero
032900              add Trc-Total-Hours to WS-Team-Hours-Total(WS-Team-Ix)
033000              add 1 to WS-Team-Hours-Count(WS-Team-Ix)
033100     end-if.
033200     go to zz310-Read-Next.
033300*
033400 zz300-Exit.
033500     exit     section.
033600*
033700 zz400-Write-Header               section.
033800*****************************************
033900*
034000     move     spaces to AM-Csv-Line.
034100     string   "従業員ID" delimited by size
034200              "," delimited by size
034300              "氏名" delimited by size
034400              "," delimited by size
034500              "部署" delimited by size
034600              "," delimited by size
034700              "総労働時間" delimited by size
034800              "," delimited by size
034900              "平均労働時間" delimited by size
035000              "," delimited by size
035100              "出勤日数" delimited by size
035200              "," delimited by size
035300              "遅刻日数" delimited by size
035400              "," delimited by size
035500              "欠勤日数" delimited by size
035600         into AM-Csv-Line.
035700     write    AM-Csv-Line.
035800*
035900 zz400-Exit.
036000     exit     section.
036100*
036200 zz500-Write-Detail-Row           section.
036300*****************************************
036400*
036500     move     1 to WS-Line-Ptr.
036600     move     spaces to AM-Csv-Line.
036700*
036800     move     WS-Team-Employee-Id(WS-Team-Ix) to WS-Raw-Field.
036900     perform  zz800-Escape-Field.
037000     perform  zz850-Append-Field-And-Comma.
037100*
037200     move     WS-Team-Employee-Name(WS-Team-Ix) to WS-Raw-Field.
037300     perform  zz800-Escape-Field.
037400     perform  zz850-Append-Field-And-Comma.
037500*
037600     move     Dpt-Name to WS-Raw-Field.
037700     perform  zz800-Escape-Field.
037800     perform  zz850-Append-Field-And-Comma.
037900*
038000     move     WS-Team-Hours-Total(WS-Team-Ix) to WS-Hours-Edit.
038100     move     spaces to WS-Raw-Field.
038200     move     WS-Hours-Edit to WS-Raw-Field(1:8).
038300     perform  zz800-Escape-Field.
038400     perform  zz850-Append-Field-And-Comma.
038500*
038600     if       WS-Team-Hours-Count(WS-Team-Ix) > zero
038700              divide WS-Team-Hours-Total(WS-Team-Ix) by
038800                     WS-Team-Hours-Count(WS-Team-Ix)
038900                     giving WS-Avg-Hours rounded
039000     else
039100              move zero to WS-Avg-Hours
039200     end-if.
039300     move     WS-Avg-Hours to WS-Hours-Edit.
039400     move     spaces to WS-Raw-Field.
039500     move     WS-Hours-Edit to WS-Raw-Field(1:8).
039600     perform  zz800-Escape-Field.
039700     perform  zz850-Append-Field-And-Comma.
039800*
039900     move     WS-Team-Present-Days(WS-Team-Ix) to WS-Count-Edit.
040000     move     spaces to WS-Raw-Field.
040100     move     WS-Count-Edit to WS-Raw-Field(1:5).
040200     perform  zz800-Escape-Field.
040300     perform  zz850-Append-Field-And-Comma.
040400*
040500     move     WS-Team-Late-Days(WS-Team-Ix) to WS-Count-Edit.
040600     move     spaces to WS-Raw-Field.
040700     move     WS-Count-Edit to WS-Raw-Field(1:5).
040800     perform  zz800-Escape-Field.
040900     perform  zz850-Append-Field-And-Comma.
041000*
041100     move     WS-Team-Absent-Days(WS-Team-Ix) to WS-Count-Edit.
041200     move     spaces to WS-Raw-Field.
041300     move     WS-Count-Edit to WS-Raw-Field(1:5).
041400     perform  zz800-Escape-Field.
041500     if       WS-Esc-Len > zero
041600              move WS-Escaped-Field(1:WS-Esc-Len)
041700                   to AM-Csv-Line(WS-Line-Ptr:WS-Esc-Len)
041800     end-if.
041900*
042000     write    AM-Csv-Line.
042100     add      1 to WS-Row-Count.
042200*
042300 zz500-Exit.
042400     exit     section.
042500*
042600 zz700-Trim-Length                 section.
042700*****************************************
042800*     Finds the length of WS-Raw-Field with trailing spaces
042900*     stripped off, not embedded ones.
043000*
043100     move     500 to WS-Raw-Len.
043200 zz710-Back-Up.
043300     if       WS-Raw-Len = zero
043400              go to zz700-Exit
043500     end-if.
043600     if       WS-Raw-Field(WS-Raw-Len:1) not = space
043700              go to zz700-Exit
043800     end-if.
043900     subtract 1 from WS-Raw-Len.
044000     go to zz710-Back-Up.
044100*
044200 zz700-Exit.
044300     exit     section.
044400*
044500 zz800-Escape-Field                section.
044600*****************************************
044700*     Wraps WS-Raw-Field in quotes and doubles any embedded
044800*     quotes when the value holds a comma, a quote or a
044900*     newline - the day-count and hours columns never will, but
045000*     the name and department might.
045100*
045200     perform  zz700-Trim-Length.
045300     move     "N" to WS-Has-Special.
045400     move     1 to WS-Scan-Ix.
045500 zz810-Each-Char.
045600     if       WS-Scan-Ix > WS-Raw-Len
045700              go to zz820-Checked
045800     end-if.
045900     if       WS-Raw-Field(WS-Scan-Ix:1) = ","
046000        or    WS-Raw-Field(WS-Scan-Ix:1) = '"'
046100              move "Y" to WS-Has-Special
046200     end-if.
046300     add      1 to WS-Scan-Ix.
046400     go to zz810-Each-Char.
046500*
046600 zz820-Checked.
046700     if       WS-Has-Special not = "Y"
046800              if WS-Raw-Len > zero
046900                 move WS-Raw-Field(1:WS-Raw-Len) to WS-Escaped-Field
047000              else
047100                 move spaces to WS-Escaped-Field
047200              end-if
047300              move WS-Raw-Len to WS-Esc-Len
047400              go to zz800-Exit
047500     end-if.
047600*
047700     move     spaces to WS-Escaped-Field.
047800     move     '"' to WS-Escaped-Field(1:1).
047900     move     2 to WS-Dst-Ix.
048000     move     1 to WS-Scan-Ix.
048100 zz830-Each-Char.
048200     if       WS-Scan-Ix > WS-Raw-Len
048300              go to zz840-Close-Quote
048400     end-if.
048500     if       WS-Raw-Field(WS-Scan-Ix:1) = '"'
048600              move '"' to WS-Escaped-Field(WS-Dst-Ix:1)
048700              add 1 to WS-Dst-Ix
048800     end-if.
048900     move     WS-Raw-Field(WS-Scan-Ix:1) to WS-Escaped-Field(WS-Dst-Ix:1).
049000     add      1 to WS-Dst-Ix.
049100     add      1 to WS-Scan-Ix.
049200     go to zz830-Each-Char.
049300*
049400 zz840-Close-Quote.
049500     move     '"' to WS-Escaped-Field(WS-Dst-Ix:1).
049600     move     WS-Dst-Ix to WS-Esc-Len.
049700*
049800 zz800-Exit.
049900     exit     section.
050000*
050100 zz850-Append-Field-And-Comma      section.
050200*****************************************
050300*
050400     if       WS-Esc-Len > zero
050500              move WS-Escaped-Field(1:WS-Esc-Len)
050600                   to AM-Csv-Line(WS-Line-Ptr:WS-Esc-Len)
050700              add  WS-Esc-Len to WS-Line-Ptr
050800     end-if.
050900     move     "," to AM-Csv-Line(WS-Line-Ptr:1).
051000     add      1 to WS-Line-Ptr.
051100*
051200 zz850-Exit.
051300     exit     section.
051400*
051500 zz800-Open-Files                  section.
051600*****************************************
051700*
051800     move     zero to WS-Row-Count.
051900     open     input AM-Usr-File.
052000     open     input AM-Dpt-File.
052100     open     input AM-Trc-File.
052200     open     output AM-Csv-File.
052300*
052400 zz801-Exit.
052500     exit     section.
052600*
052700 zz900-Close-Files                  section.
052800*****************************************
052900*
053000     close    AM-Usr-File.
053100     close    AM-Dpt-File.
053200     close    AM-Trc-File.
053300     close    AM-Csv-File.
053400*
053500 zz900-Exit.
053600     exit     section.
053700*
