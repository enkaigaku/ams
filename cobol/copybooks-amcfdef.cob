000100********************************************
000200*                                          *
000300*  File-Defs  -  Soft File Names Used By   *
000400*    The Attendance Management Batch Suite *
000500*                                          *
000600*  Passed down the chain via Linkage so a  *
000700*  site can rename a dataset in one place  *
000800*  (the job-control for am000) without     *
000900*  touching any program source.            *
001000*******************************************
001100*
001200* 20/11/25 kdp - Created, trimmed from the old ACAS-wide
001300*                File-Defs table - AMS only needs its own files.
001400* 02/12/25 kdp - Added the 4 CSV report file names.
001500*
001600 01  AM-File-Defs.
001700     02  AM-File-Defs-A.
001800         03  AM-File-01           pic x(64) value "amuser.dat".
001900         03  AM-File-02           pic x(64) value "amdept.dat".
002000         03  AM-File-03           pic x(64) value "amtrec.dat".
002100         03  AM-File-04           pic x(64) value "amlve.dat".
002200         03  AM-File-05           pic x(64) value "amtmr.dat".
002300         03  AM-File-06           pic x(64) value "amalrt.dat".
002400         03  AM-File-07           pic x(64) value "amparm.dat".
002500         03  AM-File-08           pic x(64) value "amcsv1.csv".
002600         03  AM-File-09           pic x(64) value "amcsv2.csv".
002700         03  AM-File-10           pic x(64) value "amcsv3.csv".
002800         03  AM-File-11           pic x(64) value "amcsv4.csv".
002900     02  filler redefines AM-File-Defs-A.
003000         03  AM-File-Names        pic x(64) occurs 11.
003100     02  AM-File-Defs-Count       binary-short value 11.
003200*
