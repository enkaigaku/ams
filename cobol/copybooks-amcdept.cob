000100********************************************
000200*                                          *
000300*  Record Definition For Department        *
000400*           Master File                    *
000500*     Uses Dpt-Department-Id as key        *
000600*******************************************
000700* File size 160 bytes.
000800*
000900* 12/11/25 kdp - Created.
001000* 09/12/25 kdp - Added trailing filler for future auto-approve
001100*                flag the managers keep asking for.
001200*
001300 01  AM-Department-Record.
001400     03  Dpt-Department-Id       pic x(36).
001500     03  Dpt-Name                 pic x(100).
001600     03  Dpt-Manager-Id           pic x(20).
001700     03  filler                   pic x(4).
001800*
