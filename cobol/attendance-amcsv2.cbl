000100*****************************************************************
000200*                                                                *
000300*                 Leave Requests CSV Export                     *
000400*                                                                *
000500*    Same shape as the attendance extract - one manager's        *
000600*    team, one date range (by request date), every leave         *
000700*    request written out as a comma row for the reporting       *
000800*    front end to pick up.                                      *
000900*                                                                *
001000****************************************************************
001100*
001200 identification          division.
001300*================================
001400*
001500      program-id.         amcsv2.
001600      author.             K D Pang.
001700      installation.       Attendance Management Systems Group.
001800      date-written.       19/05/95.
001900      date-compiled.
002000      security.           Company-confidential. Internal use only.
002100*
002200*    Remarks.            Flat, unbroken list of Leave-Request
002300*                        records for one manager's team over a
002400*                        request-date range, written as a comma
002500*                        file for the reporting front end.
002600*
002700*    Version.            See Prog-Name in WS.
002800*
002900*    Called Modules.     None.
003000*
003100*    Files Used.         User master, Department master, Leave-
003200*                        Request master (all indexed, read-
003300*                        only), Csv-File (line sequential,
003400*                        output).
003500*
003600*    Error messages used.
003700*                        AM701 (manager has no department).
003800*
003900* Changes:
004000* 19/05/95 kdp - 1.0.00 Created - second of the four extract
004100*                       jobs, built alongside amcsv1 the same
004200*                       week.
004300* 03/09/97 kdp -    .01 Rejection-reason column added - payroll
004400*                       kept ringing up asking why a request was
004500*                       turned down and nobody could tell them
004600*                       off the green-bar.
004700* 25/01/99 jpt - 1.1.00 Y2K remediation - all date/time fields
004800*                       here already full CCYYMMDD/CCYYMMDDHHMMSS,
004900*                       confirmed clean, logged for the audit.
005000* 03/12/25 kdp - 1.0.00 Rewritten for the new Attendance
005100*                       Management System - output moved from
005200*                       the line printer to a comma file, fields
005300*                       now CSV-escaped per the reporting
005400*                       front end's own spec.
005500*
005600 environment             division.
005700*================================
005800*
005900 configuration           section.
006000 copy "copybooks-amcenv.cob".
006100*
006200 input-output            section.
006300 file-control.
006400     select   AM-Usr-File   assign to dynamic AM-File-01
006500              organization  indexed
006600              access mode   dynamic
006700              record key    Usr-Employee-Id
006800              file status   WS-Usr-Status.
006900     select   AM-Dpt-File   assign to dynamic AM-File-02
007000              organization  indexed
007100              access mode   dynamic
007200              record key    Dpt-Department-Id
007300              file status   WS-Dpt-Status.
007400     select   AM-Lve-File   assign to dynamic AM-File-04
007500              organization  indexed
007600              access mode   dynamic
007700              record key    Lve-Request-Id
007800              file status   WS-Lve-Status.
007900     select   AM-Csv-File   assign to dynamic AM-File-09
008000              organization  line sequential
008100              file status   WS-Csv-Status.
008200*
008300 data                    division.
008400*================================
008500*
008600 file section.
008700*
008800 fd  AM-Usr-File.
008900 copy "copybooks-amcuser.cob".
009000*
009100 fd  AM-Dpt-File.
009200 copy "copybooks-amcdept.cob".
009300*
009400 fd  AM-Lve-File.
009500 copy "copybooks-amclve.cob".
009600*
009700 fd  AM-Csv-File.
009800 01  AM-Csv-Line.
009900     03  AM-Csv-Text              pic x(1990).
010000     03  filler                   pic x(10).
010100*
010200 working-storage         section.
010300*-----------------------
010400 77  Prog-Name               pic x(17) value "AMCSV2  (1.0.01)".
010500*
010600 01  WS-File-Status-Group.
010700     03  WS-Usr-Status         pic xx   comp.
010800     03  WS-Dpt-Status         pic xx   comp.
010900     03  WS-Lve-Status         pic xx   comp.
011000     03  WS-Csv-Status         pic xx   comp.
011100     03  filler                pic x(6).
011200*
011300 01  WS-Work-Fields.
011400     03  WS-Dept-Id               pic x(36).
011500     03  WS-Dept-Found-Flag       pic x.
011600     03  WS-Team-Count            pic 9(5)   comp.
011700     03  WS-Team-Idx              pic 9(5)   comp.
011800     03  WS-Row-Count             pic 9(7)   comp.
011900     03  WS-Line-Ptr              pic 9(4)   comp.
012000     03  filler                   pic x(26).
012100*
012200 01  WS-Work-Fields-Alt redefines WS-Work-Fields.
012300     03  filler                   pic x(48).
012400*
012500 01  WS-Team-Table.
012600     03  WS-Team-Entry            occurs 200 times
012700                                   indexed by WS-Team-Ix.
012800         05  WS-Team-Employee-Id        pic x(20).
012900         05  WS-Team-Employee-Name      pic x(100).
013000         05  filler                     pic x(10).
013100*
013200 01  WS-Field-Work.
013300     03  WS-Raw-Field              pic x(1000).
013400     03  WS-Raw-Len                pic 9(4)   comp.
013500     03  WS-Escaped-Field          pic x(2010).
013600     03  WS-Esc-Len                pic 9(4)   comp.
013700     03  WS-Has-Special            pic x.
013800     03  WS-Scan-Ix                pic 9(4)   comp.
013900     03  WS-Dst-Ix                 pic 9(4)   comp.
014000     03  filler                    pic x(20).
014100*
014200 01  WS-Field-Work-Alt redefines WS-Field-Work.
014300     03  filler                    pic x(3043).
014400*
014500 01  WS-Ts-Parts.
014600     03  WS-Ts-CCYY                pic 9(4).
014700     03  WS-Ts-MM                  pic 99.
014800     03  WS-Ts-DD                  pic 99.
014900     03  WS-Ts-HH                  pic 99.
015000     03  WS-Ts-Mi                  pic 99.
015100     03  WS-Ts-SS                  pic 99.
015200     03  WS-Stamp-Value            pic 9(14).
015300     03  WS-Date-Value             pic 9(8).
015400     03  filler                    pic x(10).
015500*
015600 01  WS-Ts-Parts-Alt redefines WS-Ts-Parts.
015700     03  filler                    pic x(46).
015800*
015900 linkage                 section.
016000*-----------------------
016100*
016200 01  AM-Csv-Parms.
016300     03  Csv-Manager-Id            pic x(20).
016400     03  Csv-Start-Date            pic 9(8).
016500     03  Csv-End-Date              pic 9(8).
016600     03  Csv-Result                pic x.
016700         88  Csv-Passed                   value "Y".
016800         88  Csv-Failed                   value "N".
016900     03  Csv-Reason-Code           pic x(6).
017000     03  filler                    pic x(4).
017100*
017200 procedure division using AM-Csv-Parms.
017300*=========================================
017400*
017500 aa000-Main                  section.
017600*************************************
017700*
017800     move     "Y" to Csv-Result.
017900     move     spaces to Csv-Reason-Code.
018000     perform  zz800-Open-Files.
018100*
018200     perform  zz100-Find-Department.
018300     if       WS-Dept-Found-Flag not = "Y"
018400              move "N" to Csv-Result
018500              move "AM-701" to Csv-Reason-Code
018600              go to aa000-Close
018700     end-if.
018800*
018900     perform  zz200-Build-Team.
019000     perform  zz300-Write-Header.
019100*
019200     move     1 to WS-Team-Ix.
019300 aa010-Each-Member.
019400     if       WS-Team-Ix > WS-Team-Count
019500              go to aa000-Close
019600     end-if.
019700     perform  aa100-Each-Request thru aa100-Exit.
019800     set      WS-Team-Ix up by 1.
019900     go to aa010-Each-Member.
020000*
020100 aa000-Close.
020200     perform  zz900-Close-Files.
020300*
020400 aa000-Exit.
020500     goback.
020600*
020700 aa100-Each-Request               section.
020800*****************************************
020900*     Leave-Request has no alternate index on employee-id in
021000*     this shop, so we scan the whole file once per team member -
021100*     the table is small and this only runs on demand.
021200*
021300     move     low-values to Lve-Request-Id.
021400     start    AM-Lve-File key is not less than Lve-Request-Id
021500              invalid key
021600              go to aa100-Exit
021700     end-start.
021800*
021900 aa110-Read-Next.
022000     read     AM-Lve-File next record
022100              at end
022200              go to aa100-Exit
022300     end-read.
022400     if       Lve-Employee-Id not = WS-Team-Employee-Id(WS-Team-Ix)
022500              go to aa110-Read-Next
022600     end-if.
022700     if       Lve-Start-Date < Csv-Start-Date or
022800              Lve-Start-Date > Csv-End-Date
022900              go to aa110-Read-Next
023000     end-if.
023100     perform  zz500-Write-Detail-Row.
023200     go to aa110-Read-Next.
023300*
023400 aa100-Exit.
023500     exit     section.
023600*
023700 zz100-Find-Department            section.
023800*****************************************
023900*
024000     move     "N" to WS-Dept-Found-Flag.
024100     move     low-values to Dpt-Department-Id.
024200     start    AM-Dpt-File key is not less than Dpt-Department-Id
024300              invalid key
024400              go to zz100-Exit
024500     end-start.
024600*
024700 zz110-Read-Next.
024800     read     AM-Dpt-File next record
024900              at end
025000              go to zz100-Exit
025100     end-read.
025200     if       Dpt-Manager-Id = Csv-Manager-Id
025300              move Dpt-Department-Id to WS-Dept-Id
025400              move "Y" to WS-Dept-Found-Flag
025500              go to zz100-Exit
025600     end-if.
025700     go to zz110-Read-Next.
025800*
025900 zz100-Exit.
026000     exit     section.
026100*
026200 zz200-Build-Team                 section.
026300*****************************************
026400*
026500     move     zero to WS-Team-Count.
026600     move     low-values to Usr-Employee-Id.
026700     start    AM-Usr-File key is not less than Usr-Employee-Id
026800              invalid key
026900              go to zz200-Exit
027000     end-start.
027100*
027200 zz210-Read-Next.
027300     read     AM-Usr-File next record
027400              at end
027500              go to zz200-Exit
027600     end-read.
027700     if       Usr-Department-Id = WS-Dept-Id and
027800              WS-Team-Count < 200
027900              add 1 to WS-Team-Count
028000              move Usr-Employee-Id to
028100                   WS-Team-Employee-Id(WS-Team-Count)
028200              move Usr-Name to
028300                   WS-Team-Employee-Name(WS-Team-Count)
028400     end-if.
028500     go to zz210-Read-Next.
028600*
028700 zz200-Exit.
028800     exit     section.
028900*
029000 zz300-Write-Header               section.
029100*****************************************
029200*
029300     move     spaces to AM-Csv-Line.
029400     string   "申請ID" delimited by size
029500              "," delimited by size
029600              "従業員ID" delimited by size
029700              "," delimited by size
029800              "氏名" delimited by size
029900              "," delimited by size
030000              "申請日" delimited by size
030100              "," delimited by size
030200              "休暇開始日" delimited by size
030300              "," delimited by size
030400              "休暇終了日" delimited by size
030500              "," delimited by size
030600              "休暇種別" delimited by size
030700              "," delimited by size
030800              "理由" delimited by size
030900              "," delimited by size
031000              "状況" delimited by size
031100              "," delimited by size
031200              "承認者" delimited by size
031300              "," delimited by size
031400              "承認日" delimited by size
031500              "," delimited by size
031600              "却下理由" delimited by size
031700         into AM-Csv-Line.
031800     write    AM-Csv-Line.
031900*
032000 zz300-Exit.
032100     exit     section.
032200*
032300 zz400-Fmt-Date                   section.
032400*****************************************
032500*     Splits a yyyyMMdd date into a printable yyyy-MM-dd
032600*     string, or spaces if the date is zero (not set).
032700*
032800     if       WS-Date-Value = zero
032900              move spaces to WS-Raw-Field
033000              go to zz400-Exit
033100     end-if.
033200     move     WS-Date-Value(1:4) to WS-Ts-CCYY.
033300     move     WS-Date-Value(5:2) to WS-Ts-MM.
033400     move     WS-Date-Value(7:2) to WS-Ts-DD.
033500     move     spaces to WS-Raw-Field.
033600     string   WS-Ts-CCYY delimited by size
033700              "-" delimited by size
033800              WS-Ts-MM delimited by size
033900              "-" delimited by size
034000              WS-Ts-DD delimited by size
034100         into WS-Raw-Field.
034200*
034300 zz400-Exit.
034400     exit     section.
034500*
034600 zz410-Fmt-Stamp                  section.
034700*****************************************
034800*     Splits a yyyyMMddHHmmss timestamp into a printable
034900*     yyyy-MM-dd HH:mm:ss string, or spaces if the timestamp is
035000*     zero (approval/rejection has not happened).
035100*
035200     if       WS-Stamp-Value = zero
035300              move spaces to WS-Raw-Field
035400              go to zz410-Exit
035500     end-if.
035600     move     WS-Stamp-Value(1:4) to WS-Ts-CCYY.
035700     move     WS-Stamp-Value(5:2) to WS-Ts-MM.
035800     move     WS-Stamp-Value(7:2) to WS-Ts-DD.
035900     move     WS-Stamp-Value(9:2) to WS-Ts-HH.
036000     move     WS-Stamp-Value(11:2) to WS-Ts-Mi.
036100     move     WS-Stamp-Value(13:2) to WS-Ts-SS.
036200     move     spaces to WS-Raw-Field.
036300     string   WS-Ts-CCYY delimited by size
036400              "-" delimited by size
036500              WS-Ts-MM delimited by size
036600              "-" delimited by size
036700              WS-Ts-DD delimited by size
036800              " " delimited by size
036900              WS-Ts-HH delimited by size
037000              ":" delimited by size
037100              WS-Ts-Mi delimited by size
037200              ":" delimited by size
037300              WS-Ts-SS delimited by size
037400         into WS-Raw-Field.
037500*
037600 zz410-Exit.
037700     exit     section.
037800*
037900 zz500-Write-Detail-Row           section.
038000*****************************************
038100*
038200     move     1 to WS-Line-Ptr.
038300     move     spaces to AM-Csv-Line.
038400*
038500     move     Lve-Request-Id to WS-Raw-Field.
038600     perform  zz800-Escape-Field.
038700     perform  zz850-Append-Field-And-Comma.
038800*
038900     move     WS-Team-Employee-Id(WS-Team-Ix) to WS-Raw-Field.
039000     perform  zz800-Escape-Field.
039100     perform  zz850-Append-Field-And-Comma.
039200*
039300     move     WS-Team-Employee-Name(WS-Team-Ix) to WS-Raw-Field.
039400     perform  zz800-Escape-Field.
039500     perform  zz850-Append-Field-And-Comma.
039600*
039700     move     Lve-Created-At(1:8) to WS-Date-Value.
039800     perform  zz400-Fmt-Date.
039900     perform  zz800-Escape-Field.
040000     perform  zz850-Append-Field-And-Comma.
040100*
040200     move     Lve-Start-Date to WS-Date-Value.
040300     perform  zz400-Fmt-Date.
040400     perform  zz800-Escape-Field.
040500     perform  zz850-Append-Field-And-Comma.
040600*
040700     move     Lve-End-Date to WS-Date-Value.
040800     perform  zz400-Fmt-Date.
040900     perform  zz800-Escape-Field.
041000     perform  zz850-Append-Field-And-Comma.
041100*
041200     move     Lve-Leave-Type to WS-Raw-Field.
041300     perform  zz800-Escape-Field.
041400     perform  zz850-Append-Field-And-Comma.
041500*
041600     move     Lve-Reason to WS-Raw-Field.
041700     perform  zz800-Escape-Field.
041800     perform  zz850-Append-Field-And-Comma.
041900*
042000     move     Lve-Status to WS-Raw-Field.
042100     perform  zz800-Escape-Field.
042200     perform  zz850-Append-Field-And-Comma.
042300*
042400     move     Lve-Approved-By to WS-Raw-Field.
042500     perform  zz800-Escape-Field.
042600     perform  zz850-Append-Field-And-Comma.
042700*
042800     move     Lve-Approved-At to WS-Stamp-Value.
042900     perform  zz410-Fmt-Stamp.
043000     perform  zz800-Escape-Field.
043100     perform  zz850-Append-Field-And-Comma.
043200*
043300     move     Lve-Rejection-Reason to WS-Raw-Field.
043400     perform  zz800-Escape-Field.
043500     if       WS-Esc-Len > zero
043600              move WS-Escaped-Field(1:WS-Esc-Len)
043700                   to AM-Csv-Line(WS-Line-Ptr:WS-Esc-Len)
043800     end-if.
043900*
044000     write    AM-Csv-Line.
044100     add      1 to WS-Row-Count.
044200*
044300 zz500-Exit.
044400     exit     section.
044500*
044600 zz700-Trim-Length                 section.
044700*****************************************
044800*     Finds the length of WS-Raw-Field with trailing spaces
044900*     stripped off, not embedded ones - the reason text and the
045000*     rejection reason both run to spaces in the middle.
045100*
045200     move     1000 to WS-Raw-Len.
045300 zz710-Back-Up.
045400     if       WS-Raw-Len = zero
045500              go to zz700-Exit
045600     end-if.
045700     if       WS-Raw-Field(WS-Raw-Len:1) not = space
045800              go to zz700-Exit
045900     end-if.
046000     subtract 1 from WS-Raw-Len.
046100     go to zz710-Back-Up.
046200*
046300 zz700-Exit.
046400     exit     section.
046500*
046600 zz800-Escape-Field                section.
046700*****************************************
046800*     Wraps WS-Raw-Field in quotes and doubles any embedded
046900*     quotes when the value holds a comma, a quote or a
047000*     newline.
047100*
047200     perform  zz700-Trim-Length.
047300     move     "N" to WS-Has-Special.
047400     move     1 to WS-Scan-Ix.
047500 zz810-Each-Char.
047600     if       WS-Scan-Ix > WS-Raw-Len
047700              go to zz820-Checked
047800     end-if.
047900     if       WS-Raw-Field(WS-Scan-Ix:1) = ","
048000        or    WS-Raw-Field(WS-Scan-Ix:1) = '"'
048100              move "Y" to WS-Has-Special
048200     end-if.
048300     add      1 to WS-Scan-Ix.
048400     go to zz810-Each-Char.
048500*
048600 zz820-Checked.
048700     if       WS-Has-Special not = "Y"
048800              if WS-Raw-Len > zero
048900                 move WS-Raw-Field(1:WS-Raw-Len) to WS-Escaped-Field
049000              else
049100                 move spaces to WS-Escaped-Field
049200              end-if
049300              move WS-Raw-Len to WS-Esc-Len
049400              go to zz800-Exit
049500     end-if.
049600*
049700     move     spaces to WS-Escaped-Field.
049800     move     '"' to WS-Escaped-Field(1:1).
049900     move     2 to WS-Dst-Ix.
050000     move     1 to WS-Scan-Ix.
050100 zz830-Each-Char.
050200     if       WS-Scan-Ix > WS-Raw-Len
050300              go to zz840-Close-Quote
050400     end-if.
050500     if       WS-Raw-Field(WS-Scan-Ix:1) = '"'
050600              move '"' to WS-Escaped-Field(WS-Dst-Ix:1)
050700              add 1 to WS-Dst-Ix
050800     end-if.
050900     move     WS-Raw-Field(WS-Scan-Ix:1) to WS-Escaped-Field(WS-Dst-Ix:1).
051000     add      1 to WS-Dst-Ix.
051100     add      1 to WS-Scan-Ix.
051200     go to zz830-Each-Char.
051300*
051400 zz840-Close-Quote.
051500     move     '"' to WS-Escaped-Field(WS-Dst-Ix:1).
051600     move     WS-Dst-Ix to WS-Esc-Len.
051700*
051800 zz800-Exit.
051900     exit     section.
052000*
052100 zz850-Append-Field-And-Comma      section.
052200*****************************************
052300*     A blank field (no approver yet, no rejection reason)
052400*     trims down to zero length - skip the copy or a zero-
052500*     length reference modification blows up at run time.
052600*
052700     if       WS-Esc-Len > zero
052800              move WS-Escaped-Field(1:WS-Esc-Len)
052900                   to AM-Csv-Line(WS-Line-Ptr:WS-Esc-Len)
053000              add  WS-Esc-Len to WS-Line-Ptr
053100     end-if.
053200     move     "," to AM-Csv-Line(WS-Line-Ptr:1).
053300     add      1 to WS-Line-Ptr.
053400*
053500 zz850-Exit.
053600     exit     section.
053700*
053800 zz800-Open-Files                 section.
053900*****************************************
054000*
054100     move     zero to WS-Row-Count.
054200     open     input AM-Usr-File.
054300     open     input AM-Dpt-File.
054400     open     input AM-Lve-File.
054500     open     output AM-Csv-File.
054600*
054700 zz801-Exit.
054800     exit     section.
054900*
055000 zz900-Close-Files                 section.
055100*****************************************
055200*
055300     close    AM-Usr-File.
055400     close    AM-Dpt-File.
055500     close    AM-Lve-File.
055600     close    AM-Csv-File.
055700*
055800 zz900-Exit.
055900     exit     section.
056000*
