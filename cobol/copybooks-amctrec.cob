000100********************************************
000200*                                          *
000300*  Record Definition For Time-Record       *
000400*           File                           *
000500*     One Record Per Employee Per Day      *
000600*     Uses Trc-Employee-Id +                *
000700*          Trc-Record-Date as key           *
000800*******************************************
000900* File size 578 bytes padded to 600 by filler.
001000*
001100* 14/11/25 kdp - Created.
001200* 20/11/25 kdp - Total-Hours changed from pic 9(3)v99 to
001300*                s9(2)v9(2) comp-3 - two whole-hour digits is
001400*                all one day's clock-in to clock-out can ever
001500*                need, and the sign byte covers an overnight
001600*                correction posting a negative adjustment.
001700* 05/12/25 kdp - Notes field added at manager's request so a
001800*                clock-out override can carry a reason.
001900*
002000 01  AM-Time-Record.
002100     03  Trc-Employee-Id          pic x(20).
002200     03  Trc-Record-Date          pic 9(8).
002300     03  Trc-Clock-In             pic 9(14).
002400     03  Trc-Clock-Out            pic 9(14).
002500     03  Trc-Break-Start          pic 9(14).
002600     03  Trc-Break-End            pic 9(14).
002700     03  Trc-Total-Hours          pic s9(2)v9(2) comp-3.
002800     03  Trc-Status               pic x(11).
002900         88  Trc-Present                  value "PRESENT    ".
003000         88  Trc-Absent                   value "ABSENT     ".
003100         88  Trc-Late                     value "LATE       ".
003200         88  Trc-Early-Leave               value "EARLY_LEAVE".
003300     03  Trc-Notes                pic x(500).
003400     03  filler                   pic x(22).
003500*
