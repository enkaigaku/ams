000100*****************************************************************
000200*                                                                *
000300*               Total-Hours & Attendance-Status Compute          *
000400*                                                                *
000500*    CALLed by both the Time Record Engine (amtrclk) and the    *
000600*    Time Modification Request Engine (amtmod) so a posted      *
000700*    correction is totalled exactly the way a direct clock-in/  *
000800*    out would be - one routine, two callers, no drift.         *
000900*                                                                *
001000****************************************************************
001100*
001200 identification          division.
001300*================================
001400*
001500      program-id.         amtotcp.
001600      author.             R G Hollis.
001700      installation.       Attendance Management Systems Group.
001800      date-written.       06/04/89.
001900      date-compiled.
002000      security.           Company-confidential. Internal use only.
002100*
002200*    Remarks.            Computes a time record's worked hours and
002300*                        attendance status.  Started life as the
002400*                        clock-room shift-length calculator and is
002500*                        now CALLed by both the Time Record Engine
002600*                        (amtrclk) and the Time Modification
002700*                        Request Engine (amtmod) so a posted
002800*                        correction is totalled exactly the way a
002900*                        direct clock-in/out would be - one
003000*                        routine, two callers, no drift.
003100*
003200*    Version.            See Prog-Name in WS.
003300*
003400*    Called Modules.     amdtcv (not currently - kept in case a
003500*                        future rule needs day-of-week here too).
003600*
003700*    Files Used.         None - pure computation.
003800*
003900*    Error messages used. None.
004000*
004100* Changes:
004200* 06/04/89 rgh - 1.0.00 Created - shift-length calculator for the
004300*                       clock-room, flags anyone in past the
004400*                       grace period as late.
004500* 23/10/91 rgh -    .01 Unpaid break deduction added - canteen
004600*                       clock points were double-counting lunch.
004700* 17/05/96 jpt -    .02 Grace period moved from a literal 15 into
004800*                       the company parameter file so it could be
004900*                       changed per site without a recompile.
005000* 09/12/98 jpt - 1.1.00 Y2K remediation - confirmed all date/time
005100*                       fields here are CCYYMMDDHHMMSS already,
005200*                       nothing to change, logged for the audit.
005300* 25/08/03 dms -    .01 Picked up for the general attendance
005400*                       rewrite - renamed from the old clock-room
005500*                       copy but maths untouched.
005600* 14/02/09 dms -    .02 Half-up rounding adopted here to match
005700*                       the payroll hours routine, was truncating
005800*                       before and short-paying by a minute or two
005900*                       a week on average.
006000* 22/11/25 kdp - 1.0.00 Rewritten for the new Attendance
006100*                       Management System - pulled the hours
006200*                       maths out of amtrclk's clock-out paragraph
006300*                       so amtmod's approval-posting could call
006400*                       the same code instead of re-deriving it.
006500* 30/11/25 kdp -    .01 Rounding changed from truncate to
006600*                       half-up per payroll's complaint that
006700*                       7:30 exactly was coming out as 7.49.
006800* 10/12/25 kdp -    .02 Late threshold and standard start time
006900*                       now come in from AM-Param-Record instead
007000*                       of being literals 0900/15 in here.
007100* 05/01/26 kdp -    .03 Default status ABSENT when no clock-in
007200*                       made explicit (was falling through to
007300*                       spaces and upsetting the CSV export).
007400*
007500 environment             division.
007600*================================
007700*
007800 configuration           section.
007900 copy "copybooks-amcenv.cob".
008000*
008100 input-output            section.
008200 file-control.
008300*
008400 data                    division.
008500*================================
008600*
008700 working-storage         section.
008800*-----------------------
008900 77  Prog-Name               pic x(17) value "AMTOTCP (1.0.03)".
009000*
009100 01  WS-Work-Fields.
009200     03  WS-Out-HH            pic 99       comp.
009300     03  WS-Out-MM            pic 99       comp.
009400     03  WS-Start-Minutes     pic 9(6)     comp.
009500     03  WS-End-Minutes       pic 9(6)     comp.
009600     03  WS-Brk-Start-Minutes pic 9(6)     comp.
009700     03  WS-Brk-End-Minutes   pic 9(6)     comp.
009800     03  WS-Work-Minutes      pic s9(7)    comp.
009900     03  WS-Break-Minutes     pic s9(7)    comp.
010000     03  WS-Hours-x100        pic s9(7)    comp.
010100     03  WS-Clock-In-Time.
010200         05  WS-CI-HH         pic 99.
010300         05  WS-CI-MM         pic 99.
010400         05  filler           pic 9(10).
010500     03  WS-Clock-In-Time-9  redefines WS-Clock-In-Time
010600                              pic 9(14).
010700*
010800 01  WS-Std-Start-Time.
010900     03  WS-SST-HH            pic 99.
011000     03  WS-SST-MM            pic 99.
011100 01  WS-Std-Start-Time-9 redefines WS-Std-Start-Time
011200                          pic 9(4).
011300*
011400 01  WS-Time-Breakdown.
011500     03  WS-TB-CCYYMMDD       pic 9(8).
011600     03  WS-TB-HH             pic 99.
011700     03  WS-TB-MM             pic 99.
011800     03  WS-TB-SS             pic 99.
011900 01  WS-Time-Breakdown-9  redefines WS-Time-Breakdown
012000                          pic 9(14).
012100*
012200 linkage                 section.
012300*-----------------------
012400*
012500 copy "copybooks-amctrec.cob" replacing AM-Time-Record by AM-Totcp-Time-Rec.
012600*
012700 01  AM-Totcp-Parms.
012800     03  Totcp-Now              pic 9(14).
012900     03  Totcp-Std-Start-HHMM   pic 9(4).
013000     03  Totcp-Late-Grace-Mins  pic 9(3).
013100     03  filler                 pic x(3).
013200*
013300 procedure division using AM-Totcp-Time-Rec AM-Totcp-Parms.
013400*============================================================
013500*
013600 aa000-Main                  section.
013700*************************************
013800*
013900     if       Trc-Clock-In = zero
014000              move zero to Trc-Total-Hours
014100              set  Trc-Absent to true
014200              go to aa000-Exit
014300     end-if.
014400*
014500     perform  zz100-Compute-Work-Minutes.
014600     perform  zz200-Compute-Break-Minutes.
014700     subtract WS-Break-Minutes from WS-Work-Minutes.
014800     if       WS-Work-Minutes < 0
014900              move zero to WS-Work-Minutes
015000     end-if.
015100*
015200*    Hours = minutes / 60, rounded half-up to 2 decimals.
015300*    Worked as hundredths of an hour so ROUNDED can do the
015400*    half-up for us without a literal decimal-point shuffle.
015500*
015600     compute  WS-Hours-x100 rounded =
015700              (WS-Work-Minutes * 100) / 60.
015800     compute  Trc-Total-Hours rounded = WS-Hours-x100 / 100.
015900*
016000     perform  zz300-Derive-Status.
016100*
016200 aa000-Exit.
016300     goback.
016400*
016500 zz100-Compute-Work-Minutes     section.
016600****************************************
016700*
016800     move     Trc-Clock-In to WS-Time-Breakdown-9.
016900     compute  WS-Start-Minutes = (WS-TB-HH * 60) + WS-TB-MM.
017000*
017100     if       Trc-Clock-Out not = zero
017200              move  Trc-Clock-Out to WS-Time-Breakdown-9
017300     else
017400              move  Totcp-Now     to WS-Time-Breakdown-9
017500     end-if.
017600     compute  WS-End-Minutes = (WS-TB-HH * 60) + WS-TB-MM.
017700*
017800*    Same calendar day is assumed here - a shift spanning
017900*    midnight is outside AMS scope, see validator rules.
018000*
018100     subtract WS-Start-Minutes from WS-End-Minutes
018200              giving WS-Work-Minutes.
018300*
018400 zz100-Exit.
018500     exit     section.
018600*
018700 zz200-Compute-Break-Minutes    section.
018800****************************************
018900*
019000     move     zero to WS-Break-Minutes.
019100     if       Trc-Break-Start not = zero and
019200              Trc-Break-End   not = zero
019300              move Trc-Break-Start to WS-Time-Breakdown-9
019400              compute WS-Brk-Start-Minutes =
019500                      (WS-TB-HH * 60) + WS-TB-MM
019600              move Trc-Break-End to WS-Time-Breakdown-9
019700              compute WS-Brk-End-Minutes =
019800                      (WS-TB-HH * 60) + WS-TB-MM
019900              subtract WS-Brk-Start-Minutes from WS-Brk-End-Minutes
020000                       giving WS-Break-Minutes
020100     end-if.
020200*
020300 zz200-Exit.
020400     exit     section.
020500*
020600 zz300-Derive-Status            section.
020700****************************************
020800*
020900*    STANDARD-START-TIME and LATE-THRESHOLD come from the param
021000*    record (Totcp-Std-Start-HHMM / Totcp-Late-Grace-Mins) so a
021100*    policy change is a data change, not a recompile.
021200*
021300     move     Trc-Clock-In to WS-Time-Breakdown-9.
021400     move     WS-TB-HH to WS-CI-HH.
021500     move     WS-TB-MM to WS-CI-MM.
021600*
021700     move     Totcp-Std-Start-HHMM to WS-Std-Start-Time-9.
021800     compute  WS-Start-Minutes = (WS-SST-HH * 60) + WS-SST-MM
021900              + Totcp-Late-Grace-Mins.
022000     compute  WS-End-Minutes = (WS-CI-HH * 60) + WS-CI-MM.
022100*
022200     if       WS-End-Minutes > WS-Start-Minutes
022300              set  Trc-Late to true
022400     else
022500              set  Trc-Present to true
022600     end-if.
022700*
022800 zz300-Exit.
022900     exit     section.
023000*
