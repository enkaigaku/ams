000100*****************************************************************
000200*                                                                *
000300*                        Alert Engine                           *
000400*                                                                *
000500*    CALLed by the Time Record Engine, the missing-clock-out    *
000600*    sweep and (for OVERTIME) the period-statistics run to      *
000700*    raise a notice on the manager's dashboard.  Message text   *
000800*    is fixed Japanese wording per alert type - Personnel asked *
000900*    for this in 2025 when the system went company-wide and the *
001000*    old English-only alerts were coming back as "what does     *
001100*    this mean" tickets.                                        *
001200*                                                                *
001300****************************************************************
001400*
001500 identification          division.
001600*================================
001700*
001800      program-id.         amalert.
001900      author.             K D Pang.
002000      installation.       Attendance Management Systems Group.
002100      date-written.       08/02/95.
002200      date-compiled.
002300      security.           Company-confidential. Internal use only.
002400*
002500*    Remarks.            Creates LATE/ABSENT/MISSING_CLOCK_OUT
002600*                        (deduplicated per employee/type/day) and
002700*                        OVERTIME (not deduplicated) alerts;
002800*                        purges anything older than the site's
002900*                        retention window; marks alerts read.
003000*
003100*    Version.            See Prog-Name in WS.
003200*
003300*    Called Modules.     None.
003400*
003500*    Files Used.         Alert master (indexed, this program),
003600*                        User master, Department master (both
003700*                        indexed, read-only, manager sweep only).
003800*
003900*    Error messages used.
004000*                        AM601 - AM604 (this program's own).
004100*
004200* Changes:
004300* 08/02/95 kdp - 1.0.00 Created - the clock-room used to ring the
004400*                       late list through to Personnel on paper
004500*                       each morning, this is that list's
004600*                       electronic replacement.
004700* 11/06/97 kdp -    .01 Missing-clock-out alert type added for
004800*                       the new overnight-shift sweep.
004900*                .02 Overtime alert type added, not deduplicated
005000*                       per Payroll's request - every overtime
005100*                       day should show, not just the first.
005200* 21/09/98 kdp - 1.1.00 Y2K remediation - Created-At already
005300*                       CCYYMMDDHHMMSS, nothing to change, logged
005400*                       for the audit.
005500* 30/04/07 jpt -    .01 90-day retention purge added - the alert
005600*                       file had never been trimmed and was
005700*                       slowing the dashboard read right down.
005800* 13/03/17 jpt -    .02 Mark-all-for-manager added, so a manager
005900*                       can clear a whole team's alerts in one
006000*                       screen action instead of one at a time.
006100* 06/12/25 kdp - 1.0.00 Rewritten for the new Attendance
006200*                       Management System - message templates
006300*                       moved to Japanese, dedup rule made
006400*                       explicit per the AMS Alert Engine spec.
006500* 14/12/25 kdp -    .01 Alert-Id generation changed from a
006600*                       straight Run-Now/Employee-Id concat to
006700*                       pad out to the full 36-byte key - a
006800*                       start-key scan was matching the wrong
006900*                       record when two ids shared a prefix.
007000*
007100 environment             division.
007200*================================
007300*
007400 configuration           section.
007500 copy "copybooks-amcenv.cob".
007600*
007700 input-output            section.
007800 file-control.
007900     select   AM-Alr-File   assign to dynamic AM-File-06
008000              organization  indexed
008100              access mode   dynamic
008200              record key    Alr-Alert-Id
008300              file status   WS-Alr-Status.
008400     select   AM-Usr-File   assign to dynamic AM-File-01
008500              organization  indexed
008600              access mode   dynamic
008700              record key    Usr-Employee-Id
008800              file status   WS-Usr-Status.
008900     select   AM-Dpt-File   assign to dynamic AM-File-02
009000              organization  indexed
009100              access mode   dynamic
009200              record key    Dpt-Department-Id
009300              file status   WS-Dpt-Status.
009400*
009500 data                    division.
009600*================================
009700*
009800 file section.
009900*
010000 fd  AM-Alr-File.
010100 copy "copybooks-amcalrt.cob".
010200*
010300 fd  AM-Usr-File.
010400 copy "copybooks-amcuser.cob".
010500*
010600 fd  AM-Dpt-File.
010700 copy "copybooks-amcdept.cob".
010800*
010900 working-storage         section.
011000*-----------------------
011100 77  Prog-Name               pic x(17) value "AMALERT (1.0.01)".
011200*
011300 01  WS-File-Status-Group.
011400     03  WS-Alr-Status         pic xx   comp.
011500     03  WS-Usr-Status         pic xx   comp.
011600     03  WS-Dpt-Status         pic xx   comp.
011700     03  filler                pic x(2).
011800*
011900 01  WS-Work-Fields.
012000     03  WS-Dup-Found-Flag      pic x.
012100     03  WS-Purge-Cutoff        pic 9(14).
012200     03  WS-Purge-Count         pic 9(5)   comp.
012300     03  WS-Mark-Count          pic 9(5)   comp.
012400     03  WS-Target-Employee-Id  pic x(20).
012500     03  WS-Manager-Id          pic x(20).
012600*
012700*    Date-part breakdown used to split Run-Now into CCYYMMDD and
012800*    HHMMSS when computing the purge cutoff (subtract 90 days
012900*    from the run date, not from the run timestamp as a raw
013000*    number - a straight numeric subtract crosses month/year
013100*    boundaries wrong).
013200*
013300     03  WS-Run-Date            pic 9(8).
013400     03  WS-Run-Time            pic 9(6).
013500     03  filler                 pic x(7).
013600*
013700*    Spare view kept over Work-Fields from the 2017 mark-all
013800*    rewrite, in case an old dashboard build still addresses
013900*    the counters by the pre-split layout.
014000 01  WS-Work-Fields-Alt redefines WS-Work-Fields.
014100     03  filler                 pic x(60).
014200*
014300 01  WS-Dtcv-Parms.
014400     03  WS-Dtcv-Function     pic 9.
014500     03  WS-Dtcv-Date-1       pic 9(8).
014600     03  WS-Dtcv-Date-2       pic 9(8).
014700     03  WS-Dtcv-Signed-Days  pic s9(5).
014800     03  WS-Dtcv-Result-Date  pic 9(8).
014900     03  WS-Dtcv-Result-Days  pic s9(5).
015000     03  WS-Dtcv-Result-Dow   pic 9.
015100     03  WS-Dtcv-Weekend-Flag pic x.
015200     03  filler               pic x(4).
015300*
015400*    Cruft from the pre-1998 purge, which used to subtract a flat
015500*    9000000 (90 days expressed as a CCYYMMDD-shaped literal) off
015600*    Run-Date instead of going through amdtcv - wrong across a
015700*    year-end but nobody noticed until the Y2K review.  Kept as a
015800*    REDEFINES, not removed, per that review's own recommendation
015900*    to leave evidence of what was fixed.
016000*
016100 01  WS-Dtcv-Parms-Old redefines WS-Dtcv-Parms.
016200     03  filler               pic x(28).
016300*
016400 01  WS-Date-Breakdown.
016500     03  WS-DB-CCYYMMDD       pic 9(8).
016600     03  WS-DB-HHMMSS         pic 9(6).
016700 01  WS-Date-Breakdown-9  redefines WS-Date-Breakdown
016800                          pic 9(14).
016900*
017000 01  WS-Message-Text.
017100     03  WS-MT-Name-Part      pic x(100).
017200     03  WS-MT-Date-Part      pic x(12).
017300     03  WS-MT-Clock-Part     pic x(5).
017400     03  WS-MT-Hours-Part     pic x(6).
017500     03  WS-MT-Hours-Edit     pic 99.9.
017600     03  filler               pic x(373).
017700*
017800 01  WS-Date-Display.
017900     03  WS-DD-CCYY           pic 9(4).
018000     03  filler               pic x(1) value "年".
018100     03  WS-DD-MM             pic 99.
018200     03  filler               pic x(1) value "月".
018300     03  WS-DD-DD             pic 99.
018400     03  filler               pic x(1) value "日".
018500*
018600 01  WS-Clock-Display.
018700     03  WS-CD-HH             pic 99.
018800     03  filler               pic x(1) value ":".
018900     03  WS-CD-MM             pic 99.
019000*
019100 linkage                 section.
019200*-----------------------
019300*
019400 01  AM-Alert-Parms.
019500     03  WS-Alr-Function            pic 9.
019600         88  WS-Alr-Create                value 1.
019700         88  WS-Alr-Purge                  value 2.
019800         88  WS-Alr-Mark-One                value 3.
019900         88  WS-Alr-Mark-All-User             value 4.
020000         88  WS-Alr-Mark-All-Manager           value 5.
020100     03  WS-Alr-Alert-Type          pic x(17).
020200     03  WS-Alr-Employee-Id         pic x(20).
020300     03  WS-Alr-Alert-Date          pic 9(8).
020400     03  WS-Alr-Clock-In            pic 9(14).
020500     03  WS-Alr-Overtime-Hours      pic s9(2)v9(1).
020600     03  WS-Alr-Employee-Name       pic x(100).
020700     03  WS-Alr-Run-Now             pic 9(14).
020800     03  WS-Alr-Retention-Days      pic 9(3).
020900     03  WS-Alr-Created-Flag        pic x.
021000     03  filler                     pic x(10).
021100*
021200 procedure division using AM-Alert-Parms.
021300*=========================================
021400*
021500 aa000-Main                  section.
021600*************************************
021700*
021800     move     "N" to WS-Alr-Created-Flag.
021900     perform  zz800-Open-Files.
022000*
022100     evaluate true
022200         when WS-Alr-Create
022300              perform aa100-Create thru aa100-Exit
022400         when WS-Alr-Purge
022500              perform aa200-Purge thru aa200-Exit
022600         when WS-Alr-Mark-One
022700              perform aa300-Mark-Read thru aa300-Exit
022800         when WS-Alr-Mark-All-User
022900              perform aa310-Mark-All-User thru aa310-Exit
023000         when WS-Alr-Mark-All-Manager
023100              perform aa320-Mark-All-Manager thru aa320-Exit
023200     end-evaluate.
023300*
023400     perform  zz900-Close-Files.
023500*
023600 aa000-Exit.
023700     goback.
023800*
023900 aa100-Create                   section.
024000*****************************************
024100*
024200     if       WS-Alr-Alert-Type = "LATE             " or
024300              WS-Alr-Alert-Type = "ABSENT           " or
024400              WS-Alr-Alert-Type = "MISSING_CLOCK_OUT"
024500              perform zz200-Check-Duplicate
024600              if   WS-Dup-Found-Flag = "Y"
024700                   go to aa100-Exit
024800              end-if
024900     end-if.
025000*
025100     perform  zz300-Build-Message.
025200     perform  zz400-Write-Alert.
025300     move     "Y" to WS-Alr-Created-Flag.
025400*
025500 aa100-Exit.
025600     exit     section.
025700*
025800 aa200-Purge                    section.
025900*****************************************
026000*
026100     move     zero to WS-Purge-Count.
026200     move     WS-Alr-Run-Now to WS-Date-Breakdown-9.
026300*
026400*    amdtcv function 2 (add signed days) does the going-backwards
026500*    arithmetic for us - see the rule comment in that program.
026600*
026700     move     2 to WS-Dtcv-Function.
026800     move     WS-DB-CCYYMMDD to WS-Dtcv-Date-1.
026900     compute  WS-Dtcv-Signed-Days =
027000              0 - WS-Alr-Retention-Days.
027100     call     "amdtcv" using WS-Dtcv-Parms.
027200     move     WS-Dtcv-Result-Date to WS-Run-Date.
027300     move     WS-DB-HHMMSS to WS-Run-Time.
027400     compute  WS-Purge-Cutoff =
027500              (WS-Run-Date * 1000000) + WS-Run-Time.
027600*
027700     move     low-values to Alr-Alert-Id.
027800     start    AM-Alr-File key is not less than Alr-Alert-Id
027900              invalid key
028000              go to aa200-Exit
028100     end-start.
028200*
028300 aa210-Read-Next.
028400     read     AM-Alr-File next record
028500              at end
028600              go to aa200-Exit
028700     end-read.
028800     if       Alr-Created-At < WS-Purge-Cutoff
028900              delete AM-Alr-File record
029000                     invalid key
029100                     continue
029200              end-delete
029300              add  1 to WS-Purge-Count
029400     end-if.
029500     go to aa210-Read-Next.
029600*
029700 aa200-Exit.
029800     exit     section.
029900*
030000 aa300-Mark-Read                section.
030100*****************************************
030200*
030300*    Function 3 re-uses Alr-Alert-Id via the caller's
030400*    Employee-Id slot - a single id, not a whole employee's
030500*    worth, so WS-Alr-Employee-Id doubles as the alert key here.
030600*
030700     move     WS-Alr-Employee-Id to Alr-Alert-Id.
030800     read     AM-Alr-File
030900              invalid key
031000              go to aa300-Exit
031100     end-read.
031200     set      Alr-Read to true.
031300     rewrite  AM-Alert-Record
031400              invalid key
031500              continue
031600     end-rewrite.
031700*
031800 aa300-Exit.
031900     exit     section.
032000*
032100 aa310-Mark-All-User            section.
032200*****************************************
032300*
032400     move     zero to WS-Mark-Count.
032500     move     WS-Alr-Employee-Id to WS-Target-Employee-Id.
032600     move     low-values to Alr-Alert-Id.
032700     start    AM-Alr-File key is not less than Alr-Alert-Id
032800              invalid key
032900              go to aa310-Exit
033000     end-start.
033100*
033200 aa315-Read-Next.
033300     read     AM-Alr-File next record
033400              at end
033500              go to aa310-Exit
033600     end-read.
033700     if       Alr-Employee-Id = WS-Target-Employee-Id and
033800              Alr-Unread
033900              set  Alr-Read to true
034000              rewrite AM-Alert-Record
034100                      invalid key
034200                      continue
034300              end-rewrite
034400              add  1 to WS-Mark-Count
034500     end-if.
034600     go to aa315-Read-Next.
034700*
034800 aa310-Exit.
034900     exit     section.
035000*
035100 aa320-Mark-All-Manager         section.
035200*****************************************
035300*
035400     move     zero to WS-Mark-Count.
035500     move     WS-Alr-Employee-Id to WS-Manager-Id.
035600     move     low-values to Alr-Alert-Id.
035700     start    AM-Alr-File key is not less than Alr-Alert-Id
035800              invalid key
035900              go to aa320-Exit
036000     end-start.
036100*
036200 aa325-Read-Next.
036300     read     AM-Alr-File next record
036400              at end
036500              go to aa320-Exit
036600     end-read.
036700     if       Alr-Unread
036800              move Alr-Employee-Id to WS-Target-Employee-Id
036900              perform zz500-Is-On-Managers-Team
037000              if   WS-Dup-Found-Flag = "Y"
037100                   set  Alr-Read to true
037200                   rewrite AM-Alert-Record
037300                           invalid key
037400                           continue
037500                   end-rewrite
037600                   add  1 to WS-Mark-Count
037700              end-if
037800     end-if.
037900     go to aa325-Read-Next.
038000*
038100 aa320-Exit.
038200     exit     section.
038300*
038400 zz200-Check-Duplicate           section.
038500*****************************************
038600*
038700     move     "N" to WS-Dup-Found-Flag.
038800     move     low-values to Alr-Alert-Id.
038900     start    AM-Alr-File key is not less than Alr-Alert-Id
039000              invalid key
039100              go to zz200-Exit
039200     end-start.
039300*
039400 zz210-Read-Next.
039500     read     AM-Alr-File next record
039600              at end
039700              go to zz200-Exit
039800     end-read.
039900     if       Alr-Employee-Id = WS-Alr-Employee-Id and
040000              Alr-Alert-Type = WS-Alr-Alert-Type and
040100              Alr-Alert-Date = WS-Alr-Alert-Date
040200              move "Y" to WS-Dup-Found-Flag
040300              go to zz200-Exit
040400     end-if.
040500     go to zz210-Read-Next.
040600*
040700 zz200-Exit.
040800     exit     section.
040900*
041000 zz300-Build-Message             section.
041100*****************************************
041200*
041300     move     WS-Alr-Alert-Date to WS-DB-CCYYMMDD.
041400     move     WS-DB-CCYYMMDD(1:4) to WS-DD-CCYY.
041500     move     WS-DB-CCYYMMDD(5:2) to WS-DD-MM.
041600     move     WS-DB-CCYYMMDD(7:2) to WS-DD-DD.
041700*
041800     evaluate true
041900         when WS-Alr-Alert-Type = "LATE             "
042000              move WS-Alr-Clock-In(9:2) to WS-CD-HH
042100              move WS-Alr-Clock-In(11:2) to WS-CD-MM
042200              string WS-Alr-Employee-Name delimited by "  "
042300                     "さんは" delimited by size
042400                     WS-Date-Display delimited by size
042500                     "に" delimited by size
042600                     WS-Clock-Display delimited by size
042700                     "に遅刻しました。" delimited by size
042800                     into Alr-Message
042900              end-string
043000         when WS-Alr-Alert-Type = "ABSENT           "
043100              string WS-Alr-Employee-Name delimited by "  "
043200                     "さんは" delimited by size
043300                     WS-Date-Display delimited by size
043400                     "に欠勤しました。" delimited by size
043500                     into Alr-Message
043600              end-string
043700         when WS-Alr-Alert-Type = "MISSING_CLOCK_OUT"
043800              string WS-Alr-Employee-Name delimited by "  "
043900                     "さんは" delimited by size
044000                     WS-Date-Display delimited by size
044100                     "の退勤処理を行っていません。" delimited by size
044200                     into Alr-Message
044300              end-string
044400         when WS-Alr-Alert-Type = "OVERTIME         "
044500              move WS-Alr-Overtime-Hours to WS-MT-Hours-Edit
044600        move WS-MT-Hours-Edit to WS-MT-Hours-Part
044700              string WS-Alr-Employee-Name delimited by "  "
044800                     "さんは" delimited by size
044900                     WS-Date-Display delimited by size
045000                     "に" delimited by size
045100                     WS-MT-Hours-Part delimited by space
045200                     "時間の残業をしました。" delimited by size
045300                     into Alr-Message
045400              end-string
045500     end-evaluate.
045600*
045700 zz300-Exit.
045800     exit     section.
045900*
046000 zz400-Write-Alert               section.
046100*****************************************
046200*
046300     move     spaces to AM-Alert-Record.
046400*
046500*    Built from Run-Now and the employee id rather than a true
046600*    uuid generator - COBOL has none and the combination is
046700*    unique often enough for an audit trail, not a primary
046800*    system-of-record key.
046900*
047000     move     WS-Alr-Employee-Id to Alr-Alert-Id(1:20).
047100     move     WS-Alr-Run-Now     to Alr-Alert-Id(21:14).
047200     move     spaces             to Alr-Alert-Id(35:2).
047300     move     WS-Alr-Alert-Type  to Alr-Alert-Type.
047400     move     WS-Alr-Employee-Id to Alr-Employee-Id.
047500     move     WS-Alr-Alert-Date  to Alr-Alert-Date.
047600     set      Alr-Unread to true.
047700     move     WS-Alr-Run-Now to Alr-Created-At.
047800     write    AM-Alert-Record
047900              invalid key
048000              continue
048100     end-write.
048200*
048300 zz400-Exit.
048400     exit     section.
048500*
048600 zz500-Is-On-Managers-Team       section.
048700*****************************************
048800*
048900     move     "N" to WS-Dup-Found-Flag.
049000     move     WS-Target-Employee-Id to Usr-Employee-Id.
049100     read     AM-Usr-File
049200              invalid key
049300              go to zz500-Exit
049400     end-read.
049500     move     Usr-Department-Id to Dpt-Department-Id.
049600     read     AM-Dpt-File
049700              invalid key
049800              go to zz500-Exit
049900     end-read.
050000     if       Dpt-Manager-Id = WS-Manager-Id
050100              move "Y" to WS-Dup-Found-Flag
050200     end-if.
050300*
050400 zz500-Exit.
050500     exit     section.
050600*
050700 zz800-Open-Files                section.
050800*****************************************
050900*
051000     open     i-o AM-Alr-File.
051100     open     input AM-Usr-File.
051200     open     input AM-Dpt-File.
051300*
051400 zz800-Exit.
051500     exit     section.
051600*
051700 zz900-Close-Files               section.
051800*****************************************
051900*
052000     close    AM-Alr-File.
052100     close    AM-Usr-File.
052200     close    AM-Dpt-File.
052300*
052400 zz900-Exit.
052500     exit     section.
052600*
