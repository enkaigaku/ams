000100*****************************************************************
000200*                                                                *
000300*                  Attendance  -  Start Of Day                  *
000400*                                                                *
000500*    Nightly driver, run once after midnight before the first   *
000600*    clock-in of the working day.  Sweeps yesterday's Time-      *
000700*    Record master for punches with no clock-out and raises the *
000800*    MISSING_CLOCK_OUT alert for each, then asks amalert to      *
000900*    purge anything past the site's retention window.  Replaces *
001000*    the old paper exception list the night shift supervisor    *
001100*    used to walk the floor with.                                *
001200*                                                                *
001300****************************************************************
001400*
001500 identification          division.
001600*================================
001700*
001800      program-id.         am000.
001900      author.             D M Sharma.
002000      installation.       Attendance Management Systems Group.
002100      date-written.       19/03/95.
002200      date-compiled.
002300      security.           Company-confidential. Internal use only.
002400*
002500*    Remarks.            Missing-clock-out sweep and alert-
002600*                        retention purge, run once per night.
002700*
002800*    Version.            See Prog-Name in WS.
002900*
003000*    Called Modules.     amalert (create, purge).
003100*
003200*    Files Used.         Time-Record master (indexed, read-only
003300*                        sweep), User master (indexed, read-only
003400*                        name lookup), Param record (indexed).
003500*
003600*    Error messages used.
003700*                        None of its own - failures are logged
003800*                        and the sweep carries on to the next
003900*                        record rather than abort the whole run.
004000*
004100* Changes:
004200* 19/03/95 dms - 1.0.00 Created - the night shift's paper
004300*                       exception list replaced by this sweep,
004400*                       output left in the morning printer tray
004500*                       for Personnel same as before.
004600* 14/08/97 dms -    .01 Sweep made to run against yesterday, not
004700*                       today - the overnight shift's clock-out
004800*                       was still open when the job used to run
004900*                       at 0100 and every one of them was flagged
005000*                       as missing.
005100* 23/02/99 jpt - 1.1.00 Y2K remediation - Sweep-Date carried as
005200*                       full CCYYMMDD throughout, confirmed clean,
005300*                       logged for the audit.
005400* 17/05/08 jpt -    .01 Retention purge call added, used to be a
005500*                       separate monthly job run from cron.
005600* 04/12/25 kdp - 1.0.00 Rewritten for the new Attendance
005700*                       Management System - output moved from the
005800*                       printer tray to the ALERT master, read by
005900*                       the manager dashboard instead of printed.
006000* 19/12/25 kdp -    .01 Employee-name lookup added to the sweep -
006100*                       amalert needs it for the message text and
006200*                       used to get spaces, which read "さんは" with
006300*                       nothing in front of it.
006400*
006500 environment             division.
006600*================================
006700*
006800 configuration           section.
006900 copy "copybooks-amcenv.cob".
007000*
007100 input-output            section.
007200 file-control.
007300     select   AM-Trc-File   assign to dynamic AM-File-03
007400              organization  indexed
007500              access mode   dynamic
007600              record key    Trc-Key
007700              file status   WS-Trc-Status.
007800     select   AM-Usr-File   assign to dynamic AM-File-01
007900              organization  indexed
008000              access mode   dynamic
008100              record key    Usr-Employee-Id
008200              file status   WS-Usr-Status.
008300     select   AM-Prm-File   assign to dynamic AM-File-07
008400              organization  indexed
008500              access mode   dynamic
008600              record key    WS-Prm-Dummy-Key
008700              file status   WS-Prm-Status.
008800*
008900 data                    division.
009000*================================
009100*
009200 file section.
009300*
009400 fd  AM-Trc-File.
009500 01  AM-Time-Record.
009600     03  Trc-Key.
009700         05  Trc-Employee-Id          pic x(20).
009800         05  Trc-Record-Date          pic 9(8).
009900     03  Trc-Clock-In             pic 9(14).
010000     03  Trc-Clock-Out            pic 9(14).
010100     03  Trc-Break-Start          pic 9(14).
010200     03  Trc-Break-End            pic 9(14).
010300     03  Trc-Total-Hours          pic s9(2)v9(2) comp-3.
010400     03  Trc-Status               pic x(11).
010500         88  Trc-Present                  value "PRESENT    ".
010600         88  Trc-Absent                   value "ABSENT     ".
010700         88  Trc-Late                     value "LATE       ".
010800         88  Trc-Early-Leave               value "EARLY_LEAVE".
010900     03  Trc-Notes                pic x(500).
011000     03  filler                   pic x(22).
011100*
011200 fd  AM-Usr-File.
011300 copy "copybooks-amcuser.cob".
011400*
011500 fd  AM-Prm-File.
011600 01  AM-Param-Record.
011700     03  WS-Prm-Dummy-Key           pic x(1).
011800     03  Prm-Standard-Start-HHMM    pic 9(4)     comp.
011900     03  Prm-Late-Threshold-Mins    pic 9(3)     comp.
012000     03  Prm-Min-Clock-Out-Mins     pic 9(3)     comp.
012100     03  Prm-Min-Clock-In-Hour      pic 99       comp.
012200     03  Prm-Max-Clock-In-Hour      pic 99       comp.
012300     03  Prm-Alert-Retention-Days   pic 9(3)     comp.
012400     03  Prm-Annual-Leave-Max-Days  pic 99       comp.
012500     03  Prm-Paid-Leave-Max-Days    pic 99       comp.
012600     03  Prm-Tmr-Max-Back-Days      pic 99       comp.
012700     03  Prm-Tmr-Max-Span-Mins      pic 9(4)     comp.
012800     03  Prm-Run-Date               pic 9(8).
012900     03  Prm-Date-Form              pic 9.
013000     03  filler                     pic x(93).
013100*
013200 working-storage         section.
013300*-----------------------
013400 77  Prog-Name               pic x(15) value "AM000 (1.0.01)".
013500*
013600 01  WS-File-Status-Group.
013700     03  WS-Trc-Status         pic xx   comp.
013800     03  WS-Usr-Status         pic xx   comp.
013900     03  WS-Prm-Status         pic xx   comp.
014000     03  filler                pic x(2).
014100*
014200 01  WS-Work-Fields.
014300     03  WS-Today               pic 9(8).
014400     03  WS-Now                 pic 9(14).
014500     03  WS-Sweep-Date           pic 9(8).
014600     03  WS-Swept-Count          pic 9(5)   comp.
014700     03  WS-Employee-Name        pic x(100).
014800     03  filler                  pic x(11).
014900*
015000*    Cruft from the single-shift era when the sweep only ever
015100*    needed the date part of Now - kept over Work-Fields rather
015200*    than pulled, per the 2008 purge review's own "leave evidence"
015300*    note already given in amalert.
015400*
015500 01  WS-Work-Fields-Alt redefines WS-Work-Fields.
015600     03  filler                 pic x(144).
015700*
015800 01  WS-Dtcv-Parms.
015900     03  WS-Dtcv-Function     pic 9.
016000     03  WS-Dtcv-Date-1       pic 9(8).
016100     03  WS-Dtcv-Date-2       pic 9(8).
016200     03  WS-Dtcv-Signed-Days  pic s9(5).
016300     03  WS-Dtcv-Result-Date  pic 9(8).
016400     03  WS-Dtcv-Result-Days  pic s9(5).
016500     03  WS-Dtcv-Result-Dow   pic 9.
016600     03  WS-Dtcv-Weekend-Flag pic x.
016700     03  filler               pic x(4).
016800*
016900 01  WS-Dtcv-Parms-Brk redefines WS-Dtcv-Parms.
017000     03  filler               pic x(28).
017100*
017200 01  WS-Alert-Parms.
017300     03  WS-Alr-Function            pic 9.
017400     03  WS-Alr-Alert-Type          pic x(17).
017500     03  WS-Alr-Employee-Id         pic x(20).
017600     03  WS-Alr-Alert-Date          pic 9(8).
017700     03  WS-Alr-Clock-In            pic 9(14).
017800     03  WS-Alr-Overtime-Hours      pic s9(2)v9(1).
017900     03  WS-Alr-Employee-Name       pic x(100).
018000     03  WS-Alr-Run-Now             pic 9(14).
018100     03  WS-Alr-Retention-Days      pic 9(3).
018200     03  WS-Alr-Created-Flag        pic x.
018300     03  filler                     pic x(10).
018400*
018500*    Whole-group overlay kept from the single-purpose build that
018600*    only ever filled this group in from one CALL site - nothing
018700*    reads it field-by-field here, the CALL below sets it whole.
018800*
018900 01  WS-Alert-Parms-Alt redefines WS-Alert-Parms.
019000     03  filler                     pic x(191).
019100*
019200 procedure division.
019300*====================
019400*
019500 aa000-Main                  section.
019600*************************************
019700*
019800     perform  zz800-Open-Files.
019900     perform  zz100-Get-Run-Date-Time.
020000*
020100     move     2 to WS-Dtcv-Function.
020200     move     WS-Today to WS-Dtcv-Date-1.
020300     compute  WS-Dtcv-Signed-Days = -1.
020400     call     "amdtcv" using WS-Dtcv-Parms.
020500     move     WS-Dtcv-Result-Date to WS-Sweep-Date.
020600*
020700     perform  aa100-Missing-Clockout-Sweep thru aa100-Exit.
020800     perform  aa200-Purge-Alerts thru aa200-Exit.
020900*
021000     perform  zz900-Close-Files.
021100*
021200 aa000-Exit.
021300     stop     run.
021400*
021500 aa100-Missing-Clockout-Sweep    section.
021600******************************************
021700*
021800     move     zero to WS-Swept-Count.
021900     move     spaces to Trc-Key.
022000     move     WS-Sweep-Date to Trc-Record-Date.
022100     start    AM-Trc-File key is not less than Trc-Key
022200              invalid key
022300              go to aa100-Exit
022400     end-start.
022500*
022600 aa110-Read-Next.
022700     read     AM-Trc-File next record
022800              at end
022900              go to aa100-Exit
023000     end-read.
023100     if       Trc-Record-Date > WS-Sweep-Date
023200              go to aa100-Exit
023300     end-if.
023400     if       Trc-Record-Date = WS-Sweep-Date and
023500              Trc-Clock-In not = zero and
023600              Trc-Clock-Out = zero
023700              perform zz200-Lookup-Employee-Name
023800              move 1 to WS-Alr-Function
023900              move "MISSING_CLOCK_OUT" to WS-Alr-Alert-Type
024000              move Trc-Employee-Id to WS-Alr-Employee-Id
024100              move WS-Employee-Name to WS-Alr-Employee-Name
024200              move Trc-Record-Date to WS-Alr-Alert-Date
024300              move Trc-Clock-In to WS-Alr-Clock-In
024400              move WS-Now to WS-Alr-Run-Now
024500              call "amalert" using WS-Alert-Parms
024600              add  1 to WS-Swept-Count
024700     end-if.
024800     go to aa110-Read-Next.
024900*
025000 aa100-Exit.
025100     exit     section.
025200*
025300 aa200-Purge-Alerts              section.
025400******************************************
025500*
025600     move     2 to WS-Alr-Function.
025700     move     spaces to WS-Alr-Alert-Type.
025800     move     spaces to WS-Alr-Employee-Id.
025900     move     zero to WS-Alr-Alert-Date.
026000     move     zero to WS-Alr-Clock-In.
026100     move     zero to WS-Alr-Overtime-Hours.
026200     move     spaces to WS-Alr-Employee-Name.
026300     move     WS-Now to WS-Alr-Run-Now.
026400     move     Prm-Alert-Retention-Days to WS-Alr-Retention-Days.
026500     call     "amalert" using WS-Alert-Parms.
026600*
026700 aa200-Exit.
026800     exit     section.
026900*
027000 zz100-Get-Run-Date-Time          section.
027100******************************************
027200*
027300     accept    WS-Now from date YYYYMMDDHHMMSS end-accept.
027400     move      WS-Now(1:8) to WS-Today.
027500     if        Prm-Run-Date not = zero
027600               move Prm-Run-Date to WS-Today
027700     end-if.
027800*
027900 zz100-Exit.
028000     exit     section.
028100*
028200 zz200-Lookup-Employee-Name       section.
028300******************************************
028400*
028500     move     spaces to WS-Employee-Name.
028600     move     Trc-Employee-Id to Usr-Employee-Id.
028700     read     AM-Usr-File
028800              invalid key
028900              go to zz200-Exit
029000     end-read.
029100     move     Usr-Name to WS-Employee-Name.
029200*
029300 zz200-Exit.
029400     exit     section.
029500*
029600 zz800-Open-Files                 section.
029700******************************************
029800*
029900     open     input AM-Trc-File.
030000     open     input AM-Usr-File.
030100     open     input AM-Prm-File.
030200     move     low-values to WS-Prm-Dummy-Key.
030300     read     AM-Prm-File key is WS-Prm-Dummy-Key
030400              invalid key
030500              move zero to Prm-Alert-Retention-Days
030600     end-read.
030700*
030800 zz800-Exit.
030900     exit     section.
031000*
031100 zz900-Close-Files                section.
031200******************************************
031300*
031400     close    AM-Trc-File.
031500     close    AM-Usr-File.
031600     close    AM-Prm-File.
031700*
031800 zz900-Exit.
031900     exit     section.
032000*
