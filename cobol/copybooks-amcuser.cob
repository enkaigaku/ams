000100********************************************
000200*                                          *
000300*  Record Definition For User (Employee)  *
000400*           Master File                    *
000500*     Uses Usr-Employee-Id as key          *
000600*******************************************
000700* File size 432 bytes.
000800*
000900* 12/11/25 kdp - Created.
001000* 19/11/25 kdp - Dept-Id widened to match department master key
001100*                (was x(10), too short - lost data on two Sales
001200*                staff during parallel run).
001300* 03/01/26 kdp - Is-Active added - Personnel needed a way to
001400*                keep a leaver's history on file without the
001500*                nightly run still treating them as current
001600*                staff, and we'd been defaulting everyone to
001700*                active.
001800*
001900 01  AM-User-Record.
002000     03  Usr-Employee-Id        pic x(20).
002100     03  Usr-Name                pic x(100).
002200     03  Usr-Email                pic x(255).
002300     03  Usr-Role                pic x(8).
002400         88  Usr-Is-Employee              value "EMPLOYEE".
002500         88  Usr-Is-Manager               value "MANAGER ".
002600     03  Usr-Is-Active            pic x.
002700         88  Usr-Active                   value "Y".
002800         88  Usr-Inactive                 value "N".
002900     03  Usr-Department-Id        pic x(36).
003000     03  filler                   pic x(11).
003100*
