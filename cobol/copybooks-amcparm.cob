000100********************************************
000200*                                          *
000300*  Record Definition For AMS Param File    *
000400*     Uses RRN = 1                         *
000500*                                          *
000600*  Holds the site-wide attendance          *
000700*  thresholds - standard start time, late  *
000800*  grace, overtime cut and the alert       *
000900*  retention window - so a change of       *
001000*  policy does not mean a recompile.       *
001100*******************************************
001200*
001300* File size 96 bytes padded to 128 by filler.
001400*
001500* 18/11/25 kdp - Created.
001600* 26/11/25 kdp - Prm-Alert-Retention-Days added, was a literal
001700*                90 buried in amalert before this - now the one
001800*                place it lives.
001900*
002000* Current site values (held in amparm.dat, not here):
002100*   Standard start 0900, late grace 15, min clock-out 30,
002200*   clock-in window 06-23, alert retention 90 days, annual
002300*   and paid leave caps 20 days each, time-mod look-back 30
002400*   days, time-mod max span 960 mins (16 hrs).
002500*
002600 01  AM-Param-Record.
002700     03  Prm-Standard-Start-HHMM    pic 9(4)     comp.
002800     03  Prm-Late-Threshold-Mins    pic 9(3)     comp.
002900     03  Prm-Min-Clock-Out-Mins     pic 9(3)     comp.
003000     03  Prm-Min-Clock-In-Hour      pic 99       comp.
003100     03  Prm-Max-Clock-In-Hour      pic 99       comp.
003200     03  Prm-Alert-Retention-Days   pic 9(3)     comp.
003300     03  Prm-Annual-Leave-Max-Days  pic 99       comp.
003400     03  Prm-Paid-Leave-Max-Days    pic 99       comp.
003500     03  Prm-Tmr-Max-Back-Days      pic 99       comp.
003600     03  Prm-Tmr-Max-Span-Mins      pic 9(4)     comp.
003700     03  Prm-Run-Date               pic 9(8).
003800     03  Prm-Date-Form              pic 9.
003900*                                   1=UK, 2=USA, 3=Intl
004000     03  filler                    pic x(93).
004100*
