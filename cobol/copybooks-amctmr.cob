000100********************************************
000200*                                          *
000300*  Record Definition For Time-Mod-Request  *
000400*           File                           *
000500*     Uses Tmr-Request-Id as key           *
000600*******************************************
000700* File size 148 bytes.
000800*
000900* 16/11/25 kdp - Created.
001000* 27/11/25 kdp - Original-Clock-In/Out added - manager approval
001100*                screen wants to show what the punch used to say
001200*                next to what the employee is asking for.
001300*
001400 01  AM-Time-Mod-Request-Record.
001500     03  Tmr-Request-Id            pic x(36).
001600     03  Tmr-Employee-Id           pic x(20).
001700     03  Tmr-Request-Date          pic 9(8).
001800     03  Tmr-Original-Clock-In     pic 9(14).
001900     03  Tmr-Original-Clock-Out    pic 9(14).
002000     03  Tmr-Requested-Clock-In    pic 9(14).
002100     03  Tmr-Requested-Clock-Out   pic 9(14).
002200     03  Tmr-Reason                pic x(1000).
002300     03  Tmr-Status                pic x(8).
002400         88  Tmr-Pending                    value "PENDING ".
002500         88  Tmr-Approved                   value "APPROVED".
002600         88  Tmr-Rejected                   value "REJECTED".
002700     03  Tmr-Approved-By            pic x(20).
002800     03  Tmr-Approved-At            pic 9(14).
002900     03  Tmr-Rejection-Reason       pic x(500).
003000     03  Tmr-Created-At             pic 9(14).
003100     03  filler                     pic x(9).
003200*
