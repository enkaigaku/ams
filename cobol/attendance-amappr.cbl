000100*****************************************************************
000200*                                                                *
000300*                  Approval Workflow Router                     *
000400*                                                                *
000500*    Single front door for a manager's approve/reject decision  *
000600*    so the caller does not need to know whether a request is   *
000700*    a Leave-Request or a Time-Mod-Request - it hands over a    *
000800*    type code and an id and this routes to amleave or amtmod.  *
000900*    Also does the bulk variants (a list of decisions in one    *
001000*    call, continuing past a bad item) and the combined         *
001100*    pending-count used by the Manager Dashboard.                *
001200*                                                                *
001300****************************************************************
001400*
001500 identification          division.
001600*================================
001700*
001800      program-id.         amappr.
001900      author.             D M Sharma.
002000      installation.       Attendance Management Systems Group.
002100      date-written.       04/09/97.
002200      date-compiled.
002300      security.           Company-confidential. Internal use only.
002400*
002500*    Remarks.            Routes a single approve/reject decision,
002600*                        or a batch of them, to the Leave
002700*                        Request Engine or the Time Modification
002800*                        Request Engine by request-type code.
002900*                        One bad item in a bulk batch must not
003000*                        abort the rest - see zz200.
003100*
003200*    Version.            See Prog-Name in WS.
003300*
003400*    Called Modules.     amleave (leave-request decisions).
003500*                        amtmod (time-mod-request decisions).
003600*
003700*    Files Used.         None directly - both sub-engines open
003800*                        and close their own files per call.
003900*
004000*    Error messages used.
004100*                        AM501 - AM503 (this program's own).
004200*
004300* Changes:
004400* 04/09/97 dms - 1.0.00 Created - management wanted one "approve"
004500*                       button on the manager screen instead of
004600*                       two, this sorts out which engine a given
004700*                       request-id actually belongs to.
004800* 17/03/99 dms -    .01 Y2K remediation - no date fields held
004900*                       here, logged for the audit anyway.
005000* 09/07/06 jpt -    .02 Bulk-decide added - the screen used to
005100*                       call this once per tickbox, which was
005200*                       timing out on a manager with forty
005300*                       reports.
005400* 15/10/15 jpt -    .03 Pending-count aggregation added, so the
005500*                       dashboard's badge number is one call
005600*                       instead of two added up at the screen
005700*                       layer.
005800* 04/12/25 kdp - 1.0.00 Rewritten for the new Attendance
005900*                       Management System.
006000* 11/12/25 kdp -    .01 Unknown request-type now a hard error on
006100*                       the single-item path but only a logged
006200*                       skip on the bulk path, per the AMS
006300*                       Approval Workflow Router spec.
006400* 30/01/26 kdp -    .02 Item block given its proper Occurs 200
006500*                       table - the bulk loop had been re-reading
006600*                       element one for every tickbox, so item 2
006700*                       onward in a batch never got looked at.
006800*
006900 environment             division.
007000*================================
007100*
007200 configuration           section.
007300 copy "copybooks-amcenv.cob".
007400*
007500 input-output            section.
007600 file-control.
007700*
007800 data                    division.
007900*================================
008000*
008100 working-storage         section.
008200*-----------------------
008300 77  Prog-Name               pic x(17) value "AMAPPR  (1.0.01)".
008400*
008500 copy "copybooks-amccall.cob".
008600*
008700 01  WS-Work-Fields.
008800     03  WS-Bulk-Index         pic 9(4)    comp.
008900     03  WS-Bulk-Ok-Count      pic 9(4)    comp.
009000     03  WS-Bulk-Fail-Count    pic 9(4)    comp.
009100     03  WS-Pending-Leave      pic 9(5)    comp.
009200     03  WS-Pending-Tmod       pic 9(5)    comp.
009300     03  filler                pic x(9).
009400*
009500*    Cruft kept from the single-item-only days, before bulk-decide
009600*    existed - the bulk loop below reuses WS-Bulk-Index as both a
009700*    subscript and (via this REDEFINES) a two-digit display copy
009800*    for the old progress message, which nothing logs any more
009900*    but nobody has been told it is safe to delete.
010000*
010100 01  WS-Work-Fields-Brk redefines WS-Work-Fields.
010200     03  filler                pic x(2).
010300     03  WS-Bulk-Index-Disp    pic 99.
010400     03  filler                pic x(19).
010500*
010600 01  WS-Leave-Parms.
010700     03  WS-Lve-Function             pic 9.
010800     03  WS-Lve-Request-Id           pic x(36).
010900     03  WS-Lve-Employee-Id          pic x(20).
011000     03  WS-Lve-Leave-Type           pic x(9).
011100     03  WS-Lve-Start-Date           pic 9(8).
011200     03  WS-Lve-End-Date             pic 9(8).
011300     03  WS-Lve-Reason                pic x(1000).
011400     03  WS-Lve-Approver-Id           pic x(20).
011500     03  WS-Lve-Rejection-Reason      pic x(500).
011600     03  WS-Lve-Out-Pending-Count     pic 9(5).
011700     03  WS-Lve-Result                pic x.
011800     03  WS-Lve-Reason-Code           pic x(6).
011900     03  filler                       pic x(4).
012000*
012100*    Kept from the days amappr called amleave with a shorter
012200*    parameter block (before Lve-Reason grew to 1000 bytes) -
012300*    nothing reads this view now, the compiler just needs the
012400*    REDEFINES to balance against the group it overlays.
012500*
012600 01  WS-Leave-Parms-Brk redefines WS-Leave-Parms.
012700     03  filler                       pic x(1618).
012800*
012900 01  WS-Tmod-Parms.
013000     03  WS-Tmr-Function              pic 9.
013100     03  WS-Tmr-Request-Id            pic x(36).
013200     03  WS-Tmr-Employee-Id           pic x(20).
013300     03  WS-Tmr-Request-Date          pic 9(8).
013400     03  WS-Tmr-Requested-Clock-In    pic 9(14).
013500     03  WS-Tmr-Requested-Clock-Out   pic 9(14).
013600     03  WS-Tmr-Reason                pic x(1000).
013700     03  WS-Tmr-Approver-Id           pic x(20).
013800     03  WS-Tmr-Rejection-Reason      pic x(500).
013900     03  WS-Tmr-Out-Pending-Count     pic 9(5).
014000     03  WS-Tmr-Result                pic x.
014100     03  WS-Tmr-Reason-Code           pic x(6).
014200     03  filler                       pic x(4).
014300 01  WS-Tmod-Parms-Brk redefines WS-Tmod-Parms.
014400     03  filler                       pic x(1629).
014500*
014600 linkage                 section.
014700*-----------------------
014800*
014900*    The single-item path (Appr-P-Single-Decide) and the bulk path
015000*    (Appr-P-Bulk-Decide) share this same table - a single decide
015100*    just fills element 1 and passes an Item-Count of 1.  200 is
015200*    the same team-size ceiling the dashboard's own team table
015300*    uses, on the theory a manager is not ticking more boxes in
015400*    one screen submit than staff reporting to them.
015500*
015600 01  AM-Appr-Items.
015700     03  Appr-Item                  occurs 200 times.
015800         05  Appr-I-Request-Type        pic x(6).
015900             88  Appr-I-Leave                 value "LEAVE ".
016000             88  Appr-I-Time-Mod               value "TIMEMOD".
016100         05  Appr-I-Request-Id           pic x(36).
016200         05  Appr-I-Decision             pic 9.
016300             88  Appr-I-Approve                value 1.
016400             88  Appr-I-Reject                  value 2.
016500         05  Appr-I-Approver-Id          pic x(20).
016600         05  Appr-I-Rejection-Reason     pic x(500).
016700         05  Appr-I-Result                pic x.
016800             88  Appr-I-Passed                 value "Y".
016900             88  Appr-I-Failed                  value "N".
017000         05  Appr-I-Reason-Code          pic x(6).
017100         05  filler                      pic x(4).
017200*
017300 01  AM-Appr-Parms.
017400     03  Appr-P-Function             pic 9.
017500         88  Appr-P-Single-Decide          value 1.
017600         88  Appr-P-Bulk-Decide             value 2.
017700         88  Appr-P-Pending-Total             value 3.
017800     03  Appr-P-Item-Count            pic 9(4).
017900     03  Appr-P-Out-Ok-Count          pic 9(4).
018000     03  Appr-P-Out-Fail-Count        pic 9(4).
018100     03  Appr-P-Out-Pending-Total     pic 9(5).
018200     03  Appr-P-Result                pic x.
018300         88  Appr-P-Passed                 value "Y".
018400         88  Appr-P-Failed                  value "N".
018500     03  Appr-P-Reason-Code           pic x(6).
018600     03  filler                       pic x(4).
018700*
018800 procedure division using AM-Appr-Parms AM-Appr-Items.
018900*=====================================================
019000*
019100 aa000-Main                  section.
019200*************************************
019300*
019400     move     spaces to Appr-P-Result Appr-P-Reason-Code.
019500     set      Appr-P-Passed to true.
019600     move     "AMAPPR  " to AM-Caller.
019700     move     zero to WS-Bulk-Ok-Count WS-Bulk-Fail-Count.
019800*
019900     evaluate true
020000         when Appr-P-Single-Decide
020100              move 1 to WS-Bulk-Index
020200              perform aa100-Dispatch-One thru aa100-Exit
020300              if   Appr-I-Failed(WS-Bulk-Index)
020400                   move "N" to Appr-P-Result
020500                   move Appr-I-Reason-Code(WS-Bulk-Index) to Appr-P-Reason-Code
020600              end-if
020700         when Appr-P-Bulk-Decide
020800              perform aa200-Bulk thru aa200-Exit
020900         when Appr-P-Pending-Total
021000              perform aa300-Pending-Counts thru aa300-Exit
021100     end-evaluate.
021200*
021300 aa000-Exit.
021400     goback.
021500*
021600 aa100-Dispatch-One              section.
021700*****************************************
021800*
021900     move     spaces to Appr-I-Result(WS-Bulk-Index) Appr-I-Reason-Code(WS-Bulk-Index).
022000     set      Appr-I-Passed(WS-Bulk-Index) to true.
022100*
022200     evaluate true
022300         when Appr-I-Leave(WS-Bulk-Index)
022400              perform zz100-Call-Amleave
022500         when Appr-I-Time-Mod(WS-Bulk-Index)
022600              perform zz200-Call-Amtmod
022700         when other
022800              move "N" to Appr-I-Result(WS-Bulk-Index)
022900              move "AM-501" to Appr-I-Reason-Code(WS-Bulk-Index)
023000     end-evaluate.
023100*
023200 aa100-Exit.
023300     exit     section.
023400*
023500 aa200-Bulk                      section.
023600*****************************************
023700*
023800     if       Appr-P-Item-Count = zero or
023900              Appr-P-Item-Count > 200
024000              move "N" to Appr-P-Result
024100              move "AM-502" to Appr-P-Reason-Code
024200              go to aa200-Exit
024300     end-if.
024400*
024500     move     1 to WS-Bulk-Index.
024600*
024700 aa210-Bulk-One.
024800     if       WS-Bulk-Index > Appr-P-Item-Count
024900              go to aa210-Done
025000     end-if.
025100     perform  aa100-Dispatch-One thru aa100-Exit.
025200     if       Appr-I-Passed(WS-Bulk-Index)
025300              add 1 to WS-Bulk-Ok-Count
025400     else
025500              add 1 to WS-Bulk-Fail-Count
025600     end-if.
025700     add      1 to WS-Bulk-Index.
025800     go to aa210-Bulk-One.
025900*
026000 aa210-Done.
026100     move     WS-Bulk-Ok-Count   to Appr-P-Out-Ok-Count.
026200     move     WS-Bulk-Fail-Count to Appr-P-Out-Fail-Count.
026300     if       WS-Bulk-Fail-Count not = zero
026400              move "N" to Appr-P-Result
026500              move "AM-503" to Appr-P-Reason-Code
026600     end-if.
026700*
026800 aa200-Exit.
026900     exit     section.
027000*
027100 aa300-Pending-Counts            section.
027200*****************************************
027300*
027400     move     zero to WS-Pending-Leave WS-Pending-Tmod.
027500     move     spaces to WS-Leave-Parms.
027600     move     5 to WS-Lve-Function.
027700     call     "amleave" using WS-Leave-Parms.
027800     move     WS-Lve-Out-Pending-Count to WS-Pending-Leave.
027900*
028000     move     spaces to WS-Tmod-Parms.
028100     move     5 to WS-Tmr-Function.
028200     call     "amtmod" using WS-Tmod-Parms.
028300     move     WS-Tmr-Out-Pending-Count to WS-Pending-Tmod.
028400*
028500     compute  Appr-P-Out-Pending-Total =
028600              WS-Pending-Leave + WS-Pending-Tmod.
028700*
028800 aa300-Exit.
028900     exit     section.
029000*
029100 zz100-Call-Amleave              section.
029200*****************************************
029300*
029400     move     "AMLEAVE " to AM-Called.
029500     move     spaces to WS-Leave-Parms.
029600     evaluate true
029700         when Appr-I-Approve(WS-Bulk-Index)
029800              move 2 to WS-Lve-Function
029900         when Appr-I-Reject(WS-Bulk-Index)
030000              move 3 to WS-Lve-Function
030100     end-evaluate.
030200     move     Appr-I-Request-Id(WS-Bulk-Index) to WS-Lve-Request-Id.
030300     move     Appr-I-Approver-Id(WS-Bulk-Index) to WS-Lve-Approver-Id.
030400     move     Appr-I-Rejection-Reason(WS-Bulk-Index) to WS-Lve-Rejection-Reason.
030500     call     "amleave" using WS-Leave-Parms.
030600     if       WS-Lve-Result = "N"
030700              move "N" to Appr-I-Result(WS-Bulk-Index)
030800              move WS-Lve-Reason-Code to Appr-I-Reason-Code(WS-Bulk-Index)
030900     end-if.
031000*
031100 zz100-Exit.
031200     exit     section.
031300*
031400 zz200-Call-Amtmod               section.
031500*****************************************
031600*
031700     move     "AMTMOD  " to AM-Called.
031800     move     spaces to WS-Tmod-Parms.
031900     evaluate true
032000         when Appr-I-Approve(WS-Bulk-Index)
032100              move 2 to WS-Tmr-Function
032200         when Appr-I-Reject(WS-Bulk-Index)
032300              move 3 to WS-Tmr-Function
032400     end-evaluate.
032500     move     Appr-I-Request-Id(WS-Bulk-Index) to WS-Tmr-Request-Id.
032600     move     Appr-I-Approver-Id(WS-Bulk-Index) to WS-Tmr-Approver-Id.
032700     move     Appr-I-Rejection-Reason(WS-Bulk-Index) to WS-Tmr-Rejection-Reason.
032800     call     "amtmod" using WS-Tmod-Parms.
032900     if       WS-Tmr-Result = "N"
033000              move "N" to Appr-I-Result(WS-Bulk-Index)
033100              move WS-Tmr-Reason-Code to Appr-I-Reason-Code(WS-Bulk-Index)
033200     end-if.
033300*
033400 zz200-Exit.
033500     exit     section.
033600*
