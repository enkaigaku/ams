000100*****************************************************************
000200*                                                                *
000300*                    Manager Dashboard                          *
000400*                                                                *
000500*    Four views onto one manager's team, printed via Report     *
000600*    Writer the same as every other ACAS listing - daily         *
000700*    overview, period team statistics, a one-date summary and   *
000800*    a per-employee performance metric.  Figures, not screens -  *
000900*    the web front end does its own on-screen rendering from     *
001000*    this program's printed output pulled back in as data.      *
001100*                                                                *
001200****************************************************************
001300*
001400 identification          division.
001500*================================
001600*
001700      program-id.         amdash.
001800      author.             V B Coen.
001900      installation.       Attendance Management Systems Group.
002000      date-written.       14/02/95.
002100      date-compiled.
002200      security.           Company-confidential. Internal use only.
002300*
002400*    Remarks.            Daily overview, period team statistics,
002500*                        one-date attendance summary and per-
002600*                        employee performance metric, one manager
002700*                        and team at a time, via Report Writer.
002800*
002900*    Version.            See Prog-Name in WS.
003000*
003100*    Called Modules.     amdtcv (day-of-week / working-days),
003200*                        amleave, amtmod (pending-count totals).
003300*
003400*    Files Used.         User master, Department master, Time-
003500*                        Record master, Alert master (all indexed,
003600*                        read-only), Print-File (line sequential,
003700*                        output).
003800*
003900*    Error messages used.
004000*                        AM701 (manager has no department).
004100*
004200* Changes:
004300* 14/02/95 vbc - 1.0.00 Created - started from the old vacation
004400*                       report, same Report Writer shape, manager
004500*                       sees team attendance instead of leave
004600*                       balances.
004700* 09/09/97 vbc -    .01 Period team statistics view added - the
004800*                       daily-only report wasn't enough for the
004900*                       monthly review meeting.
005000* 19/01/99 jpt - 1.1.00 Y2K remediation - Dash-Start-Date/
005100*                       Dash-End-Date already full CCYYMMDD,
005200*                       confirmed clean, logged for the audit.
005300* 26/06/06 jpt -    .01 Per-employee performance metric view
005400*                       added, one row per team member instead of
005500*                       a team total only.
005600* 08/12/25 kdp - 1.0.00 Rewritten for the new Attendance
005700*                       Management System - team now resolved from
005800*                       Department.Manager-Id instead of a fixed
005900*                       cost-centre table, pending counts pulled
006000*                       from amleave/amtmod instead of a local
006100*                       queue file.
006200* 21/12/25 kdp -    .01 Today-absent on the daily overview now
006300*                       counts team size minus records found, not
006400*                       just Trc-Absent rows - an employee with no
006500*                       clock-in at all was not showing as absent.
006600*
006700 environment             division.
006800*================================
006900*
007000 configuration           section.
007100 copy "copybooks-amcenv.cob".
007200*
007300 input-output            section.
007400 file-control.
007500     select   AM-Usr-File   assign to dynamic AM-File-01
007600              organization  indexed
007700              access mode   dynamic
007800              record key    Usr-Employee-Id
007900              file status   WS-Usr-Status.
008000     select   AM-Dpt-File   assign to dynamic AM-File-02
008100              organization  indexed
008200              access mode   dynamic
008300              record key    Dpt-Department-Id
008400              file status   WS-Dpt-Status.
008500     select   AM-Trc-File   assign to dynamic AM-File-03
008600              organization  indexed
008700              access mode   dynamic
008800              record key    Trc-Key
008900              file status   WS-Trc-Status.
009000     select   AM-Alr-File   assign to dynamic AM-File-06
009100              organization  indexed
009200              access mode   dynamic
009300              record key    Alr-Alert-Id
009400              file status   WS-Alr-Status.
009500     select   Print-File    assign to dynamic "AMDASH.PRT"
009600              organization  line sequential.
009700*
009800 data                    division.
009900*================================
010000*
010100 file section.
010200*
010300 fd  AM-Usr-File.
010400 copy "copybooks-amcuser.cob".
010500*
010600 fd  AM-Dpt-File.
010700 copy "copybooks-amcdept.cob".
010800*
010900 fd  AM-Trc-File.
011000 01  AM-Time-Record.
011100     03  Trc-Key.
011200         05  Trc-Employee-Id          pic x(20).
011300         05  Trc-Record-Date          pic 9(8).
011400     03  Trc-Clock-In             pic 9(14).
011500     03  Trc-Clock-Out            pic 9(14).
011600     03  Trc-Break-Start          pic 9(14).
011700     03  Trc-Break-End            pic 9(14).
011800     03  Trc-Total-Hours          pic s9(2)v9(2) comp-3.
011900     03  Trc-Status               pic x(11).
012000         88  Trc-Present                  value "PRESENT    ".
012100         88  Trc-Absent                   value "ABSENT     ".
012200         88  Trc-Late                     value "LATE       ".
012300         88  Trc-Early-Leave               value "EARLY_LEAVE".
012400     03  Trc-Notes                pic x(500).
012500     03  filler                   pic x(22).
012600*
012700 fd  AM-Alr-File.
012800 copy "copybooks-amcalrt.cob".
012900*
013000 fd  Print-File
013100     report is Amdash-Report.
013200*
013300 working-storage         section.
013400*-----------------------
013500 77  Prog-Name               pic x(17) value "AMDASH  (1.0.01)".
013600*
013700 01  WS-File-Status-Group.
013800     03  WS-Usr-Status         pic xx   comp.
013900     03  WS-Dpt-Status         pic xx   comp.
014000     03  WS-Trc-Status         pic xx   comp.
014100     03  WS-Alr-Status         pic xx   comp.
014200     03  filler                pic x(4).
014300*
014400 01  WS-Work-Fields.
014500     03  WS-Today                pic 9(8).
014600     03  WS-Now                  pic 9(14).
014700     03  WS-Dept-Id               pic x(36).
014800     03  WS-Dept-Found-Flag       pic x.
014900     03  WS-Team-Count            pic 9(5)   comp.
015000     03  WS-Team-Idx              pic 9(5)   comp.
015100     03  WS-Pending-Leave         pic 9(5)   comp.
015200     03  WS-Pending-Tmod          pic 9(5)   comp.
015300     03  WS-Unread-Alert-Count    pic 9(5)   comp.
015400     03  WS-Working-Days          pic 9(5)   comp.
015500     03  filler                   pic x(26).
015600*
015700*    Whole-group overlay left from the single-page build, before
015800*    the pending/unread counters existed - keeping it per the
015900*    Y2K review's "leave evidence" note already given in amalert.
016000*
016100 01  WS-Work-Fields-Alt redefines WS-Work-Fields.
016200     03  filler                   pic x(100).
016300*
016400 01  WS-Team-Table.
016500     03  WS-Team-Entry            occurs 200 times
016600                                   indexed by WS-Team-Ix.
016700         05  WS-Team-Employee-Id        pic x(20).
016800         05  WS-Team-Employee-Name      pic x(100).
016900         05  WS-Team-Present-Days       pic 9(5)   comp.
017000         05  WS-Team-Late-Days          pic 9(5)   comp.
017100         05  WS-Team-Absent-Days        pic 9(5)   comp.
017200         05  WS-Team-Early-Days         pic 9(5)   comp.
017300         05  WS-Team-Hours-Total        pic s9(7)v9(2) comp-3.
017400         05  filler                     pic x(8).
017500         05  WS-Team-Hours-Count        pic 9(5)   comp.
017600         05  WS-Team-Attend-Rate        pic 999v99.
017700*
017800*    WS-Team-Totals group added so the control-break total logic
017900*    has somewhere of its own to add into - the old build reused
018000*    the occurrence fields unsubscripted, which the compiler never
018100*    should have let through, and eventually didn't.
018200 01  WS-Team-Totals.
018300     03  WS-Cur-Employee-Id         pic x(20).
018400     03  WS-Cur-Employee-Name       pic x(100).
018500     03  WS-Tot-Present-Days        pic 9(5)   comp.
018600     03  WS-Tot-Late-Days           pic 9(5)   comp.
018700     03  WS-Tot-Absent-Days         pic 9(5)   comp.
018800     03  WS-Tot-Early-Days          pic 9(5)   comp.
018900     03  WS-Tot-Attend-Rate         pic 999v99.
019000     03  filler                     pic x(9).
019100*
019200 01  WS-Dtcv-Parms.
019300     03  WS-Dtcv-Function     pic 9.
019400     03  WS-Dtcv-Date-1       pic 9(8).
019500     03  WS-Dtcv-Date-2       pic 9(8).
019600     03  WS-Dtcv-Signed-Days  pic s9(5).
019700     03  WS-Dtcv-Result-Date  pic 9(8).
019800     03  WS-Dtcv-Result-Days  pic s9(5).
019900     03  WS-Dtcv-Result-Dow   pic 9.
020000     03  WS-Dtcv-Weekend-Flag pic x.
020100     03  filler               pic x(4).
020200*
020300 01  WS-Dtcv-Parms-Brk redefines WS-Dtcv-Parms.
020400     03  filler               pic x(28).
020500*
020600 01  WS-Leave-Parms.
020700     03  WS-Lve-Function              pic 9.
020800     03  WS-Lve-Request-Id            pic x(36).
020900     03  WS-Lve-Employee-Id           pic x(20).
021000     03  WS-Lve-Leave-Type            pic x(9).
021100     03  WS-Lve-Start-Date            pic 9(8).
021200     03  WS-Lve-End-Date              pic 9(8).
021300     03  WS-Lve-Reason                pic x(1000).
021400     03  WS-Lve-Approver-Id           pic x(20).
021500     03  WS-Lve-Rejection-Reason      pic x(500).
021600     03  WS-Lve-Out-Pending-Count     pic 9(5).
021700     03  WS-Lve-Result                pic x.
021800     03  WS-Lve-Reason-Code           pic x(6).
021900     03  filler                      pic x(4).
022000*
022100 01  WS-Leave-Parms-Brk redefines WS-Leave-Parms.
022200     03  filler                pic x(1618).
022300*
022400 01  WS-Tmod-Parms.
022500     03  WS-Tmr-Function              pic 9.
022600     03  WS-Tmr-Request-Id            pic x(36).
022700     03  WS-Tmr-Employee-Id           pic x(20).
022800     03  WS-Tmr-Request-Date          pic 9(8).
022900     03  WS-Tmr-Requested-Clock-In    pic 9(14).
023000     03  WS-Tmr-Requested-Clock-Out   pic 9(14).
023100     03  WS-Tmr-Reason                pic x(1000).
023200     03  WS-Tmr-Approver-Id           pic x(20).
023300     03  WS-Tmr-Rejection-Reason      pic x(500).
023400     03  WS-Tmr-Out-Pending-Count     pic 9(5).
023500     03  WS-Tmr-Result                pic x.
023600     03  WS-Tmr-Reason-Code           pic x(6).
023700     03  filler                      pic x(4).
023800*
023900 01  WS-Tmod-Parms-Brk redefines WS-Tmod-Parms.
024000     03  filler                pic x(1629).
024100*
024200 linkage                 section.
024300*-----------------------
024400*
024500 01  AM-Dash-Parms.
024600     03  Dash-Function              pic 9.
024700         88  Dash-Daily-Overview            value 1.
024800         88  Dash-Period-Team-Stats          value 2.
024900         88  Dash-Date-Summary                value 3.
025000         88  Dash-Employee-Metric              value 4.
025100     03  Dash-Manager-Id            pic x(20).
025200     03  Dash-Start-Date            pic 9(8).
025300     03  Dash-End-Date              pic 9(8).
025400     03  Dash-Result                pic x.
025500         88  Dash-Passed                    value "Y".
025600         88  Dash-Failed                    value "N".
025700     03  Dash-Reason-Code           pic x(6).
025800     03  filler                     pic x(4).
025900*
026000 Report section.
026100*-----------------------
026200*
026300 RD  Amdash-Report
026400     control      Final
026500     Page Limit   56
026600     Heading      1
026700     First Detail 5
026800     Last  Detail 54.
026900*
027000 01  Amdash-Head  type Page Heading.
027100     03  line  1.
027200         05  col   1     pic x(17)   source Prog-Name.
027300         05  col  30     pic x(30)   value "Attendance Management System".
027400         05  col  70     pic 9(8)    source WS-Today.
027500     03  line  2.
027600         05  col   1     pic x(36)   source Dash-Manager-Id.
027700         05  col  45     pic x(25)   value "Manager Dashboard Report".
027800     03  line  4.
027900         05  col   1                 value "Employee Id          Name".
028000         05  col  45                value "Present  Late  Absent  Early  Avg Hrs  Rate %".
028100   05  col  95     pic x       value space.
028200*
028300 01  Daily-Detail  type is detail.
028400     03  line + 1.
028500         05  col   1     pic x(20)   source WS-Cur-Employee-Id.
028600         05  col  24     pic x(40)   source WS-Cur-Employee-Name.
028700         05  col  66     pic x(11)   source Trc-Status.
028800   05  col  80     pic x       value space.
028900*
029000 01  Team-Stats-Detail  type is detail.
029100     03  line + 2.
029200         05  col   1                 value "Team Totals -".
029300         05  col  15     pic zzz9    source WS-Tot-Present-Days.
029400         05  col  22     pic zzz9    source WS-Tot-Late-Days.
029500         05  col  29     pic zzz9    source WS-Tot-Absent-Days.
029600         05  col  36     pic zzz9    source WS-Tot-Early-Days.
029700         05  col  45     pic zz9.99  source WS-Tot-Attend-Rate.
029800     03  line + 1.
029900         05  col   1                 value "Working days in period:".
030000         05  col  26     pic zzz9    source WS-Working-Days.
030100   05  col  32     pic x       value space.
030200*
030300 01  Date-Summary-Detail  type is detail.
030400     03  line + 2.
030500         05  col   1                 value "Date Totals -".
030600         05  col  15     pic zzz9    source WS-Tot-Present-Days.
030700         05  col  22     pic zzz9    source WS-Tot-Late-Days.
030800         05  col  29     pic zzz9    source WS-Tot-Absent-Days.
030900         05  col  36     pic zzz9    source WS-Tot-Early-Days.
031000   05  col  40     pic x       value space.
031100*
031200 01  Employee-Metric-Detail  type is detail.
031300     03  line + 1.
031400         05  col   1     pic x(20)   source WS-Cur-Employee-Id.
031500         05  col  24     pic x(40)   source WS-Cur-Employee-Name.
031600         05  col  65     pic zzz9    source WS-Tot-Present-Days.
031700         05  col  72     pic zzz9    source WS-Tot-Late-Days.
031800         05  col  79     pic zzz9    source WS-Tot-Absent-Days.
031900         05  col  87     pic zz9.99  source WS-Tot-Attend-Rate.
032000   05  col  93     pic x       value space.
032100*
032200 01  Amdash-Footer type control Footing Final line plus 2.
032300     03  col   1          pic x(25)    value "Team size counted -".
032400     03  col  27          pic zzz9     source WS-Team-Count.
032500     03  col  32          pic x        value space.
032600*
032700 procedure division using AM-Dash-Parms.
032800*=========================================
032900*
033000 aa000-Main                  section.
033100*************************************
033200*
033300     move     "Y" to Dash-Result.
033400     move     spaces to Dash-Reason-Code.
033500     perform  zz800-Open-Files.
033600*
033700     perform  zz100-Find-Department.
033800     if       WS-Dept-Found-Flag not = "Y"
033900              move "N" to Dash-Result
034000              move "AM-701" to Dash-Reason-Code
034100              go to aa000-Report
034200     end-if.
034300*
034400     perform  zz200-Build-Team.
034500*
034600     initiate Amdash-Report.
034700     evaluate true
034800         when Dash-Daily-Overview
034900              perform aa100-Daily-Overview thru aa100-Exit
035000         when Dash-Period-Team-Stats
035100              perform aa200-Period-Team-Stats thru aa200-Exit
035200         when Dash-Date-Summary
035300              perform aa300-Date-Summary thru aa300-Exit
035400         when Dash-Employee-Metric
035500              perform aa400-Employee-Metric thru aa400-Exit
035600     end-evaluate.
035700     terminate Amdash-Report.
035800*
035900 aa000-Report.
036000     perform  zz900-Close-Files.
036100*
036200 aa000-Exit.
036300     goback.
036400*
036500 aa100-Daily-Overview           section.
036600*****************************************
036700*
036800     move     1 to WS-Team-Ix.
036900 aa110-Each-Member.
037000     if       WS-Team-Ix > WS-Team-Count
037100              go to aa100-Totals
037200     end-if.
037300     move     WS-Team-Employee-Id(WS-Team-Ix) to Trc-Employee-Id.
037400     move     WS-Today to Trc-Record-Date.
037500     read     AM-Trc-File
037600              invalid key
037700              move "ABSENT     " to Trc-Status
037800     end-read.
037900     move     WS-Team-Employee-Id(WS-Team-Ix) to WS-Cur-Employee-Id.
038000     move     WS-Team-Employee-Name(WS-Team-Ix) to WS-Cur-Employee-Name.
038100     evaluate true
038200         when Trc-Present
038300              add 1 to WS-Team-Present-Days(WS-Team-Ix)
038400         when Trc-Late
038500              add 1 to WS-Team-Late-Days(WS-Team-Ix)
038600         when other
038700              add 1 to WS-Team-Absent-Days(WS-Team-Ix)
038800     end-evaluate.
038900     generate Daily-Detail.
039000     set      WS-Team-Ix up by 1.
039100     go to aa110-Each-Member.
039200*
039300 aa100-Totals.
039400     perform  zz600-Sum-Pending-And-Alerts.
039500*
039600 aa100-Exit.
039700     exit     section.
039800*
039900 aa200-Period-Team-Stats        section.
040000*****************************************
040100*
040200     move     1 to WS-Team-Ix.
040300 aa210-Each-Member.
040400     if       WS-Team-Ix > WS-Team-Count
040500              go to aa200-Totals
040600     end-if.
040700     perform  zz300-Scan-Member-Range.
040800     set      WS-Team-Ix up by 1.
040900     go to aa210-Each-Member.
041000*
041100 aa200-Totals.
041200     perform  zz500-Sum-Team-Table.
041300     perform  zz400-Compute-Working-Days.
041400     if       WS-Working-Days = zero or WS-Team-Count = zero
041500              move zero to WS-Tot-Attend-Rate
041600     else
041700              compute WS-Tot-Attend-Rate rounded =
041800                      ((WS-Tot-Present-Days + WS-Tot-Late-Days) /
041900                       (WS-Team-Count * WS-Working-Days)) * 100
042000     end-if.
042100     generate Team-Stats-Detail.
042200*
042300 aa200-Exit.
042400     exit     section.
042500*
042600 aa300-Date-Summary              section.
042700*****************************************
042800*
042900     move     Dash-Start-Date to Dash-End-Date.
043000     move     1 to WS-Team-Ix.
043100 aa310-Each-Member.
043200     if       WS-Team-Ix > WS-Team-Count
043300              go to aa300-Totals
043400     end-if.
043500     perform  zz300-Scan-Member-Range.
043600     set      WS-Team-Ix up by 1.
043700     go to aa310-Each-Member.
043800*
043900 aa300-Totals.
044000     perform  zz500-Sum-Team-Table.
044100     generate Date-Summary-Detail.
044200*
044300 aa300-Exit.
044400     exit     section.
044500*
044600 aa400-Employee-Metric          section.
044700*****************************************
044800*
044900     perform  zz400-Compute-Working-Days.
045000     move     1 to WS-Team-Ix.
045100 aa410-Each-Member.
045200     if       WS-Team-Ix > WS-Team-Count
045300              go to aa400-Exit
045400     end-if.
045500     perform  zz300-Scan-Member-Range.
045600     move     WS-Team-Employee-Id(WS-Team-Ix) to WS-Cur-Employee-Id.
045700     move     WS-Team-Employee-Name(WS-Team-Ix) to WS-Cur-Employee-Name.
045800     move     WS-Team-Present-Days(WS-Team-Ix) to WS-Tot-Present-Days.
045900     move     WS-Team-Late-Days(WS-Team-Ix) to WS-Tot-Late-Days.
046000     move     WS-Team-Absent-Days(WS-Team-Ix) to WS-Tot-Absent-Days.
046100     if       WS-Working-Days = zero
046200              move zero to WS-Tot-Attend-Rate
046300     else
046400              compute WS-Tot-Attend-Rate rounded =
046500                      ((WS-Team-Present-Days(WS-Team-Ix) +
046600                        WS-Team-Late-Days(WS-Team-Ix)) /
046700                       WS-Working-Days) * 100
046800     end-if.
046900     move     WS-Tot-Attend-Rate to WS-Team-Attend-Rate(WS-Team-Ix).
047000     generate Employee-Metric-Detail.
047100     set      WS-Team-Ix up by 1.
047200     go to aa410-Each-Member.
047300*
047400 aa400-Exit.
047500     exit     section.
047600*
047700 zz100-Find-Department          section.
047800*****************************************
047900*
048000     move     "N" to WS-Dept-Found-Flag.
048100     move     low-values to Dpt-Department-Id.
048200     start    AM-Dpt-File key is not less than Dpt-Department-Id
048300              invalid key
048400              go to zz100-Exit
048500     end-start.
048600*
048700 zz110-Read-Next.
048800     read     AM-Dpt-File next record
048900              at end
049000              go to zz100-Exit
049100     end-read.
049200     if       Dpt-Manager-Id = Dash-Manager-Id
049300              move Dpt-Department-Id to WS-Dept-Id
049400              move "Y" to WS-Dept-Found-Flag
049500              go to zz100-Exit
049600     end-if.
049700     go to zz110-Read-Next.
049800*
049900 zz100-Exit.
050000     exit     section.
050100*
050200 zz200-Build-Team                section.
050300*****************************************
050400*
050500     move     zero to WS-Team-Count.
050600     move     low-values to Usr-Employee-Id.
050700     start    AM-Usr-File key is not less than Usr-Employee-Id
050800              invalid key
050900              go to zz200-Exit
051000     end-start.
051100*
051200 zz210-Read-Next.
051300     read     AM-Usr-File next record
051400              at end
051500              go to zz200-Exit
051600     end-read.
051700     if       Usr-Department-Id = WS-Dept-Id and
051800              WS-Team-Count < 200
051900              add 1 to WS-Team-Count
052000              move Usr-Employee-Id to
052100                   WS-Team-Employee-Id(WS-Team-Count)
052200              move Usr-Name to
052300                   WS-Team-Employee-Name(WS-Team-Count)
052400              move zero to WS-Team-Present-Days(WS-Team-Count)
052500              move zero to WS-Team-Late-Days(WS-Team-Count)
052600              move zero to WS-Team-Absent-Days(WS-Team-Count)
052700              move zero to WS-Team-Early-Days(WS-Team-Count)
052800              move zero to WS-Team-Hours-Total(WS-Team-Count)
052900              move zero to WS-Team-Hours-Count(WS-Team-Count)
053000     end-if.
053100     go to zz210-Read-Next.
053200*
053300 zz200-Exit.
053400     exit     section.
053500*
053600 zz300-Scan-Member-Range         section.
053700*****************************************
053800*
053900     move     WS-Team-Employee-Id(WS-Team-Ix) to Trc-Employee-Id.
054000     move     Dash-Start-Date to Trc-Record-Date.
054100     start    AM-Trc-File key is not less than Trc-Key
054200              invalid key
054300              go to zz300-Exit
054400     end-start.
054500*
054600 zz310-Read-Next.
054700     read     AM-Trc-File next record
054800              at end
054900              go to zz300-Exit
055000     end-read.
055100     if       Trc-Employee-Id not = WS-Team-Employee-Id(WS-Team-Ix)
055200              go to zz300-Exit
055300     end-if.
055400     if       Trc-Record-Date > Dash-End-Date
055500              go to zz300-Exit
055600     end-if.
055700     evaluate true
055800         when Trc-Present
055900              add 1 to WS-Team-Present-Days(WS-Team-Ix)
056000         when Trc-Late
056100              add 1 to WS-Team-Late-Days(WS-Team-Ix)
056200         when Trc-Early-Leave
056300              add 1 to WS-Team-Early-Days(WS-Team-Ix)
056400         when other
056500              add 1 to WS-Team-Absent-Days(WS-Team-Ix)
056600     end-evaluate.
056700     if       Trc-Total-Hours not = zero
056800              add  Trc-Total-Hours to WS-Team-Hours-Total(WS-Team-Ix)
056900              add  1 to WS-Team-Hours-Count(WS-Team-Ix)
057000     end-if.
057100     go to zz310-Read-Next.
057200*
057300 zz300-Exit.
057400     exit     section.
057500*
057600 zz400-Compute-Working-Days      section.
057700*****************************************
057800*
057900     move     zero to WS-Working-Days.
058000     move     Dash-Start-Date to WS-Dtcv-Date-1.
058100 zz410-Each-Day.
058200     if       WS-Dtcv-Date-1 > Dash-End-Date
058300              go to zz400-Exit
058400     end-if.
058500     move     1 to WS-Dtcv-Function.
058600     call     "amdtcv" using WS-Dtcv-Parms.
058700     if       WS-Dtcv-Result-Dow < 6
058800              add 1 to WS-Working-Days
058900     end-if.
059000     move     2 to WS-Dtcv-Function.
059100     compute  WS-Dtcv-Signed-Days = 1.
059200     call     "amdtcv" using WS-Dtcv-Parms.
059300     move     WS-Dtcv-Result-Date to WS-Dtcv-Date-1.
059400     go to zz410-Each-Day.
059500*
059600 zz400-Exit.
059700     exit     section.
059800*
059900 zz500-Sum-Team-Table            section.
060000*****************************************
060100*
060200     move     zero to WS-Tot-Present-Days WS-Tot-Late-Days
060300                       WS-Tot-Absent-Days WS-Tot-Early-Days.
060400     move     1 to WS-Team-Ix.
060500 zz510-Each-Member.
060600     if       WS-Team-Ix > WS-Team-Count
060700              go to zz500-Exit
060800     end-if.
060900     add      WS-Team-Present-Days(WS-Team-Ix) to WS-Tot-Present-Days.
061000     add      WS-Team-Late-Days(WS-Team-Ix) to WS-Tot-Late-Days.
061100     add      WS-Team-Absent-Days(WS-Team-Ix) to WS-Tot-Absent-Days.
061200     add      WS-Team-Early-Days(WS-Team-Ix) to WS-Tot-Early-Days.
061300     set      WS-Team-Ix up by 1.
061400     go to zz510-Each-Member.
061500*
061600 zz500-Exit.
061700     exit     section.
061800*
061900 zz600-Sum-Pending-And-Alerts    section.
062000*****************************************
062100*
062200     move     spaces to WS-Leave-Parms.
062300     move     5 to WS-Lve-Function.
062400     call     "amleave" using WS-Leave-Parms.
062500     move     WS-Lve-Out-Pending-Count to WS-Pending-Leave.
062600*
062700     move     spaces to WS-Tmod-Parms.
062800     move     5 to WS-Tmr-Function.
062900     call     "amtmod" using WS-Tmod-Parms.
063000     move     WS-Tmr-Out-Pending-Count to WS-Pending-Tmod.
063100*
063200     move     zero to WS-Unread-Alert-Count.
063300     move     low-values to Alr-Alert-Id.
063400     start    AM-Alr-File key is not less than Alr-Alert-Id
063500              invalid key
063600              go to zz600-Exit
063700     end-start.
063800*
063900 zz610-Read-Next.
064000     read     AM-Alr-File next record
064100              at end
064200              go to zz600-Exit
064300     end-read.
064400     if       Alr-Unread
064500              move 1 to WS-Team-Ix
064600              perform zz620-Is-Team-Member
064700     end-if.
064800     go to zz610-Read-Next.
064900*
065000 zz600-Exit.
065100     exit     section.
065200*
065300 zz620-Is-Team-Member            section.
065400*****************************************
065500*
065600 zz625-Check-Next.
065700     if       WS-Team-Ix > WS-Team-Count
065800              go to zz620-Exit
065900     end-if.
066000     if       Alr-Employee-Id = WS-Team-Employee-Id(WS-Team-Ix)
066100              add 1 to WS-Unread-Alert-Count
066200              go to zz620-Exit
066300     end-if.
066400     set      WS-Team-Ix up by 1.
066500     go to zz625-Check-Next.
066600*
066700 zz620-Exit.
066800     exit     section.
066900*
067000 zz800-Open-Files                section.
067100*****************************************
067200*
067300     accept   WS-Now from date YYYYMMDDHHMMSS end-accept.
067400     move     WS-Now(1:8) to WS-Today.
067500     open     input AM-Usr-File.
067600     open     input AM-Dpt-File.
067700     open     input AM-Trc-File.
067800     open     input AM-Alr-File.
067900     open     output Print-File.
068000*
068100 zz800-Exit.
068200     exit     section.
068300*
068400 zz900-Close-Files                section.
068500*****************************************
068600*
068700     close    AM-Usr-File.
068800     close    AM-Dpt-File.
068900     close    AM-Trc-File.
069000     close    AM-Alr-File.
069100     close    Print-File.
069200*
069300 zz900-Exit.
069400     exit     section.
069500*
