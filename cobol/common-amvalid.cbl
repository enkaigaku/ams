000100*****************************************************************
000200*                                                                *
000300*                  AMS  Business Rule Validator                 *
000400*                                                                *
000500*    One CALLed module, one EVALUATE per request type, so the   *
000600*    clock-in/clock-out/leave/time-modification rules live in   *
000700*    exactly one place instead of four copies of each rule      *
000800*    drifting apart across the engines that need them.          *
000900*                                                                *
001000*    This module does NO file I/O of its own - the calling      *
001100*    engine has already read whatever record it is about to     *
001200*    write and passes in the facts (already-clocked-in-today,   *
001300*    overlap-found, pending-request-exists, etc).  See Remarks  *
001400*    on each aa-paragraph below for which facts it expects.      *
001500*                                                                *
001600****************************************************************
001700*
001800 identification          division.
001900*================================
002000*
002100      program-id.         amvalid.
002200      author.             K D Pang.
002300      installation.       Attendance Management Systems Group.
002400      date-written.       11/01/91.
002500      date-compiled.
002600      security.           Company-confidential. Internal use only.
002700*
002800*    Remarks.            Eligibility / validation rules for
002900*                        clock-in, clock-out, leave requests and
003000*                        time-modification requests.  Rule order
003100*                        within each function matches the "first
003200*                        violation aborts" order agreed with
003300*                        Personnel when the clock-room rules were
003400*                        first written down.
003500*
003600*    Version.            See Prog-Name in WS.
003700*
003800*    Called Modules.     amdtcv (day-of-week / date arithmetic).
003900*
004000*    Files Used.         None - see Remarks above.
004100*
004200*    Error messages used.
004300*                        AM101 - AM136 (text held centrally, see
004400*                        the error-message copybook for the
004500*                        general ledger system which this shop
004600*                        also uses for its AM-nnn series).
004700*
004800* Changes:
004900* 11/01/91 kdp - 1.0.00 Created - clock-room eligibility checks,
005000*                       weekend and already-clocked-in only.
005100* 04/09/92 kdp -    .01 Minimum-stay-before-clock-out rule added
005200*                       after the canteen clock-out-for-a-sandwich
005300*                       complaints.
005400* 16/06/95 rgh -    .02 Clock-in hour window added - badge readers
005500*                       were accepting punches at 3am from the
005600*                       night cleaners' badges going through the
005700*                       wrong reader.
005800* 02/12/98 jpt - 1.1.00 Y2K remediation - all date comparisons
005900*                       here go through amdtcv which already
006000*                       carries full CCYY, nothing to change,
006100*                       logged for the audit trail.
006200* 19/07/04 dms -    .01 Leave-request rule block added when the
006300*                       paper holiday-request form was retired.
006400* 08/03/11 dms -    .02 Time-modification-request rule block
006500*                       added for the new correction-slip system.
006600* 23/11/25 kdp - 1.0.00 Rewritten for the new Attendance
006700*                       Management System - clock-in and clock-out
006800*                       rules carried over, leave and time-mod
006900*                       rule blocks rebuilt against the new
007000*                       Business Rule Validator design.
007100* 01/12/25 kdp -    .01 Added leave-request rule block.
007200* 09/12/25 kdp -    .02 Added time-modification rule block.
007300* 18/12/25 kdp -    .03 Rule 5 under leave (annual balance) was
007400*                       comparing against a literal 20 - now
007500*                       takes Val-Annual-Leave-Max from param rec.
007600* 06/01/26 kdp -    .04 Clock-in hour window made caller-supplied
007700*                       (Val-Min/Max-Clock-In-Hour) instead of
007800*                       6/23 literals, per param-file change.
007900* 21/01/26 kdp -    .05 Sick leave no longer required the 2-day
008000*                       advance notice by mistake - fixed, sick
008100*                       has no minimum notice per the spec sheet.
008200*
008300 environment             division.
008400*================================
008500*
008600 configuration           section.
008700 copy "copybooks-amcenv.cob".
008800*
008900 input-output            section.
009000 file-control.
009100*
009200 data                    division.
009300*================================
009400*
009500 working-storage         section.
009600*-----------------------
009700 77  Prog-Name               pic x(17) value "AMVALID (1.0.05)".
009800*
009900 01  WS-Dtcv-Parms.
010000     03  WS-Dtcv-Function     pic 9.
010100     03  WS-Dtcv-Date-1       pic 9(8).
010200     03  WS-Dtcv-Date-2       pic 9(8).
010300     03  WS-Dtcv-Signed-Days  pic s9(5).
010400     03  WS-Dtcv-Result-Date  pic 9(8).
010500     03  WS-Dtcv-Result-Days  pic s9(5).
010600     03  WS-Dtcv-Result-Dow   pic 9.
010700     03  WS-Dtcv-Weekend-Flag pic x.
010800     03  filler               pic x(4).
010900*
011000*    Old night-badge window check used to live as a straight
011100*    CCYY/MM/DD split of the date-1 slot below - superseded by
011200*    the Val-Min/Max-Clock-In-Hour parms in 95, left declared
011300*    rather than ripped out in case anyone is still COPYing it.
011400*
011500 01  WS-Dtcv-Date-1-Alt redefines WS-Dtcv-Parms.
011600     03  filler                pic x.
011700     03  WS-Alt-D1-CCYY        pic 9(4).
011800     03  WS-Alt-D1-MM          pic 99.
011900     03  WS-Alt-D1-DD          pic 99.
012000     03  filler                pic x(15).
012100*
012200 01  WS-Work-Fields.
012300     03  WS-Span-Minutes       pic s9(7)   comp.
012400     03  WS-Span-Hours-x10     pic s9(7)   comp.
012500     03  WS-Day-Count          pic s9(5)   comp.
012600     03  WS-Clock-In-Hour      pic 99      comp.
012700     03  filler                pic x(10).
012800 01  WS-Time-Breakdown.
012900     03  WS-TB-CCYYMMDD        pic 9(8).
013000     03  WS-TB-HH              pic 99.
013100     03  WS-TB-MM              pic 99.
013200     03  WS-TB-SS              pic 99.
013300 01  WS-Time-Breakdown-9  redefines WS-Time-Breakdown
013400                          pic 9(14).
013500 01  WS-Time-Breakdown-2.
013600     03  WS-TB2-CCYYMMDD       pic 9(8).
013700     03  WS-TB2-HH             pic 99.
013800     03  WS-TB2-MM             pic 99.
013900     03  WS-TB2-SS             pic 99.
014000 01  WS-Time-Breakdown-2-9  redefines WS-Time-Breakdown-2
014100                            pic 9(14).
014200*
014300 linkage                 section.
014400*-----------------------
014500*
014600 01  AM-Validator-Parms.
014700     03  Val-Function              pic 9.
014800         88  Val-Clock-In                 value 1.
014900         88  Val-Clock-Out                value 2.
015000         88  Val-Leave-Request            value 3.
015100         88  Val-Time-Mod-Request         value 4.
015200     03  Val-Today                 pic 9(8).
015300     03  Val-Record-Date           pic 9(8).
015400     03  Val-Already-Clocked-In    pic x.
015500         88  Val-Is-Already-Clocked-In    value "Y".
015600     03  Val-Approved-Leave-Covers pic x.
015700         88  Val-Has-Approved-Leave-Cover value "Y".
015800     03  Val-Clock-In-Candidate    pic 9(14).
015900     03  Val-Clock-Out-Candidate   pic 9(14).
016000     03  Val-Min-Clock-In-Hour     pic 99.
016100     03  Val-Max-Clock-In-Hour     pic 99.
016200     03  Val-Min-Clock-Out-Mins    pic 9(3).
016300*    ------ leave request fields ------
016400     03  Val-Leave-Type            pic x(9).
016500     03  Val-Start-Date            pic 9(8).
016600     03  Val-End-Date              pic 9(8).
016700     03  Val-Overlap-Found         pic x.
016800         88  Val-Has-Overlap              value "Y".
016900     03  Val-Annual-Days-Used      pic 9(3).
017000     03  Val-Annual-Leave-Max      pic 99.
017100*    ------ time-mod request fields ------
017200     03  Val-Req-Date              pic 9(8).
017300     03  Val-Tmr-Has-Active-Dup    pic x.
017400         88  Val-Tmr-Dup-Exists           value "Y".
017500     03  Val-Tmr-Req-Clock-In      pic 9(14).
017600     03  Val-Tmr-Req-Clock-Out     pic 9(14).
017700     03  Val-Tmr-Max-Back-Days     pic 99.
017800     03  Val-Tmr-Max-Span-Mins     pic 9(4).
017900*    ------ result ------
018000     03  Val-Result                pic x.
018100         88  Val-Passed                   value "Y".
018200         88  Val-Failed                   value "N".
018300     03  Val-Reason-Code            pic x(6).
018400     03  filler                     pic x(6).
018500*
018600 procedure division using AM-Validator-Parms.
018700*=============================================
018800*
018900 aa000-Main                  section.
019000*************************************
019100*
019200     set      Val-Passed to true.
019300     move     spaces to Val-Reason-Code.
019400*
019500     evaluate true
019600         when Val-Clock-In
019700              perform aa100-Validate-Clock-In thru aa100-Exit
019800         when Val-Clock-Out
019900              perform aa200-Validate-Clock-Out thru aa200-Exit
020000         when Val-Leave-Request
020100              perform aa300-Validate-Leave thru aa300-Exit
020200         when Val-Time-Mod-Request
020300              perform aa400-Validate-Time-Mod thru aa400-Exit
020400     end-evaluate.
020500*
020600 aa000-Exit.
020700     goback.
020800*
020900 aa100-Validate-Clock-In        section.
021000****************************************
021100*
021200*    Rule order per the validator spec - first violation wins.
021300*
021400     move     1 to WS-Dtcv-Function.
021500     move     Val-Record-Date to WS-Dtcv-Date-1.
021600     call     "amdtcv" using WS-Dtcv-Parms.
021700     if       WS-Dtcv-Weekend-Flag = "Y"
021800              move "AM-101" to Val-Reason-Code
021900              set  Val-Failed to true
022000              go to aa100-Exit
022100     end-if.
022200*
022300     if       Val-Is-Already-Clocked-In
022400              move "AM-102" to Val-Reason-Code
022500              set  Val-Failed to true
022600              go to aa100-Exit
022700     end-if.
022800*
022900     if       Val-Has-Approved-Leave-Cover
023000              move "AM-103" to Val-Reason-Code
023100              set  Val-Failed to true
023200              go to aa100-Exit
023300     end-if.
023400*
023500     move     Val-Clock-In-Candidate to WS-Time-Breakdown-9.
023600     move     WS-TB-HH to WS-Clock-In-Hour.
023700     if       WS-Clock-In-Hour < Val-Min-Clock-In-Hour or
023800              WS-Clock-In-Hour > Val-Max-Clock-In-Hour
023900              move "AM-104" to Val-Reason-Code
024000              set  Val-Failed to true
024100              go to aa100-Exit
024200     end-if.
024300*
024400     if       Val-Record-Date > Val-Today
024500              move "AM-105" to Val-Reason-Code
024600              set  Val-Failed to true
024700     end-if.
024800*
024900 aa100-Exit.
025000     exit     section.
025100*
025200 aa200-Validate-Clock-Out       section.
025300****************************************
025400*
025500     if       not Val-Is-Already-Clocked-In
025600              move "AM-111" to Val-Reason-Code
025700              set  Val-Failed to true
025800              go to aa200-Exit
025900     end-if.
026000*
026100     if       Val-Clock-Out-Candidate not > Val-Clock-In-Candidate
026200              move "AM-112" to Val-Reason-Code
026300              set  Val-Failed to true
026400              go to aa200-Exit
026500     end-if.
026600*
026700     move     Val-Clock-In-Candidate  to WS-Time-Breakdown-9.
026800     move     Val-Clock-Out-Candidate to WS-Time-Breakdown-2-9.
026900     compute  WS-Span-Minutes =
027000              ((WS-TB2-HH * 60) + WS-TB2-MM)
027100              - ((WS-TB-HH * 60) + WS-TB-MM).
027200     if       WS-Span-Minutes < Val-Min-Clock-Out-Mins
027300              move "AM-113" to Val-Reason-Code
027400              set  Val-Failed to true
027500              go to aa200-Exit
027600     end-if.
027700*
027800     if       Val-Record-Date > Val-Today
027900              move "AM-114" to Val-Reason-Code
028000              set  Val-Failed to true
028100     end-if.
028200*
028300 aa200-Exit.
028400     exit     section.
028500*
028600 aa300-Validate-Leave           section.
028700****************************************
028800*
028900*    Day-of-week sweep across the whole span - the caller has
029000*    no easy way to walk every date itself, so do it here one
029100*    day at a time via amdtcv.
029200*
029300     move     Val-Start-Date to WS-Dtcv-Date-1.
029400 aa310-Each-Day.
029500     if       WS-Dtcv-Date-1 > Val-End-Date
029600              go to aa310-Exit
029700     end-if.
029800     move     1 to WS-Dtcv-Function.
029900     call     "amdtcv" using WS-Dtcv-Parms.
030000     if       WS-Dtcv-Weekend-Flag = "Y"
030100              move "AM-121" to Val-Reason-Code
030200              set  Val-Failed to true
030300              go to aa300-Exit
030400     end-if.
030500     move     2 to WS-Dtcv-Function.
030600     move     1 to WS-Dtcv-Signed-Days.
030700     call     "amdtcv" using WS-Dtcv-Parms.
030800     move     WS-Dtcv-Result-Date to WS-Dtcv-Date-1.
030900     go to    aa310-Each-Day.
031000 aa310-Exit.
031100*
031200     if       Val-Has-Overlap
031300              move "AM-122" to Val-Reason-Code
031400              set  Val-Failed to true
031500              go to aa300-Exit
031600     end-if.
031700*
031800     move     3 to WS-Dtcv-Function.
031900     move     Val-Today to WS-Dtcv-Date-1.
032000     move     Val-Start-Date to WS-Dtcv-Date-2.
032100     call     "amdtcv" using WS-Dtcv-Parms.
032200     move     WS-Dtcv-Result-Days to WS-Day-Count.
032300*
032400     evaluate true
032500         when Val-Leave-Type = "ANNUAL   " or Val-Leave-Type = "SPECIAL  "
032600              if   WS-Day-Count < 2
032700                   move "AM-123" to Val-Reason-Code
032800                   set  Val-Failed to true
032900                   go to aa300-Exit
033000              end-if
033100         when Val-Leave-Type = "MATERNITY" or Val-Leave-Type = "PATERNITY"
033200              if   WS-Day-Count < 14
033300                   move "AM-123" to Val-Reason-Code
033400                   set  Val-Failed to true
033500                   go to aa300-Exit
033600              end-if
033700     end-evaluate.
033800*
033900     move     3 to WS-Dtcv-Function.
034000     move     Val-End-Date to WS-Dtcv-Date-1.
034100     move     Val-Start-Date to WS-Dtcv-Date-2.
034200     call     "amdtcv" using WS-Dtcv-Parms.
034300     add      1 WS-Dtcv-Result-Days giving WS-Day-Count.
034400*
034500     evaluate true
034600         when Val-Leave-Type = "ANNUAL   "
034700              if   WS-Day-Count > 10
034800                   move "AM-124" to Val-Reason-Code
034900                   set  Val-Failed to true
035000                   go to aa300-Exit
035100              end-if
035200         when Val-Leave-Type = "SICK     "
035300              if   WS-Day-Count > 7
035400                   move "AM-124" to Val-Reason-Code
035500                   set  Val-Failed to true
035600                   go to aa300-Exit
035700              end-if
035800         when Val-Leave-Type = "SPECIAL  "
035900              if   WS-Day-Count > 5
036000                   move "AM-124" to Val-Reason-Code
036100                   set  Val-Failed to true
036200                   go to aa300-Exit
036300              end-if
036400     end-evaluate.
036500*
036600     if       Val-Leave-Type = "ANNUAL   "
036700              add  WS-Day-Count to Val-Annual-Days-Used
036800                   giving WS-Day-Count
036900              if   WS-Day-Count > Val-Annual-Leave-Max
037000                   move "AM-125" to Val-Reason-Code
037100                   set  Val-Failed to true
037200                   go to aa300-Exit
037300              end-if
037400     end-if.
037500*
037600     if       Val-Start-Date < Val-Today
037700              move "AM-126" to Val-Reason-Code
037800              set  Val-Failed to true
037900              go to aa300-Exit
038000     end-if.
038100*
038200     if       Val-Leave-Type = "SICK     "
038300              move  3 to WS-Dtcv-Function
038400              move  Val-End-Date to WS-Dtcv-Date-1
038500              move  Val-Start-Date to WS-Dtcv-Date-2
038600              call  "amdtcv" using WS-Dtcv-Parms
038700              if    WS-Dtcv-Result-Days > 7
038800                    move "AM-127" to Val-Reason-Code
038900                    set  Val-Failed to true
039000              end-if
039100     end-if.
039200*
039300 aa300-Exit.
039400     exit     section.
039500*
039600 aa400-Validate-Time-Mod        section.
039700****************************************
039800*
039900     if       Val-Req-Date > Val-Today
040000              move "AM-131" to Val-Reason-Code
040100              set  Val-Failed to true
040200              go to aa400-Exit
040300     end-if.
040400*
040500     move     3 to WS-Dtcv-Function.
040600     move     Val-Today to WS-Dtcv-Date-1.
040700     move     Val-Req-Date to WS-Dtcv-Date-2.
040800     call     "amdtcv" using WS-Dtcv-Parms.
040900     if       WS-Dtcv-Result-Days > Val-Tmr-Max-Back-Days
041000              move "AM-132" to Val-Reason-Code
041100              set  Val-Failed to true
041200              go to aa400-Exit
041300     end-if.
041400*
041500     if       Val-Tmr-Dup-Exists
041600              move "AM-133" to Val-Reason-Code
041700              set  Val-Failed to true
041800              go to aa400-Exit
041900     end-if.
042000*
042100     move     1 to WS-Dtcv-Function.
042200     move     Val-Req-Date to WS-Dtcv-Date-1.
042300     call     "amdtcv" using WS-Dtcv-Parms.
042400     if       WS-Dtcv-Weekend-Flag = "Y"
042500              move "AM-134" to Val-Reason-Code
042600              set  Val-Failed to true
042700              go to aa400-Exit
042800     end-if.
042900*
043000     if       Val-Tmr-Req-Clock-In not = zero and
043100              Val-Tmr-Req-Clock-Out not = zero
043200              move Val-Tmr-Req-Clock-In  to WS-Time-Breakdown-9
043300              move Val-Tmr-Req-Clock-Out to WS-Time-Breakdown-2-9
043400              if   Val-Tmr-Req-Clock-In not < Val-Tmr-Req-Clock-Out
043500                   move "AM-135" to Val-Reason-Code
043600                   set  Val-Failed to true
043700                   go to aa400-Exit
043800              end-if
043900              compute WS-Span-Minutes =
044000                      ((WS-TB2-HH * 60) + WS-TB2-MM)
044100                      - ((WS-TB-HH * 60) + WS-TB-MM)
044200              if   WS-Span-Minutes > Val-Tmr-Max-Span-Mins or
044300                   WS-Span-Minutes < 30
044400                   move "AM-135" to Val-Reason-Code
044500                   set  Val-Failed to true
044600                   go to aa400-Exit
044700              end-if
044800     end-if.
044900*
045000     if       Val-Has-Approved-Leave-Cover
045100              move "AM-136" to Val-Reason-Code
045200              set  Val-Failed to true
045300     end-if.
045400*
045500 aa400-Exit.
045600     exit     section.
045700*
