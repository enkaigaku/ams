000100********************************************
000200*                                          *
000300*  WS-Calling-Data  -  Passed On Every     *
000400*     CALL Between The AMS Batch Modules   *
000500*                                          *
000600*  Carries who called whom and a simple    *
000700*  pass/fail back so the caller does not   *
000800*  need a second parameter just for that.  *
000900*******************************************
001000*
001100* 21/11/25 kdp - Created, lifted from the old ACAS calling-data
001200*                block - same idea, AMS does not need the cron
001300*                args so those were dropped.
001400*
001500 01  AM-Calling-Data.
001600     03  AM-Called             pic x(8).
001700     03  AM-Caller             pic x(8).
001800     03  AM-Term-Code          pic 99.
001900     03  AM-Process-Func       pic 9.
002000     03  filler                pic x(5).
002100*
