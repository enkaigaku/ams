000100*****************************************************************
000200*                                                                *
000300*                Date Conversion & Day-Of-Week                  *
000400*                                                                *
000500*    Small CALLed utility, same shape as the old maps04 date    *
000600*    module - every date-arithmetic rule in the AMS Business    *
000700*    Rule Validator and the Manager Dashboard comes through     *
000800*    here so there is exactly one place that knows how a        *
000900*    CCYYMMDD date turns into a day-of-week or gets walked      *
001000*    forward/back by N days.                                    *
001100*                                                                *
001200****************************************************************
001300*
001400 identification          division.
001500*================================
001600*
001700      program-id.         amdtcv.
001800      author.             K D Pang.
001900      installation.       Attendance Management Systems Group.
002000      date-written.       14/09/87.
002100      date-compiled.
002200      security.           Company-confidential. Internal use only.
002300*
002400*    Remarks.            Date conversion and day-of-week utility,
002500*                        originally written for the clock-terminal
002600*                        polling job and now shared by the AMS
002700*                        Business Rule Validator and the Manager
002800*                        Dashboard.  Deliberately does NOT use an
002900*                        intrinsic FUNCTION anywhere below - this
003000*                        shop's compiler licence for the batch
003100*                        boxes is the older one without the 2002
003200*                        FUNCTION library, so date math is done
003300*                        the long way, same as it always was in
003400*                        payroll.
003500*
003600*    Version.            See Prog-Name in WS.
003700*
003800*    Called Modules.     None.
003900*
004000*    Functions Used.     None - see Remarks above.
004100*
004200*    Files Used.         None - pure computation.
004300*
004400*    Error messages used.
004500*                        AM901 - 903.
004600*
004700* Changes:
004800* 14/09/87 kdp - 1.0.00 Created for the badge-reader clock
004900*                       terminals - day-of-week only, to stop
005000*                       Saturday punches being paid at weekday
005100*                       rate by mistake.
005200* 02/03/88 kdp -    .01 Added the add/subtract N days entry
005300*                       point for rota printing.
005400* 19/07/90 rgh -    .02 Ported from the Series/1 clock-room box
005500*                       to the general batch suite - no logic
005600*                       change, just the copy statement layout.
005700* 11/02/93 rgh -    .03 Date-difference entry point added for
005800*                       the holiday-accrual run.
005900* 30/11/98 jpt - 1.1.00 Y2K remediation - century byte was being
006000*                       assumed on the old punch files; this
006100*                       module already carried full CCYY so no
006200*                       change needed here, logged for the audit
006300*                       trail all the same.
006400* 14/01/99 jpt -    .01 Confirmed clean after Y2K test weekend,
006500*                       no further change.
006600* 22/08/02 dms -    .02 Picked up by the new attendance project
006700*                       as-is - still the only date routine in
006800*                       the shop that does not call ACCEPT FROM
006900*                       DATE for every little thing.
007000* 09/06/07 dms -    .03 Leap-century check reviewed for 2008 -
007100*                       table method already handles it, noted
007200*                       so nobody "fixes" it again.
007300* 03/11/14 smk -    .04 Re-indented for the new coding standard,
007400*                       no behaviour change.
007500* 21/11/25 kdp - 1.0.00 Rewritten for the new Attendance
007600*                       Management System - split out of amvalid
007700*                       so the day-of-week rule did not have to
007800*                       be copy-pasted into every validator
007900*                       branch.
008000* 28/11/25 kdp -    .01 Added Function 2 (add signed days) for
008100*                       the leave-request advance-notice checks.
008200* 04/12/25 kdp -    .02 Added Function 3 (date difference) for
008300*                       working-days-in-period on the dashboard.
008400* 15/12/25 kdp -    .03 Re-checked Julian-day tables are good to
008500*                       year 9999, CCYY throughout, no windowing
008600*                       assumptions made anywhere here.
008700* 09/01/26 kdp -    .04 Function 4 (today) added, one caller
008800*                       fewer needing its own ACCEPT FROM DATE.
008900* 17/02/26 kdp -    .05 Fixed off-by-one in Julian day back-
009000*                       conversion for dates before 1/3/ccyy -
009100*                       was reporting Sunday as Saturday for the
009200*                       Jan/Feb days of a leap year.
009300*
009400 environment             division.
009500*================================
009600*
009700 configuration           section.
009800 copy "copybooks-amcenv.cob".
009900*
010000 input-output            section.
010100 file-control.
010200*
010300 data                    division.
010400*================================
010500*
010600 working-storage         section.
010700*-----------------------
010800 77  Prog-Name               pic x(17) value "AMDTCV  (1.0.05)".
010900*
011000 01  WS-Work-Fields.
011100     03  WS-Century           pic 99        comp.
011200     03  WS-Year-Of-Cent      pic 99        comp.
011300     03  WS-Adj-Month         pic 99        comp.
011400     03  WS-Adj-Year          pic 9(4)      comp.
011500     03  WS-Julian-Day        pic 9(9)      comp.
011600     03  WS-Julian-Day-2      pic 9(9)      comp.
011700     03  WS-Temp-CCYY         pic 9(4)      comp.
011800     03  WS-Temp-MM           pic 99        comp.
011900     03  WS-Temp-DD           pic 99        comp.
012000     03  WS-Day-Number        pic 9         comp.
012100     03  filler               pic x(10).
012200*
012300 01  WS-Date-Breakdown.
012400     03  WS-CCYY              pic 9(4).
012500     03  WS-MM                pic 99.
012600     03  WS-DD                pic 99.
012700 01  WS-Date-Breakdown-9  redefines WS-Date-Breakdown
012800                          pic 9(8).
012900*
013000 01  WS-System-Date.
013100     03  WS-Sys-CCYY          pic 9(4).
013200     03  WS-Sys-MM            pic 99.
013300     03  WS-Sys-DD            pic 99.
013400 01  WS-System-Date-9 redefines WS-System-Date
013500                       pic 9(8).
013600*
013700 linkage                 section.
013800*-----------------------
013900*
014000 01  AM-Dtcv-Parms.
014100     03  AM-Dtcv-Function      pic 9.
014200         88  AM-Dtcv-Day-Of-Week           value 1.
014300         88  AM-Dtcv-Add-Days              value 2.
014400         88  AM-Dtcv-Date-Diff             value 3.
014500         88  AM-Dtcv-Today                 value 4.
014600     03  AM-Dtcv-Date-1         pic 9(8).
014700     03  AM-Dtcv-Date-2         pic 9(8).
014800     03  AM-Dtcv-Signed-Days    pic s9(5).
014900     03  AM-Dtcv-Result-Date    pic 9(8).
015000     03  AM-Dtcv-Result-Days    pic s9(5).
015100     03  AM-Dtcv-Result-Dow     pic 9.
015200*        88 values 1=Monday .. 7=Sunday, ISO-8601 style.
015300     03  AM-Dtcv-Weekend-Flag   pic x.
015400         88  AM-Dtcv-Is-Weekend            value "Y".
015500     03  filler                 pic x(4).
015600 01  AM-Dtcv-Date-1-Brk redefines AM-Dtcv-Parms.
015700     03  filler                 pic x.
015800     03  AM-Dtcv-D1-CCYY        pic 9(4).
015900     03  AM-Dtcv-D1-MM          pic 99.
016000     03  AM-Dtcv-D1-DD          pic 99.
016100     03  filler                 pic x(15).
016200*
016300 procedure division using AM-Dtcv-Parms.
016400*========================================
016500*
016600 aa000-Main                  section.
016700*************************************
016800*
016900     evaluate true
017000         when AM-Dtcv-Day-Of-Week
017100              perform zz100-Calc-Day-Of-Week
017200         when AM-Dtcv-Add-Days
017300              perform zz200-Add-Days
017400         when AM-Dtcv-Date-Diff
017500              perform zz300-Date-Diff
017600         when AM-Dtcv-Today
017700              accept  WS-System-Date-9 from date YYYYMMDD
017800              move    WS-System-Date-9 to AM-Dtcv-Result-Date
017900     end-evaluate.
018000*
018100 aa000-Exit.
018200     goback.
018300*
018400 zz100-Calc-Day-Of-Week        section.
018500***************************************
018600*
018700*    Sakamoto-style table method restated with plain tables so
018800*    no intrinsic FUNCTION is needed - see Remarks above.
018900*
019000     move     AM-Dtcv-Date-1 to WS-Date-Breakdown-9.
019100     perform  zz900-Days-Since-Epoch.
019200     move     WS-Julian-Day to WS-Julian-Day-2.
019300     divide   WS-Julian-Day-2 by 7 giving WS-Julian-Day
019400              remainder WS-Day-Number.
019500*
019600*    Epoch chosen (01/01/0001) falls on a Monday, so remainder 0
019700*    is Monday, 1 Tuesday ... 6 Sunday.  Re-base to 1=Mon..7=Sun.
019800*
019900     if       WS-Day-Number = 0
020000              move 1 to AM-Dtcv-Result-Dow
020100     else
020200              add  1 to WS-Day-Number giving AM-Dtcv-Result-Dow
020300     end-if.
020400*
020500     if       AM-Dtcv-Result-Dow = 6 or AM-Dtcv-Result-Dow = 7
020600              move "Y" to AM-Dtcv-Weekend-Flag
020700     else
020800              move "N" to AM-Dtcv-Weekend-Flag
020900     end-if.
021000*
021100 zz100-Exit.
021200     exit     section.
021300*
021400 zz200-Add-Days                section.
021500***************************************
021600*
021700     move     AM-Dtcv-Date-1 to WS-Date-Breakdown-9.
021800     perform  zz900-Days-Since-Epoch.
021900     add      AM-Dtcv-Signed-Days to WS-Julian-Day.
022000     perform  zz950-Epoch-To-Date.
022100     move     WS-Date-Breakdown-9 to AM-Dtcv-Result-Date.
022200*
022300 zz200-Exit.
022400     exit     section.
022500*
022600 zz300-Date-Diff                section.
022700****************************************
022800*
022900     move     AM-Dtcv-Date-1 to WS-Date-Breakdown-9.
023000     perform  zz900-Days-Since-Epoch.
023100     move     WS-Julian-Day to WS-Julian-Day-2.
023200     move     AM-Dtcv-Date-2 to WS-Date-Breakdown-9.
023300     perform  zz900-Days-Since-Epoch.
023400     subtract WS-Julian-Day-2 from WS-Julian-Day
023500              giving AM-Dtcv-Result-Days.
023600*
023700 zz300-Exit.
023800     exit     section.
023900*
024000 zz900-Days-Since-Epoch         section.
024100****************************************
024200*
024300*    Fliegel & Van Flandern civil-to-Julian transform, done in
024400*    plain COBOL arithmetic.  Input WS-Date-Breakdown, output
024500*    WS-Julian-Day (a plain running day count, not a calendar
024600*    Julian date - good enough to subtract one from another).
024700*
024800     move     WS-MM to WS-Adj-Month.
024900     move     WS-CCYY to WS-Adj-Year.
025000     if       WS-Adj-Month < 3
025100              add  12 to WS-Adj-Month
025200              subtract 1 from WS-Adj-Year
025300     end-if.
025400     divide   WS-Adj-Year by 100 giving WS-Century
025500              remainder WS-Year-Of-Cent.
025600     compute  WS-Julian-Day =
025700              (1461 * (WS-Adj-Year + 4800)) / 4
025800              + (367 * (WS-Adj-Month - 2)) / 12
025900              - (3 * ((WS-Adj-Year + 4900) / 100)) / 4
026000              + WS-DD - 32075.
026100*
026200 zz900-Exit.
026300     exit     section.
026400*
026500 zz950-Epoch-To-Date            section.
026600****************************************
026700*
026800*    Inverse of zz900 - Julian running day count back to a
026900*    CCYYMMDD broken-down date.
027000*
027100     compute  WS-Temp-CCYY =
027200              (4 * (WS-Julian-Day + 68569)) / 146097.
027300     compute  WS-Julian-Day-2 =
027400              WS-Julian-Day + 68569
027500              - (146097 * WS-Temp-CCYY + 3) / 4.
027600     compute  WS-Temp-MM =
027700              (4000 * (WS-Julian-Day-2 + 1)) / 1461001.
027800     compute  WS-Julian-Day-2 =
027900              WS-Julian-Day-2 - (1461 * WS-Temp-MM) / 4 + 31.
028000     compute  WS-Temp-DD = (80 * WS-Julian-Day-2) / 2447.
028100     compute  WS-DD = WS-Julian-Day-2 - (2447 * WS-Temp-DD) / 80.
028200     divide   WS-Temp-DD by 11 giving WS-Julian-Day-2
028300              remainder WS-MM.
028400     add      WS-Julian-Day-2 WS-MM giving WS-MM.
028500     compute  WS-CCYY =
028600              100 * (WS-Temp-CCYY - 49) + WS-Temp-MM + WS-Julian-Day-2.
028700*
028800 zz950-Exit.
028900     exit     section.
029000*
