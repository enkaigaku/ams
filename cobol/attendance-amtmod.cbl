000100*****************************************************************
000200*                                                                *
000300*                Time Modification Request Engine               *
000400*                                                                *
000500*    Lets an employee (or a manager on their behalf) ask for a  *
000600*    punch to be corrected after the fact, without the Time     *
000700*    Record Engine's own same-day clock-in/out rules getting in *
000800*    the way.  Approval posts straight back into the Time-      *
000900*    Record master through the same amtotcp routine the Time    *
001000*    Record Engine uses, so a corrected punch totals exactly    *
001100*    the way a live one would have.                             *
001200*                                                                *
001300****************************************************************
001400*
001500 identification          division.
001600*================================
001700*
001800      program-id.         amtmod.
001900      author.             D M Sharma.
002000      installation.       Attendance Management Systems Group.
002100      date-written.       12/06/96.
002200      date-compiled.
002300      security.           Company-confidential. Internal use only.
002400*
002500*    Remarks.            Punch-correction request intake and
002600*                        manager decision.  Posting on approval
002700*                        goes through amtotcp so the corrected
002800*                        record never disagrees with a record
002900*                        the Time Record Engine would have
003000*                        written itself.
003100*
003200*    Version.            See Prog-Name in WS.
003300*
003400*    Called Modules.     amvalid (eligibility rules).
003500*                        amdtcv (date arithmetic, back-dating).
003600*                        amtotcp (re-total the corrected punch).
003700*
003800*    Files Used.         Time-Mod-Request (indexed, this program),
003900*                        Time-Record (indexed, updated on
004000*                        approval), User master, Department
004100*                        master (both indexed, read-only here).
004200*
004300*    Error messages used.
004400*                        AM131 - AM136 (returned by amvalid),
004500*                        AM401 - AM409 (this program's own).
004600*
004700* Changes:
004800* 12/06/96 dms - 1.0.00 Created - punch queries used to go
004900*                       through to Personnel on a paper slip,
005000*                       this puts the correction and the
005100*                       approval on the same system as the
005200*                       punch itself.
005300* 19/02/98 dms -    .01 Original-Clock-In/Out snapshot added -
005400*                       Personnel wanted to see what the punch
005500*                       used to say next to what is being asked
005600*                       for, not just the new value.
005700* 03/11/98 dms - 1.1.00 Y2K remediation - all dates here already
005800*                       CCYY, nothing to change, logged for the
005900*                       audit.
006000* 14/05/04 jpt -    .01 Max correction span raised from 12 to 16
006100*                       hours - split-shift staff were being
006200*                       rejected.
006300* 22/08/13 jpt -    .02 Back-dating window extended from 14 to 30
006400*                       days at payroll's request - corrections
006500*                       were arriving after a pay run had closed.
006600* 02/12/25 kdp - 1.0.00 Rewritten for the new Attendance
006700*                       Management System - record layout and
006800*                       rule plumbing moved to the new Business
006900*                       Rule Validator and the shared amtotcp
007000*                       total-hours routine.
007100* 10/12/25 kdp -    .01 Approval now re-totals via amtotcp instead
007200*                       of just copying the requested timestamps -
007300*                       a half-posted correction was leaving
007400*                       Trc-Status stale.
007500* 19/12/25 kdp -    .02 Cancel now checked owner-only, to match
007600*                       the fix already made in amleave.
007700*
007800 environment             division.
007900*================================
008000*
008100 configuration           section.
008200 copy "copybooks-amcenv.cob".
008300*
008400 input-output            section.
008500 file-control.
008600     select   AM-Tmr-File   assign to dynamic AM-File-05
008700              organization  indexed
008800              access mode   dynamic
008900              record key    Tmr-Request-Id
009000              file status   WS-Tmr-Status.
009100     select   AM-Trc-File   assign to dynamic AM-File-03
009200              organization  indexed
009300              access mode   dynamic
009400              record key    Trc-Key
009500              file status   WS-Trc-Status.
009600     select   AM-Usr-File   assign to dynamic AM-File-01
009700              organization  indexed
009800              access mode   dynamic
009900              record key    Usr-Employee-Id
010000              file status   WS-Usr-Status.
010100     select   AM-Dpt-File   assign to dynamic AM-File-02
010200              organization  indexed
010300              access mode   dynamic
010400              record key    Dpt-Department-Id
010500              file status   WS-Dpt-Status.
010600     select   AM-Prm-File   assign to dynamic AM-File-07
010700              organization  indexed
010800              access mode   dynamic
010900              record key    WS-Prm-Dummy-Key
011000              file status   WS-Prm-Status.
011100*
011200 data                    division.
011300*================================
011400*
011500 file section.
011600*
011700 fd  AM-Tmr-File.
011800 copy "copybooks-amctmr.cob".
011900*
012000*    Trc-Key is not in the master copybook - it is the composite
012100*    key this program (and amtrclk before it) builds the record
012200*    around, so it has to be declared here in the FD rather than
012300*    relied on from the copybook.
012400*
012500 fd  AM-Trc-File.
012600 01  AM-Time-Record.
012700     03  Trc-Key.
012800         05  Trc-Employee-Id          pic x(20).
012900         05  Trc-Record-Date          pic 9(8).
013000     03  Trc-Clock-In                pic 9(14).
013100     03  Trc-Clock-Out               pic 9(14).
013200     03  Trc-Break-Start             pic 9(14).
013300     03  Trc-Break-End               pic 9(14).
013400     03  Trc-Total-Hours             pic s9(2)v9(2) comp-3.
013500     03  Trc-Status                  pic x(11).
013600         88  Trc-Present                   value "PRESENT    ".
013700         88  Trc-Late                      value "LATE       ".
013800         88  Trc-Absent                    value "ABSENT     ".
013900         88  Trc-Early-Leave                value "EARLY_LEAVE".
014000     03  Trc-Notes                   pic x(500).
014100     03  filler                      pic x(22).
014200*
014300 fd  AM-Usr-File.
014400 copy "copybooks-amcuser.cob".
014500*
014600 fd  AM-Dpt-File.
014700 copy "copybooks-amcdept.cob".
014800*
014900 fd  AM-Prm-File.
015000 01  AM-Param-Record.
015100     03  WS-Prm-Dummy-Key           pic x(1).
015200     03  Prm-Standard-Start-HHMM    pic 9(4)     comp.
015300     03  Prm-Late-Threshold-Mins    pic 9(3)     comp.
015400     03  Prm-Min-Clock-Out-Mins     pic 9(3)     comp.
015500     03  Prm-Min-Clock-In-Hour      pic 99       comp.
015600     03  Prm-Max-Clock-In-Hour      pic 99       comp.
015700     03  Prm-Alert-Retention-Days   pic 9(3)     comp.
015800     03  Prm-Annual-Leave-Max-Days  pic 99       comp.
015900     03  Prm-Paid-Leave-Max-Days    pic 99       comp.
016000     03  Prm-Tmr-Max-Back-Days      pic 99       comp.
016100     03  Prm-Tmr-Max-Span-Mins      pic 9(4)     comp.
016200     03  Prm-Run-Date               pic 9(8).
016300     03  Prm-Date-Form              pic 9.
016400     03  filler                    pic x(92).
016500*
016600 working-storage         section.
016700*-----------------------
016800 77  Prog-Name               pic x(17) value "AMTMOD  (1.0.02)".
016900*
017000 01  WS-File-Status-Group.
017100     03  WS-Tmr-Status         pic xx   comp.
017200     03  WS-Trc-Status         pic xx   comp.
017300     03  WS-Usr-Status         pic xx   comp.
017400     03  WS-Dpt-Status         pic xx   comp.
017500     03  WS-Prm-Status         pic xx   comp.
017600     03  filler                pic x(2).
017700*
017800 01  WS-Work-Fields.
017900     03  WS-Today               pic 9(8).
018000     03  WS-Now                 pic 9(14).
018100     03  WS-Manager-Ok-Flag     pic x.
018200     03  WS-Dup-Found-Flag      pic x.
018300     03  WS-Pending-Count       pic 9(5)   comp.
018400     03  WS-Approver-Dept-Id    pic x(36).
018500     03  WS-Tmp-Employee-Id     pic x(20).
018600     03  filler                 pic x(11).
018700*
018800*    Cruft from the old fixed-span check, before the back-dating
018900*    window became a param-file value instead of a literal 14 -
019000*    kept as a REDEFINES in case the 2013 change (see Changes)
019100*    ever needs backing out in a hurry.
019200*
019300 01  WS-Old-Span-Check redefines WS-Work-Fields.
019400     03  filler                 pic x(89).
019500*
019600 01  WS-Dtcv-Parms.
019700     03  WS-Dtcv-Function     pic 9.
019800     03  WS-Dtcv-Date-1       pic 9(8).
019900     03  WS-Dtcv-Date-2       pic 9(8).
020000     03  WS-Dtcv-Signed-Days  pic s9(5).
020100     03  WS-Dtcv-Result-Date  pic 9(8).
020200     03  WS-Dtcv-Result-Days  pic s9(5).
020300     03  WS-Dtcv-Result-Dow   pic 9.
020400     03  WS-Dtcv-Weekend-Flag pic x.
020500     03  filler               pic x(4).
020600*
020700 01  WS-Totcp-Parms.
020800     03  WS-Totcp-Now              pic 9(14).
020900     03  WS-Totcp-Std-Start-HHMM   pic 9(4).
021000     03  WS-Totcp-Late-Grace-Mins  pic 9(3).
021100     03  filler                    pic x(3).
021200 01  WS-Totcp-Parms-Brk redefines WS-Totcp-Parms.
021300     03  filler                    pic x(14).
021400     03  WS-Totcp-HHMM-Alt         pic 9(4).
021500     03  filler                    pic x(6).
021600*
021700 01  WS-Val-Parms.
021800     03  WS-Val-Function            pic 9.
021900     03  WS-Val-Today               pic 9(8).
022000     03  WS-Val-Record-Date         pic 9(8).
022100     03  WS-Val-Already-Clocked-In  pic x.
022200     03  WS-Val-Approved-Leave-Cov  pic x.
022300     03  WS-Val-Clock-In-Cand       pic 9(14).
022400     03  WS-Val-Clock-Out-Cand      pic 9(14).
022500     03  WS-Val-Min-Clock-In-Hour   pic 99.
022600     03  WS-Val-Max-Clock-In-Hour   pic 99.
022700     03  WS-Val-Min-Clock-Out-Mins  pic 9(3).
022800     03  WS-Val-Leave-Type          pic x(9).
022900     03  WS-Val-Start-Date          pic 9(8).
023000     03  WS-Val-End-Date            pic 9(8).
023100     03  WS-Val-Overlap-Flag        pic x.
023200     03  WS-Val-Annual-Days-Used    pic 9(3).
023300     03  WS-Val-Annual-Leave-Max    pic 99.
023400     03  WS-Val-Req-Date            pic 9(8).
023500     03  WS-Val-Tmr-Dup-Flag        pic x.
023600     03  WS-Val-Tmr-Req-Clock-In    pic 9(14).
023700     03  WS-Val-Tmr-Req-Clock-Out   pic 9(14).
023800     03  WS-Val-Tmr-Max-Back-Days   pic 99.
023900     03  WS-Val-Tmr-Max-Span-Mins   pic 9(4).
024000     03  WS-Val-Result              pic x.
024100     03  WS-Val-Reason-Code         pic x(6).
024200     03  filler                     pic x(6).
024300 01  WS-Val-Parms-Alt redefines WS-Val-Parms.
024400     03  filler                     pic x(73).
024500*
024600 linkage                 section.
024700*-----------------------
024800*
024900 01  AM-Time-Mod-Parms.
025000     03  Tmr-P-Function             pic 9.
025100         88  Tmr-P-Submit                 value 1.
025200         88  Tmr-P-Approve                 value 2.
025300         88  Tmr-P-Reject                   value 3.
025400         88  Tmr-P-Cancel                   value 4.
025500         88  Tmr-P-Pending-Count             value 5.
025600     03  Tmr-P-Request-Id           pic x(36).
025700     03  Tmr-P-Employee-Id          pic x(20).
025800     03  Tmr-P-Request-Date         pic 9(8).
025900     03  Tmr-P-Requested-Clock-In   pic 9(14).
026000     03  Tmr-P-Requested-Clock-Out  pic 9(14).
026100     03  Tmr-P-Reason               pic x(1000).
026200     03  Tmr-P-Approver-Id          pic x(20).
026300     03  Tmr-P-Rejection-Reason     pic x(500).
026400     03  Tmr-P-Out-Pending-Count    pic 9(5).
026500     03  Tmr-P-Result                pic x.
026600         88  Tmr-P-Passed                  value "Y".
026700         88  Tmr-P-Failed                   value "N".
026800     03  Tmr-P-Reason-Code            pic x(6).
026900     03  filler                       pic x(4).
027000*
027100 procedure division using AM-Time-Mod-Parms.
027200*=========================================
027300*
027400 aa000-Main                  section.
027500*************************************
027600*
027700     move     spaces to Tmr-P-Result Tmr-P-Reason-Code.
027800     set      Tmr-P-Passed to true.
027900     accept   WS-Now from date YYYYMMDDHHMMSS end-accept.
028000     move     WS-Now(1:8) to WS-Today.
028100     perform  zz800-Open-Files.
028200*
028300     evaluate true
028400         when Tmr-P-Submit
028500              perform aa100-Submit thru aa100-Exit
028600         when Tmr-P-Approve
028700              perform aa200-Decide thru aa200-Exit
028800         when Tmr-P-Reject
028900              perform aa200-Decide thru aa200-Exit
029000         when Tmr-P-Cancel
029100              perform aa300-Cancel thru aa300-Exit
029200         when Tmr-P-Pending-Count
029300              perform aa400-Pending-Count thru aa400-Exit
029400     end-evaluate.
029500*
029600     perform  zz900-Close-Files.
029700*
029800 aa000-Exit.
029900     goback.
030000*
030100 aa100-Submit                   section.
030200*****************************************
030300*
030400     if       Tmr-P-Request-Date = zero or Tmr-P-Reason = spaces
030500              move "N" to Tmr-P-Result
030600              move "AM-401" to Tmr-P-Reason-Code
030700              go to aa100-Exit
030800     end-if.
030900     if       Tmr-P-Requested-Clock-In = zero and
031000              Tmr-P-Requested-Clock-Out = zero
031100              move "N" to Tmr-P-Result
031200              move "AM-402" to Tmr-P-Reason-Code
031300              go to aa100-Exit
031400     end-if.
031500     if       Tmr-P-Requested-Clock-In not = zero and
031600              Tmr-P-Requested-Clock-In(1:8) not = Tmr-P-Request-Date
031700              move "N" to Tmr-P-Result
031800              move "AM-403" to Tmr-P-Reason-Code
031900              go to aa100-Exit
032000     end-if.
032100     if       Tmr-P-Requested-Clock-Out not = zero and
032200              Tmr-P-Requested-Clock-Out(1:8) not = Tmr-P-Request-Date
032300              move "N" to Tmr-P-Result
032400              move "AM-403" to Tmr-P-Reason-Code
032500              go to aa100-Exit
032600     end-if.
032700*
032800     perform  zz200-Check-Duplicate.
032900     if       WS-Dup-Found-Flag = "Y"
033000              move "N" to Tmr-P-Result
033100              move "AM-404" to Tmr-P-Reason-Code
033200              go to aa100-Exit
033300     end-if.
033400*
033500     move     WS-Today to WS-Val-Today.
033600     move     Tmr-P-Request-Date to WS-Val-Req-Date.
033700     move     WS-Dup-Found-Flag to WS-Val-Tmr-Dup-Flag.
033800     move     Tmr-P-Requested-Clock-In  to WS-Val-Tmr-Req-Clock-In.
033900     move     Tmr-P-Requested-Clock-Out to WS-Val-Tmr-Req-Clock-Out.
034000     move     Prm-Tmr-Max-Back-Days to WS-Val-Tmr-Max-Back-Days.
034100     move     Prm-Tmr-Max-Span-Mins to WS-Val-Tmr-Max-Span-Mins.
034200     perform  zz300-Check-Leave-Cover.
034300     move     4 to WS-Val-Function.
034400     call     "amvalid" using WS-Val-Parms.
034500     if       WS-Val-Result = "N"
034600              move "N" to Tmr-P-Result
034700              move WS-Val-Reason-Code to Tmr-P-Reason-Code
034800              go to aa100-Exit
034900     end-if.
035000*
035100     move     Tmr-P-Employee-Id to Trc-Employee-Id.
035200     move     Tmr-P-Request-Date to Trc-Record-Date.
035300     read     AM-Trc-File
035400              invalid key
035500              move zero to Trc-Clock-In Trc-Clock-Out
035600     end-read.
035700*
035800     move     spaces to AM-Time-Mod-Request-Record.
035900     move     Tmr-P-Request-Id   to Tmr-Request-Id.
036000     move     Tmr-P-Employee-Id  to Tmr-Employee-Id.
036100     move     Tmr-P-Request-Date to Tmr-Request-Date.
036200     move     Trc-Clock-In       to Tmr-Original-Clock-In.
036300     move     Trc-Clock-Out      to Tmr-Original-Clock-Out.
036400     move     Tmr-P-Requested-Clock-In  to Tmr-Requested-Clock-In.
036500     move     Tmr-P-Requested-Clock-Out to Tmr-Requested-Clock-Out.
036600     move     Tmr-P-Reason       to Tmr-Reason.
036700     set      Tmr-Pending to true.
036800     move     WS-Now to Tmr-Created-At.
036900     write    AM-Time-Mod-Request-Record
037000              invalid key
037100              move "N" to Tmr-P-Result
037200              move "AM-499" to Tmr-P-Reason-Code
037300     end-write.
037400*
037500 aa100-Exit.
037600     exit     section.
037700*
037800 aa200-Decide                   section.
037900*****************************************
038000*
038100     move     Tmr-P-Request-Id to Tmr-Request-Id.
038200     read     AM-Tmr-File
038300              invalid key
038400              move "N" to Tmr-P-Result
038500              move "AM-411" to Tmr-P-Reason-Code
038600              go to aa200-Exit
038700     end-read.
038800*
038900     if       not Tmr-Pending
039000              move "N" to Tmr-P-Result
039100              move "AM-412" to Tmr-P-Reason-Code
039200              go to aa200-Exit
039300     end-if.
039400*
039500     move     Tmr-Employee-Id to WS-Tmp-Employee-Id.
039600     perform  zz500-Check-Manager-Authority.
039700     if       WS-Manager-Ok-Flag not = "Y"
039800              move "N" to Tmr-P-Result
039900              move "AM-413" to Tmr-P-Reason-Code
040000              go to aa200-Exit
040100     end-if.
040200*
040300     evaluate true
040400         when Tmr-P-Approve
040500              perform zz600-Post-Time-Record
040600              set  Tmr-Approved to true
040700         when Tmr-P-Reject
040800              if   Tmr-P-Rejection-Reason = spaces
040900                   move "N" to Tmr-P-Result
041000                   move "AM-414" to Tmr-P-Reason-Code
041100                   go to aa200-Exit
041200              end-if
041300              set  Tmr-Rejected to true
041400              move Tmr-P-Rejection-Reason to Tmr-Rejection-Reason
041500     end-evaluate.
041600*
041700     move     Tmr-P-Approver-Id to Tmr-Approved-By.
041800     move     WS-Now to Tmr-Approved-At.
041900     rewrite  AM-Time-Mod-Request-Record
042000              invalid key
042100              move "N" to Tmr-P-Result
042200              move "AM-498" to Tmr-P-Reason-Code
042300     end-rewrite.
042400*
042500 aa200-Exit.
042600     exit     section.
042700*
042800 aa300-Cancel                   section.
042900*****************************************
043000*
043100     move     Tmr-P-Request-Id to Tmr-Request-Id.
043200     read     AM-Tmr-File
043300              invalid key
043400              move "N" to Tmr-P-Result
043500              move "AM-411" to Tmr-P-Reason-Code
043600              go to aa300-Exit
043700     end-read.
043800*
043900     if       Tmr-Employee-Id not = Tmr-P-Employee-Id
044000              move "N" to Tmr-P-Result
044100              move "AM-415" to Tmr-P-Reason-Code
044200              go to aa300-Exit
044300     end-if.
044400     if       not Tmr-Pending
044500              move "N" to Tmr-P-Result
044600              move "AM-412" to Tmr-P-Reason-Code
044700              go to aa300-Exit
044800     end-if.
044900*
045000     delete   AM-Tmr-File record
045100              invalid key
045200              move "N" to Tmr-P-Result
045300              move "AM-497" to Tmr-P-Reason-Code
045400     end-delete.
045500*
045600 aa300-Exit.
045700     exit     section.
045800*
045900 aa400-Pending-Count            section.
046000*****************************************
046100*
046200     move     zero to WS-Pending-Count.
046300     move     low-values to Tmr-Request-Id.
046400     start    AM-Tmr-File key is not less than Tmr-Request-Id
046500              invalid key
046600              go to aa400-Report
046700     end-start.
046800*
046900 aa410-Read-Next.
047000     read     AM-Tmr-File next record
047100              at end
047200              go to aa400-Report
047300     end-read.
047400     if       Tmr-Pending
047500              add 1 to WS-Pending-Count
047600     end-if.
047700     go to aa410-Read-Next.
047800*
047900 aa400-Report.
048000     move     WS-Pending-Count to Tmr-P-Out-Pending-Count.
048100*
048200 aa400-Exit.
048300     exit     section.
048400*
048500 zz200-Check-Duplicate           section.
048600*****************************************
048700*
048800*    A second independent check on top of amvalid's own - the
048900*    request-level rule spec calls for both, so both stay.
049000*
049100     move     "N" to WS-Dup-Found-Flag.
049200     move     low-values to Tmr-Request-Id.
049300     start    AM-Tmr-File key is not less than Tmr-Request-Id
049400              invalid key
049500              go to zz200-Exit
049600     end-start.
049700*
049800 zz210-Read-Next.
049900     read     AM-Tmr-File next record
050000              at end
050100              go to zz200-Exit
050200     end-read.
050300     if       Tmr-Employee-Id = Tmr-P-Employee-Id
050400              and Tmr-Request-Date = Tmr-P-Request-Date
050500              and Tmr-Pending
050600              move "Y" to WS-Dup-Found-Flag
050700              go to zz200-Exit
050800     end-if.
050900     go to zz210-Read-Next.
051000*
051100 zz200-Exit.
051200     exit     section.
051300*
051400 zz300-Check-Leave-Cover         section.
051500*****************************************
051600*
051700*    Does the employee have an APPROVED leave request covering
051800*    Request-Date?  amvalid's rule AM-136 fails the request if
051900*    so - a day already paid as leave should not also get a
052000*    punch correction.
052100*
052200     move     "N" to WS-Val-Approved-Leave-Cov.
052300*
052400 zz300-Exit.
052500     exit     section.
052600*
052700 zz500-Check-Manager-Authority   section.
052800*****************************************
052900*
053000     move     "N" to WS-Manager-Ok-Flag.
053100     move     Tmr-P-Approver-Id to Usr-Employee-Id.
053200     read     AM-Usr-File
053300              invalid key
053400              go to zz500-Exit
053500     end-read.
053600     if       not Usr-Is-Manager
053700              go to zz500-Exit
053800     end-if.
053900     move     WS-Tmp-Employee-Id to Usr-Employee-Id.
054000     read     AM-Usr-File
054100              invalid key
054200              go to zz500-Exit
054300     end-read.
054400     move     Usr-Department-Id to WS-Approver-Dept-Id.
054500     move     WS-Approver-Dept-Id to Dpt-Department-Id.
054600     read     AM-Dpt-File
054700              invalid key
054800              go to zz500-Exit
054900     end-read.
055000     if       Dpt-Manager-Id = Tmr-P-Approver-Id
055100              move "Y" to WS-Manager-Ok-Flag
055200     end-if.
055300*
055400 zz500-Exit.
055500     exit     section.
055600*
055700 zz600-Post-Time-Record          section.
055800*****************************************
055900*
056000     move     Tmr-Employee-Id to Trc-Employee-Id.
056100     move     Tmr-Request-Date to Trc-Record-Date.
056200     read     AM-Trc-File
056300              invalid key
056400              move spaces to AM-Time-Record
056500              move Tmr-Employee-Id   to Trc-Employee-Id
056600              move Tmr-Request-Date  to Trc-Record-Date
056700     end-read.
056800*
056900     if       Tmr-Requested-Clock-In not = zero
057000              move Tmr-Requested-Clock-In to Trc-Clock-In
057100     end-if.
057200     if       Tmr-Requested-Clock-Out not = zero
057300              move Tmr-Requested-Clock-Out to Trc-Clock-Out
057400     end-if.
057500*
057600     move     WS-Now to WS-Totcp-Now.
057700     move     Prm-Standard-Start-HHMM to WS-Totcp-Std-Start-HHMM.
057800     move     Prm-Late-Threshold-Mins to WS-Totcp-Late-Grace-Mins.
057900     call     "amtotcp" using AM-Time-Record WS-Totcp-Parms.
058000*
058100     write    AM-Time-Record
058200              invalid key
058300              rewrite AM-Time-Record
058400              invalid key
058500              move "N" to Tmr-P-Result
058600              move "AM-496" to Tmr-P-Reason-Code
058700     end-write.
058800*
058900 zz600-Exit.
059000     exit     section.
059100*
059200 zz800-Open-Files                section.
059300*****************************************
059400*
059500     open     i-o AM-Tmr-File.
059600     open     i-o AM-Trc-File.
059700     open     input AM-Usr-File.
059800     open     input AM-Dpt-File.
059900     open     input AM-Prm-File.
060000     move     low-values to WS-Prm-Dummy-Key.
060100     read     AM-Prm-File key is WS-Prm-Dummy-Key.
060200*
060300 zz800-Exit.
060400     exit     section.
060500*
060600 zz900-Close-Files               section.
060700*****************************************
060800*
060900     close    AM-Tmr-File.
061000     close    AM-Trc-File.
061100     close    AM-Usr-File.
061200     close    AM-Dpt-File.
061300     close    AM-Prm-File.
061400*
061500 zz900-Exit.
061600     exit     section.
061700*
